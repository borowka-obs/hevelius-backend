000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLTSK0
001100
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     HVLFNI0O.
001400 AUTHOR.         E. BERGER.
001500 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001600 DATE-WRITTEN.   1994-03-02.
001700 DATE-COMPILED.
001800 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2015-12-08
002200* Letzte Version   :: G.03.01
002300* Kurzbeschreibung :: Dateinamen-Einlesung (Aufgaben-Erfassung
002400* Kurzbeschreibung :: aus Bildnamen der Nachtsteuerung)
002500* Auftrag          :: HVL-0044
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*G.03.01|2015-12-08| mtz | HVL-0083 SCOPE-ID (bisher nur im Kom-  *
003300*       |          |     | mentar unten erwaehnt) wird jetzt auch*
003400*       |          |     | tatsaechlich in HVL-TASK-REC gesetzt  *
003500*-------|----------|-----|---------------------------------------*
003600*G.03.00|2015-08-04| dkl | HVL-0044 EXPOSURE auf 5 Stellen erwei- *
003700*       |          |     | tert (Langzeitbelichtung Cassini-Div.) *
003800*-------|----------|-----|---------------------------------------*
003900*G.02.01|1999-01-19| hsm | Jahrhundertwechsel: DATE-TIME bleibt   *
004000*       |          |     | Text, keine Aenderung erforderlich     *
004100*-------|----------|-----|---------------------------------------*
004200*G.02.00|1997-06-11| ebg | AAVSO-Code jetzt 4-stellig (vorher 3)  *
004300*-------|----------|-----|---------------------------------------*
004400*G.01.00|1995-10-30| ebg | Zaehler HINZUGEFUEGT/VORHANDEN ergaenzt*
004500*-------|----------|-----|---------------------------------------*
004600*G.00.00|1994-03-02| ebg | Neuerstellung                         *
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* --------------------
005100* Liest die Liste der ueber Nacht angefallenen Bilddateinamen
005200* (eine je Zeile, ggf. mit Verzeichnis und Endung) und legt fuer
005300* jeden noch unbekannten Namen einen HVL-TASK-REC im Auftrags-
005400* bestand an (Einheit 2 der Fachvorgabe).  Dateien, deren
005500* TASK-ID bereits im Bestand steht, werden nur gezaehlt, nicht
005600* nochmals angelegt.  Der Beobachtercode im Dateinamen wird ueber
005700* den Benutzerbestand (Schluessel AAVSO-ID) in eine USER-ID
005800* aufgeloest; fehlt der Code im Benutzerbestand, wird die Zeile
005900* als Fehler gezaehlt und uebersprungen.
006000*
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     SWITCH-15 IS ANZEIGE-VERSION
006700         ON STATUS IS SHOW-VERSION
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT NAMEF        ASSIGN TO #DYNAMIC.
007600     SELECT TASKF         ASSIGN TO HVLTASKF
007700                          ORGANIZATION IS INDEXED
007800                          ACCESS MODE  IS DYNAMIC
007900                          RECORD KEY   IS HVL-TASK-ID OF TASK-REC
008000                          FILE STATUS  IS FILE-STATUS.
008100     SELECT USERF          ASSIGN TO HVLUSERF
008200                          ORGANIZATION IS INDEXED
008300                          ACCESS MODE  IS DYNAMIC
008400                          RECORD KEY   IS HVL-USER-ID OF USER-REC
008500                          FILE STATUS  IS FILE-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  NAMEF
009000     RECORD  IS VARYING IN SIZE
009100             FROM 0 TO 128 CHARACTERS
009200             DEPENDING ON REC-LEN.
009300 01  NAME-RECORD                 PIC X(128).
009400
009500 FD  TASKF
009600     LABEL RECORDS ARE STANDARD.
009700 01  TASK-REC.
009800     COPY HVLTSK01.
009900
010000 FD  USERF
010100     LABEL RECORDS ARE STANDARD.
010200 01  USER-REC.
010300     COPY HVLUSR01.
010400
010500 WORKING-STORAGE SECTION.
010600*--------------------------------------------------------------------*
010700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010800*--------------------------------------------------------------------*
010900 01          COMP-FELDER.
011000     05      C4-I1               PIC S9(04) COMP.
011100     05      C4-I2               PIC S9(04) COMP.
011200     05      C4-PTR              PIC S9(04) COMP.
011300     05      C4-LEN              PIC S9(04) COMP.
011400     05      C9-GESEHEN          PIC S9(09) COMP VALUE ZERO.
011500     05      C9-GEPARST          PIC S9(09) COMP VALUE ZERO.
011600     05      C9-HINZUGEFUEGT     PIC S9(09) COMP VALUE ZERO.
011700     05      C9-VORHANDEN        PIC S9(09) COMP VALUE ZERO.
011800     05      C9-FEHLER           PIC S9(09) COMP VALUE ZERO.
011900     05      REC-LEN             PIC  9(04) COMP.
012000     05      FILLER              PIC X(04).
012100
012200*--------------------------------------------------------------------*
012300* Display-Felder: Praefix D
012400*--------------------------------------------------------------------*
012500 01          DISPLAY-FELDER.
012600     05      D-ZAEHLER-EDIT       PIC ZZZ,ZZZ,ZZ9.
012700     05      D-NAME-KURZ          PIC X(64).
012800     05      FILLER               PIC X(08).
012900
013000*--------------------------------------------------------------------*
013100* Felder mit konstantem Inhalt: Praefix K
013200*--------------------------------------------------------------------*
013300 01          KONSTANTE-FELDER.
013400     05      K-MODUL              PIC X(08) VALUE "HVLFNI0O".
013500     05      K-MODUL-VERS         PIC X(08) VALUE "G.03.01".
013600     05      K-STATE-KOMPLETT     PIC 9(02) VALUE 6.
013700     05      K-SCOPE-STD          PIC 9(02) VALUE 1.
013800     05      FILLER               PIC X(08).
013900
014000*----------------------------------------------------------------*
014100* Conditional-Felder
014200*----------------------------------------------------------------*
014300 01          SCHALTER.
014400     05      FILE-STATUS          PIC X(02).
014500         88  FILE-OK                          VALUE "00".
014600         88  FILE-NOK                         VALUE "01" THRU "99".
014700     05      REC-STAT REDEFINES FILE-STATUS.
014800        10   FILE-STATUS1         PIC X.
014900         88  FILE-EOF                         VALUE "1".
015000         88  FILE-KEY-NICHT-DA                VALUE "2".
015100        10                        PIC X.
015200
015300     05      PRG-STATUS           PIC 9.
015400         88  PRG-OK                           VALUE ZERO.
015500         88  PRG-ABBRUCH                      VALUE 2.
015600
015700     05      NAME-EOF-SW          PIC X(01) VALUE "N".
015800         88  NAME-EOF                         VALUE "J".
015900
016000     05      PARSE-FLAG           PIC X(01) VALUE "N".
016100         88  PARSE-OK                         VALUE "J".
016200         88  PARSE-NOK                        VALUE "N".
016300
016400     05      TASK-GEFUNDEN-SW     PIC X(01) VALUE "N".
016500         88  TASK-GEFUNDEN                    VALUE "J".
016600
016700     05      USER-GEFUNDEN-SW     PIC X(01) VALUE "N".
016800         88  USER-GEFUNDEN                    VALUE "J".
016900     05      FILLER               PIC X(06).
017000
017100*--------------------------------------------------------------------*
017200* Arbeitsfelder: Praefix W
017300*--------------------------------------------------------------------*
017400 01          WORK-FELDER.
017500     05      W-BASISNAME          PIC X(64).
017600     05      W-BASISNAME-X REDEFINES W-BASISNAME.
017700         10  W-BN-ZEICHEN         OCCURS 64 TIMES PIC X.
017800     05      W-BASISLEN           PIC S9(04) COMP.
017900     05      W-TOKEN-TAB.
018000         10  W-TOKEN              OCCURS 9 TIMES PIC X(20).
018100     05      W-TOKEN-ANZ          PIC S9(04) COMP.
018200     05      W-FLAGS              PIC X(04).
018300     05      W-DATE-TIME          PIC X(19).
018400     05      W-J-POS              PIC S9(04) COMP.
018500     05      W-TASKID-TXT         PIC X(07).
018600     05      W-TASKID-N REDEFINES W-TASKID-TXT
018700                                  PIC 9(07).
018800     05      W-USER-CODE          PIC X(04).
018900     05      W-FILTER             PIC X(04).
019000     05      W-BXB                PIC X(04).
019100     05      W-EXPOSURE-TXT       PIC X(05).
019200     05      W-OBJECT             PIC X(16).
019300     05      W-EXPOSURE-X REDEFINES W-EXPOSURE-TXT
019400                                  PIC 9(05).
019500     05      W-BUCHST-ANZ         PIC S9(04) COMP.
019600     05      FILLER               PIC X(12).
019700
019800 EXTENDED-STORAGE SECTION.
019900
020000 LINKAGE SECTION.
020100
020200 PROCEDURE DIVISION.
020300******************************************************************
020400* Steuerungs-Section
020500******************************************************************
020600 A100-STEUERUNG SECTION.
020700 A100-00.
020800     IF  SHOW-VERSION
020900         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
021000         STOP RUN
021100     END-IF
021200
021300     PERFORM B000-VORLAUF
021400     IF  PRG-ABBRUCH
021500         CONTINUE
021600     ELSE
021700         PERFORM B100-VERARBEITUNG
021800     END-IF
021900     PERFORM B090-ENDE
022000     STOP RUN
022100     .
022200 A100-99.
022300     EXIT.
022400
022500******************************************************************
022600* Vorlauf: Dateien oeffnen
022700******************************************************************
022800 B000-VORLAUF SECTION.
022900 B000-00.
023000     INITIALIZE SCHALTER
023100     MOVE "N" TO NAME-EOF-SW
023200
023300     OPEN INPUT NAMEF
023400     IF  FILE-NOK
023500         DISPLAY "Fehler beim Oeffnen der Namensliste, Status "
023600                 FILE-STATUS
023700         SET PRG-ABBRUCH TO TRUE
023800         EXIT SECTION
023900     END-IF
024000
024100     OPEN I-O TASKF
024200     IF  FILE-NOK
024300         DISPLAY "Fehler beim Oeffnen HVLTASKF, Status " FILE-STATUS
024400         SET PRG-ABBRUCH TO TRUE
024500         EXIT SECTION
024600     END-IF
024700
024800     OPEN INPUT USERF
024900     IF  FILE-NOK
025000         DISPLAY "Fehler beim Oeffnen HVLUSERF, Status " FILE-STATUS
025100         SET PRG-ABBRUCH TO TRUE
025200     END-IF
025300     .
025400 B000-99.
025500     EXIT.
025600
025700******************************************************************
025800* Nachlauf: Dateien schliessen, Zaehler ausgeben
025900******************************************************************
026000 B090-ENDE SECTION.
026100 B090-00.
026200     IF  PRG-ABBRUCH
026300         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
026400     ELSE
026500         MOVE C9-GESEHEN TO D-ZAEHLER-EDIT
026600         DISPLAY "Dateien gesehen      : " D-ZAEHLER-EDIT
026700         MOVE C9-GEPARST TO D-ZAEHLER-EDIT
026800         DISPLAY "davon geparst        : " D-ZAEHLER-EDIT
026900         MOVE C9-HINZUGEFUEGT TO D-ZAEHLER-EDIT
027000         DISPLAY "neu angelegt         : " D-ZAEHLER-EDIT
027100         MOVE C9-VORHANDEN TO D-ZAEHLER-EDIT
027200         DISPLAY "bereits vorhanden    : " D-ZAEHLER-EDIT
027300         MOVE C9-FEHLER TO D-ZAEHLER-EDIT
027400         DISPLAY "Fehler / uebersprungen: " D-ZAEHLER-EDIT
027500     END-IF
027600
027700     CLOSE NAMEF TASKF USERF
027800     .
027900 B090-99.
028000     EXIT.
028100
028200******************************************************************
028300* Verarbeitung: Namensliste sequentiell lesen und Auftraege
028400* anlegen (BATCH FLOW U2)
028500******************************************************************
028600 B100-VERARBEITUNG SECTION.
028700 B100-00.
028800     READ NAMEF AT END SET NAME-EOF TO TRUE END-READ
028900
029000     PERFORM C100-EINE-ZEILE UNTIL NAME-EOF
029100     .
029200 B100-99.
029300     EXIT.
029400
029500 C100-EINE-ZEILE SECTION.
029600 C100-00.
029700     ADD 1 TO C9-GESEHEN
029800
029900     PERFORM C110-BASISNAME-ERMITTELN
030000     PERFORM C200-NAME-PARSEN
030100
030200     IF  PARSE-OK
030300         ADD 1 TO C9-GEPARST
030400         PERFORM C300-TASK-PRUEFEN
030500         IF  TASK-GEFUNDEN
030600             ADD 1 TO C9-VORHANDEN
030700         ELSE
030800             PERFORM C400-USER-AUFLOESEN
030900             IF  USER-GEFUNDEN
031000                 PERFORM C500-TASK-ANLEGEN
031100                 ADD 1 TO C9-HINZUGEFUEGT
031200             ELSE
031300                 DISPLAY "Beobachtercode unbekannt: " W-USER-CODE
031400                 ADD 1 TO C9-FEHLER
031500             END-IF
031600         END-IF
031700     ELSE
031800         ADD 1 TO C9-FEHLER
031900     END-IF
032000
032100     READ NAMEF AT END SET NAME-EOF TO TRUE END-READ
032200     .
032300 C100-99.
032400     EXIT.
032500
032600******************************************************************
032700* C110-BASISNAME-ERMITTELN: Verzeichnis und Dateiendung entfernen
032800******************************************************************
032900 C110-BASISNAME-ERMITTELN SECTION.
033000 C110-00.
033100     MOVE SPACES TO W-BASISNAME
033200     MOVE ZERO   TO C4-LEN
033300
033400     INSPECT NAME-RECORD TALLYING C4-LEN FOR CHARACTERS
033500             BEFORE INITIAL SPACE
033600     IF  C4-LEN = ZERO
033700         MOVE REC-LEN TO C4-LEN
033800     END-IF
033900
034000     MOVE 0 TO C4-PTR
034100     PERFORM C120-LETZTER-SCHRAEGSTRICH
034200             VARYING C4-I1 FROM 1 BY 1
034300             UNTIL C4-I1 > C4-LEN
034400
034500     IF  C4-PTR > ZERO
034600         COMPUTE C4-I2 = C4-LEN - C4-PTR
034700         MOVE NAME-RECORD(C4-PTR + 1:C4-I2) TO W-BASISNAME
034800         MOVE C4-I2 TO C4-LEN
034900     ELSE
035000         MOVE NAME-RECORD(1:C4-LEN) TO W-BASISNAME
035100     END-IF
035200
035300     MOVE ZERO TO W-BASISLEN
035400     PERFORM C130-ENDUNG-ABSCHNEIDEN
035500             VARYING C4-I1 FROM C4-LEN BY -1
035600             UNTIL C4-I1 < 1 OR W-BASISLEN > ZERO
035700     IF  W-BASISLEN = ZERO
035800         MOVE C4-LEN TO W-BASISLEN
035900     END-IF
036000     .
036100 C110-99.
036200     EXIT.
036300
036400 C120-LETZTER-SCHRAEGSTRICH SECTION.
036500 C120-00.
036600     IF  NAME-RECORD(C4-I1:1) = "/" OR "\"
036700         MOVE C4-I1 TO C4-PTR
036800     END-IF
036900     .
037000 C120-99.
037100     EXIT.
037200
037300 C130-ENDUNG-ABSCHNEIDEN SECTION.
037400 C130-00.
037500     IF  W-BASISNAME(C4-I1:1) = "."
037600         COMPUTE W-BASISLEN = C4-I1 - 1
037700     END-IF
037800     .
037900 C130-99.
038000     EXIT.
038100
038200******************************************************************
038300* C200-NAME-PARSEN: FILENAME-PARSE-Layout aus BUSINESS RULES U2
038400* FFFF_YYYY-MM-DD_HH-MM-SS_Jnnnnnn_UUUU_LL_BxB_EEEEs_OBJECT
038500******************************************************************
038600 C200-NAME-PARSEN SECTION.
038700 C200-00.
038800     SET PARSE-NOK TO TRUE
038900     MOVE SPACES TO W-TOKEN-TAB
039000     MOVE ZERO   TO W-TOKEN-ANZ
039100
039200     UNSTRING W-BASISNAME(1:W-BASISLEN) DELIMITED BY ALL "_"
039300         INTO W-TOKEN(1) W-TOKEN(2) W-TOKEN(3) W-TOKEN(4)
039400              W-TOKEN(5) W-TOKEN(6) W-TOKEN(7) W-TOKEN(8)
039500              W-TOKEN(9)
039600         TALLYING IN W-TOKEN-ANZ
039700     END-UNSTRING
039800
039900*    Datum und Uhrzeit stehen als zwei separate Token vor (Trenner
040000*    ist ebenfalls "_"); Mindestanzahl der Token pruefen
040100     IF  W-TOKEN-ANZ < 8
040200         EXIT SECTION
040300     END-IF
040400
040500     MOVE W-TOKEN(1) TO W-FLAGS(1:4)
040600     IF  W-FLAGS(1:1) NOT = "S" AND NOT = "_"
040700         EXIT SECTION
040800     END-IF
040900     IF (W-FLAGS(2:1) NOT = "F" AND NOT = "_")
041000     OR (W-FLAGS(3:1) NOT = "D" AND NOT = "_")
041100     OR (W-FLAGS(4:1) NOT = "B" AND NOT = "_")
041200         EXIT SECTION
041300     END-IF
041400
041500     STRING W-TOKEN(2) DELIMITED BY SPACE
041600            "_"         DELIMITED BY SIZE
041700            W-TOKEN(3)  DELIMITED BY SPACE
041800       INTO W-DATE-TIME
041900     END-STRING
042000
042100     MOVE ZERO TO W-J-POS
042200     IF  W-TOKEN(4)(1:1) NOT = "J"
042300         EXIT SECTION
042400     END-IF
042500     MOVE "0" TO W-TASKID-TXT(1:1)
042600     MOVE W-TOKEN(4)(2:6) TO W-TASKID-TXT(2:6)
042700
042800     MOVE W-TOKEN(5) TO W-USER-CODE
042900     MOVE W-TOKEN(6) TO W-FILTER
043000     MOVE W-TOKEN(7) TO W-BXB
043100
043200     MOVE ZERO TO C4-LEN
043300     INSPECT W-TOKEN(8) TALLYING C4-LEN FOR CHARACTERS
043400             BEFORE INITIAL "s"
043500     IF  C4-LEN = ZERO OR C4-LEN > 5
043600         EXIT SECTION
043700     END-IF
043800     MOVE SPACES TO W-EXPOSURE-TXT
043900     COMPUTE C4-PTR = 6 - C4-LEN
044000     MOVE W-TOKEN(8)(1:C4-LEN) TO W-EXPOSURE-TXT(C4-PTR:C4-LEN)
044100     INSPECT W-EXPOSURE-TXT CONVERTING SPACE TO "0"
044200
044300     MOVE SPACES TO W-OBJECT
044400     IF  W-TOKEN-ANZ > 8
044500         MOVE W-TOKEN(9) TO W-OBJECT
044600     END-IF
044700
044800     SET PARSE-OK TO TRUE
044900     .
045000 C200-99.
045100     EXIT.
045200
045300******************************************************************
045400* C300-TASK-PRUEFEN: Auftragsbestand nach TASK-ID abfragen
045500******************************************************************
045600 C300-TASK-PRUEFEN SECTION.
045700 C300-00.
045800     SET TASK-GEFUNDEN-SW TO "N"
045900     MOVE W-TASKID-N TO HVL-TASK-ID OF TASK-REC
046000
046100     READ TASKF
046200         INVALID KEY SET TASK-GEFUNDEN-SW TO "N"
046300         NOT INVALID KEY SET TASK-GEFUNDEN TO TRUE
046400     END-READ
046500     .
046600 C300-99.
046700     EXIT.
046800
046900******************************************************************
047000* C400-USER-AUFLOESEN: AAVSO-ID -> USER-ID (Bestandssuche)
047100******************************************************************
047200 C400-USER-AUFLOESEN SECTION.
047300 C400-00.
047400     SET USER-GEFUNDEN-SW TO "N"
047500     MOVE 1 TO HVL-USER-ID OF USER-REC
047600
047700     START USERF KEY NOT LESS HVL-USER-ID OF USER-REC
047800         INVALID KEY EXIT SECTION
047900     END-START
048000
048100     READ USERF NEXT RECORD AT END EXIT SECTION END-READ
048200
048300     PERFORM C410-USER-SUCHE-SCHRITT
048400             UNTIL USER-GEFUNDEN OR FILE-EOF
048500     .
048600 C400-99.
048700     EXIT.
048800
048900 C410-USER-SUCHE-SCHRITT SECTION.
049000 C410-00.
049100     IF  HVL-USER-AAVSO-ID OF USER-REC = W-USER-CODE
049200         SET USER-GEFUNDEN TO TRUE
049300     ELSE
049400         READ USERF NEXT RECORD AT END SET FILE-EOF TO TRUE END-READ
049500     END-IF
049600     .
049700 C410-99.
049800     EXIT.
049900
050000******************************************************************
050100* C500-TASK-ANLEGEN: neuen HVL-TASK-REC schreiben (BUSINESS RULES
050200* U2: STATE = 6, SCOPE-ID = 1, nur wenn noch nicht vorhanden)
050300******************************************************************
050400 C500-TASK-ANLEGEN SECTION.
050500 C500-00.
050600     INITIALIZE TASK-REC
050700
050800     MOVE W-TASKID-N                TO HVL-TASK-ID
050900     MOVE HVL-USER-ID OF USER-REC   TO HVL-TASK-USER-ID
051000     MOVE K-STATE-KOMPLETT          TO HVL-TASK-STATE
051100     MOVE K-SCOPE-STD               TO HVL-TASK-SCOPE-ID
051200     MOVE W-OBJECT                  TO HVL-TASK-OBJECT
051300     MOVE W-BASISNAME(1:W-BASISLEN) TO HVL-TASK-IMAGENAME
051400     MOVE W-FILTER                  TO HVL-TASK-FILTER
051500     MOVE W-BXB(1:1)                TO HVL-TASK-BINNING
051600     MOVE W-EXPOSURE-X              TO HVL-TASK-EXPOSURE
051700
051800     IF  W-FLAGS(1:1) = "S"
051900         MOVE "1" TO HVL-TASK-SOLVED-FLAG
052000     ELSE
052100         MOVE "0" TO HVL-TASK-SOLVED-FLAG
052200     END-IF
052300     IF  W-FLAGS(2:3) = "FDB"
052400         MOVE "1" TO HVL-TASK-CALIBRATED
052500     ELSE
052600         MOVE "0" TO HVL-TASK-CALIBRATED
052700     END-IF
052800
052900     WRITE TASK-REC
053000         INVALID KEY
053100             DISPLAY "Fehler beim Schreiben HVLTASKF, Task "
053200                     W-TASKID-TXT
053300             ADD 1 TO C9-FEHLER
053400     END-WRITE
053500     .
053600 C500-99.
053700     EXIT.
