000100*****************************************************************
000200* Letzte Aenderung :: 1993-08-30
000300* Letzte Version   :: G.01.00
000400* Kurzbeschreibung :: Datensatzbeschreibung USER-Satz (Beobachter)
000500*
000600*----------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*G.01.00|1993-08-30| ebg | Feld AAVSO-ID fuer Dateinamenabgleich  *
001000*-------|----------|-----|---------------------------------------*
001100*G.00.00|1992-05-02| ebg | Neuerstellung                         *
001200*----------------------------------------------------------------*
001300******************************************************************
001400 01  HVL-USER-REC.
001500     05  HVL-USER-ID              PIC 9(04).
001600     05  HVL-USER-LOGIN           PIC X(16).
001700     05  HVL-USER-AAVSO-ID        PIC X(04).
001800     05  FILLER                   PIC X(10).
