000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLTSK0
001100?SEARCH  =HVLTRG0
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     HVLHIS0O.
001500 AUTHOR.         H. SCHMID.
001600 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001700 DATE-WRITTEN.   2001-06-04.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2016-07-05
002300* Letzte Version   :: G.02.01
002400* Kurzbeschreibung :: Himmelsverteilung der Aufnahmen (Raster
002500* Kurzbeschreibung :: 1 Grad x 1 Grad) und Verdichtungsbericht mit
002600* Kurzbeschreibung :: Katalogobjekten/Auftraegen in der Naehe
002700* Auftrag          :: HVL-0081
002800*
002900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*G.02.01|2016-07-05| dkl | HVL-0099 Rasterzeile aus Dekl. wurde    *
003500*       |          |     | vor dem Abschneiden auf Ganzzahl von   *
003600*       |          |     | 90 abgezogen (Zeilenfehler bei gebroch.*
003700*       |          |     | Dekl.); Winkel wurden vor dem Aufruf   *
003800*       |          |     | von HVLTRG0M zusaetzlich in Bogenmass  *
003900*       |          |     | umgerechnet, obwohl HVLTRG0M das schon *
004000*       |          |     | selbst tut - beide Fehler behoben      *
004100*-------|----------|-----|---------------------------------------*
004200*G.02.00|2014-09-30| rkl | HVL-0081 Umkreissuche (1 Grad) ueber    *
004300*       |          |     | Katalog- und Auftragsbestand ergaenzt  *
004400*-------|----------|-----|---------------------------------------*
004500*G.01.01|2001-11-19| hsm | Rundungsfehler am Rasterrand (Zeile 0) *
004600*       |          |     | behoben                               *
004700*-------|----------|-----|---------------------------------------*
004800*G.01.00|2001-06-04| hsm | Neuerstellung                         *
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Legt ueber den kompletten Himmel ein Raster von 1 Grad x 1 Grad
005400* an (180 Zeilen Deklination, 360 Spalten Rektaszension) und
005500* zaehlt darin die abgeschlossenen, plattengeloesten Auftraege mit
005600* Bildname (Einheit 6 der Fachvorgabe).  Felder mit mehr als 200
005700* Aufnahmen werden als Verdichtungspunkt (POI) gemeldet, nach
005800* Haeufigkeit absteigend sortiert; je POI werden Katalogobjekte
005900* und Auftraege im Umkreis von 1 Grad (Kugelabstandsformel, vgl.
006000* HVLCRD0M/HVLTRG0M) gesucht und mit ausgegeben.
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200     C01 IS TOP-OF-FORM.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT TASKF         ASSIGN TO HVLTASKF
007700                          ORGANIZATION IS INDEXED
007800                          ACCESS MODE  IS SEQUENTIAL
007900                          RECORD KEY   IS HVL-TASK-ID OF TASK-REC
008000                          FILE STATUS  IS FILE-STATUS.
008100     SELECT OBJEKTF       ASSIGN TO HVLOBJF
008200                          ORGANIZATION IS INDEXED
008300                          ACCESS MODE  IS SEQUENTIAL
008400                          RECORD KEY   IS HVL-OBJECT-NAME OF OBJECT-REC
008500                          FILE STATUS  IS FILE-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  TASKF
009000     LABEL RECORDS ARE STANDARD.
009100 01  TASK-REC.
009200     COPY HVLTSK01.
009300
009400 FD  OBJEKTF
009500     LABEL RECORDS ARE STANDARD.
009600 01  OBJECT-REC.
009700     COPY HVLOBJ01.
009800
009900 WORKING-STORAGE SECTION.
010000*--------------------------------------------------------------------*
010100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010200*--------------------------------------------------------------------*
010300 01          COMP-FELDER.
010400     05      C4-ZEILE            PIC S9(04) COMP.
010500     05      C4-SPALTE           PIC S9(04) COMP.
010600     05      C4-POI-ANZ          PIC S9(04) COMP VALUE ZERO.
010700     05      C4-POI-MAX          PIC S9(04) COMP VALUE 300.
010800     05      C4-I1               PIC S9(04) COMP.
010900     05      C4-I2               PIC S9(04) COMP.
011000     05      C4-DEC-INT          PIC S9(04) COMP.
011100     05      C9-OBJ-TREFFER      PIC S9(09) COMP VALUE ZERO.
011200     05      C9-TASK-TREFFER     PIC S9(09) COMP VALUE ZERO.
011300     05      FILLER              PIC X(02).
011400
011500*--------------------------------------------------------------------*
011600* Display-Felder: Praefix D
011700*--------------------------------------------------------------------*
011800 01          DISPLAY-FELDER.
011900     05      D-ZEILE-EDIT         PIC ZZ9.
012000     05      D-COUNT-EDIT         PIC ZZZ,ZZ9.
012100     05      D-COUNT-EDIT-X       REDEFINES D-COUNT-EDIT
012200                                  PIC X(07).
012300     05      D-RA-EDIT            PIC ZZ9.99.
012400     05      D-DEC-EDIT           PIC -ZZ9.
012500     05      FILLER               PIC X(08).
012600
012700*--------------------------------------------------------------------*
012800* Felder mit konstantem Inhalt: Praefix K
012900*--------------------------------------------------------------------*
013000 01          KONSTANTE-FELDER.
013100     05      K-MODUL              PIC X(08) VALUE "HVLHIS0O".
013200     05      K-MODUL-VERS         PIC X(08) VALUE "G.02.01".
013300     05      K-SCHWELLE           PIC 9(05) VALUE 200.
013400     05      K-UMKREIS-GRAD       PIC S9(01)V9(01) VALUE 1.0.
013500     05      K-COS-1-GRAD         PIC S9(01)V9(09)
013600                                  VALUE 0.999847695.
013700     05      K-STATE-KOMPLETT     PIC 9(02) VALUE 6.
013800     05      K-GRAD-JE-RAD        PIC S9(03)V9(10)
013900                                  VALUE 57.2957795131.
014000     05      FILLER               PIC X(10).
014100
014200*----------------------------------------------------------------*
014300* Conditional-Felder
014400*----------------------------------------------------------------*
014500 01          SCHALTER.
014600     05      FILE-STATUS          PIC X(02).
014700         88  FILE-OK                          VALUE "00".
014800         88  FILE-NOK                         VALUE "01" THRU "99".
014900     05      PRG-STATUS           PIC 9.
015000         88  PRG-OK                           VALUE ZERO.
015100         88  PRG-ABBRUCH                      VALUE 2.
015200     05      TASK-EOF-SW          PIC X(01) VALUE "N".
015300         88  TASK-EOF                         VALUE "J".
015400     05      OBJEKT-EOF-SW        PIC X(01) VALUE "N".
015500         88  OBJEKT-EOF                       VALUE "J".
015600     05      VERTAUSCHT-SW        PIC X(01) VALUE "N".
015700         88  VERTAUSCHT                       VALUE "J".
015800     05      FILLER               PIC X(06).
015900
016000*--------------------------------------------------------------------*
016100* Arbeitsfelder: Praefix W
016200*--------------------------------------------------------------------*
016300 01          WORK-FELDER.
016400     05      W-RASTER.
016500         10  W-ZEILE                 OCCURS 180 TIMES.
016600             15  W-SPALTE                OCCURS 360 TIMES
016700                                          PIC S9(05) COMP.
016800     05      W-POI-TAB.
016900         10  W-POI-EINTRAG            OCCURS 300 TIMES
017000                                       INDEXED BY W-PX W-PY.
017100             15  W-POI-ZEILE              PIC S9(04) COMP.
017200             15  W-POI-SPALTE             PIC S9(04) COMP.
017300             15  W-POI-ANZAHL             PIC S9(05) COMP.
017400     05      W-TAUSCH-ZEILE       PIC S9(04) COMP.
017500     05      W-TAUSCH-SPALTE      PIC S9(04) COMP.
017600     05      W-TAUSCH-ANZAHL      PIC S9(05) COMP.
017700     05      W-RA-STUNDEN         PIC S9(02)V9(06).
017800     05      W-RA-STUNDEN-X       REDEFINES W-RA-STUNDEN
017900                                  PIC X(08).
018000     05      W-DEC-GRAD           PIC S9(03)V9(06).
018100     05      W-DEC-GRAD-X         REDEFINES W-DEC-GRAD
018200                                  PIC X(09).
018300     05      W-NAMEN-LISTE        PIC X(200).
018400     05      W-LINK-REC.
018500         10  LINK-HDR.
018600             15  LINK-CMD                PIC X(02).
018700             15  LINK-RC                 PIC S9(04) COMP.
018800             15  FILLER                  PIC X(04).
018900         10  LINK-DATA.
019000             15  LINK-X-IN               PIC S9(09)V9(09).
019100             15  LINK-Y-IN               PIC S9(09)V9(09).
019200             15  LINK-ERG-OUT            PIC S9(09)V9(09).
019300             15  FILLER                  PIC X(08).
019400     05      W-D1-RAD             PIC S9(02)V9(09).
019500     05      W-D2-RAD             PIC S9(02)V9(09).
019600     05      W-DELTA-RA-GRAD      PIC S9(04)V9(06).
019700     05      W-DELTA-RA-RAD       PIC S9(03)V9(09).
019800     05      W-SIN-D1             PIC S9(01)V9(09).
019900     05      W-SIN-D2             PIC S9(01)V9(09).
020000     05      W-COS-D1             PIC S9(01)V9(09).
020100     05      W-COS-D2             PIC S9(01)V9(09).
020200     05      W-COS-DELTA-RA       PIC S9(01)V9(09).
020300     05      W-COS-S              PIC S9(01)V9(09).
020400     05      FILLER               PIC X(12).
020500
020600 EXTENDED-STORAGE SECTION.
020700
020800 LINKAGE SECTION.
020900
021000 PROCEDURE DIVISION.
021100******************************************************************
021200* Steuerungs-Section
021300******************************************************************
021400 A100-STEUERUNG SECTION.
021500 A100-00.
021600     IF  SHOW-VERSION
021700         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
021800         STOP RUN
021900     END-IF
022000
022100     PERFORM B000-VORLAUF
022200     IF  PRG-ABBRUCH
022300         CONTINUE
022400     ELSE
022500         PERFORM B100-VERARBEITUNG
022600     END-IF
022700     PERFORM B090-ENDE
022800     STOP RUN
022900     .
023000 A100-99.
023100     EXIT.
023200
023300******************************************************************
023400* Vorlauf
023500******************************************************************
023600 B000-VORLAUF SECTION.
023700 B000-00.
023800     INITIALIZE SCHALTER
023900
024000     PERFORM B010-RASTER-LOESCHEN
024100             VARYING C4-ZEILE FROM 0 BY 1 UNTIL C4-ZEILE > 179
024200
024300     OPEN INPUT TASKF
024400     IF  FILE-NOK
024500         DISPLAY "Fehler beim Oeffnen HVLTASKF, Status " FILE-STATUS
024600         SET PRG-ABBRUCH TO TRUE
024700         EXIT SECTION
024800     END-IF
024900
025000     OPEN INPUT OBJEKTF
025100     IF  FILE-NOK
025200         DISPLAY "Fehler beim Oeffnen HVLOBJF, Status " FILE-STATUS
025300         SET PRG-ABBRUCH TO TRUE
025400     END-IF
025500     .
025600 B000-99.
025700     EXIT.
025800
025900 B010-RASTER-LOESCHEN SECTION.
026000 B010-00.
026100     PERFORM B020-ZEILE-LOESCHEN
026200             VARYING C4-SPALTE FROM 0 BY 1 UNTIL C4-SPALTE > 359
026300     .
026400 B010-99.
026500     EXIT.
026600
026700 B020-ZEILE-LOESCHEN SECTION.
026800 B020-00.
026900     MOVE ZERO TO W-SPALTE(C4-ZEILE + 1, C4-SPALTE + 1)
027000     .
027100 B020-99.
027200     EXIT.
027300
027400******************************************************************
027500* Nachlauf
027600******************************************************************
027700 B090-ENDE SECTION.
027800 B090-00.
027900     IF  PRG-ABBRUCH
028000         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
028100     END-IF
028200     CLOSE TASKF OBJEKTF
028300     .
028400 B090-99.
028500     EXIT.
028600
028700******************************************************************
028800* Verarbeitung: BATCH FLOW U6
028900******************************************************************
029000 B100-VERARBEITUNG SECTION.
029100 B100-00.
029200     PERFORM C100-RASTER-FUELLEN
029300     PERFORM C200-POI-SUCHEN
029400     PERFORM C300-POI-SORTIEREN
029500     DISPLAY "Showing groups with more than " K-SCHWELLE " frame(s)"
029600     PERFORM C400-POI-DRUCKEN
029700             VARYING W-PX FROM 1 BY 1 UNTIL W-PX > C4-POI-ANZ
029800     .
029900 B100-99.
030000     EXIT.
030100
030200******************************************************************
030300* C100-RASTER-FUELLEN: sequentieller Durchlauf des Auftrags-
030400* bestands, Verdichtung auf ein 1x1-Grad-Raster
030500******************************************************************
030600 C100-RASTER-FUELLEN SECTION.
030700 C100-00.
030800     MOVE "N" TO TASK-EOF-SW
030900     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
031000     PERFORM C110-EINE-AUFGABE UNTIL TASK-EOF
031100     .
031200 C100-99.
031300     EXIT.
031400
031500 C110-EINE-AUFGABE SECTION.
031600 C110-00.
031700     IF  HVL-TASK-IMAGENAME OF TASK-REC NOT = SPACES
031800     AND HVL-TASK-STATE OF TASK-REC = K-STATE-KOMPLETT
031900     AND HVL-TASK-SOLVED-FLAG OF TASK-REC = "1"
032000*        HVL-0099: Dekl.-Grad zuerst auf Ganzzahl abschneiden,
032100*        erst danach von 90 abziehen (sonst Zeilenfehler bei
032200*        gebrochenen Dekl.-Werten, z.B. Dekl.=45.7 -> Zeile 44
032300*        statt der korrekten Zeile 45)
032400         COMPUTE C4-DEC-INT = HVL-TASK-SOLVED-DEC OF TASK-REC
032500         COMPUTE C4-ZEILE = 90 - C4-DEC-INT
032600         COMPUTE C4-SPALTE = HVL-TASK-SOLVED-RA OF TASK-REC
032700         IF  C4-ZEILE >= 0 AND C4-ZEILE <= 179
032800         AND C4-SPALTE >= 0 AND C4-SPALTE <= 359
032900             ADD 1 TO W-SPALTE(C4-ZEILE + 1, C4-SPALTE + 1)
033000         END-IF
033100     END-IF
033200
033300     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
033400     .
033500 C110-99.
033600     EXIT.
033700
033800******************************************************************
033900* C200-POI-SUCHEN: Raster nach Feldern > K-SCHWELLE durchsuchen
034000******************************************************************
034100 C200-POI-SUCHEN SECTION.
034200 C200-00.
034300     MOVE ZERO TO C4-POI-ANZ
034400     PERFORM C210-ZEILE-DURCHSUCHEN
034500             VARYING C4-ZEILE FROM 0 BY 1 UNTIL C4-ZEILE > 179
034600     .
034700 C200-99.
034800     EXIT.
034900
035000 C210-ZEILE-DURCHSUCHEN SECTION.
035100 C210-00.
035200     PERFORM C220-FELD-PRUEFEN
035300             VARYING C4-SPALTE FROM 0 BY 1 UNTIL C4-SPALTE > 359
035400     .
035500 C210-99.
035600     EXIT.
035700
035800 C220-FELD-PRUEFEN SECTION.
035900 C220-00.
036000     IF  W-SPALTE(C4-ZEILE + 1, C4-SPALTE + 1) > K-SCHWELLE
036100     AND C4-POI-ANZ < C4-POI-MAX
036200         ADD 1 TO C4-POI-ANZ
036300         SET W-PX TO C4-POI-ANZ
036400         MOVE C4-ZEILE  TO W-POI-ZEILE(W-PX)
036500         MOVE C4-SPALTE TO W-POI-SPALTE(W-PX)
036600         MOVE W-SPALTE(C4-ZEILE + 1, C4-SPALTE + 1)
036700                        TO W-POI-ANZAHL(W-PX)
036800     END-IF
036900     .
037000 C220-99.
037100     EXIT.
037200
037300******************************************************************
037400* C300-POI-SORTIEREN: Austauschverfahren, Haeufigkeit absteigend
037500******************************************************************
037600 C300-POI-SORTIEREN SECTION.
037700 C300-00.
037800     IF  C4-POI-ANZ < 2
037900         EXIT SECTION
038000     END-IF
038100     SET VERTAUSCHT TO TRUE
038200     PERFORM C310-EIN-DURCHGANG UNTIL NOT VERTAUSCHT
038300     .
038400 C300-99.
038500     EXIT.
038600
038700 C310-EIN-DURCHGANG SECTION.
038800 C310-00.
038900     SET VERTAUSCHT-SW TO "N"
039000     COMPUTE C4-I2 = C4-POI-ANZ - 1
039100     PERFORM C320-VERGLEICH-TAUSCH
039200             VARYING W-PX FROM 1 BY 1 UNTIL W-PX > C4-I2
039300     .
039400 C310-99.
039500     EXIT.
039600
039700 C320-VERGLEICH-TAUSCH SECTION.
039800 C320-00.
039900     SET W-PY TO W-PX
040000     SET W-PY UP BY 1
040100
040200     IF  W-POI-ANZAHL(W-PX) < W-POI-ANZAHL(W-PY)
040300         MOVE W-POI-ZEILE(W-PX)   TO W-TAUSCH-ZEILE
040400         MOVE W-POI-SPALTE(W-PX)  TO W-TAUSCH-SPALTE
040500         MOVE W-POI-ANZAHL(W-PX)  TO W-TAUSCH-ANZAHL
040600         MOVE W-POI-ZEILE(W-PY)   TO W-POI-ZEILE(W-PX)
040700         MOVE W-POI-SPALTE(W-PY)  TO W-POI-SPALTE(W-PX)
040800         MOVE W-POI-ANZAHL(W-PY)  TO W-POI-ANZAHL(W-PX)
040900         MOVE W-TAUSCH-ZEILE      TO W-POI-ZEILE(W-PY)
041000         MOVE W-TAUSCH-SPALTE     TO W-POI-SPALTE(W-PY)
041100         MOVE W-TAUSCH-ANZAHL     TO W-POI-ANZAHL(W-PY)
041200         SET VERTAUSCHT TO TRUE
041300     END-IF
041400     .
041500 C320-99.
041600     EXIT.
041700
041800******************************************************************
041900* C400-POI-DRUCKEN: je POI Koordinaten, Katalogobjekte und
042000* Auftraege im Umkreis von 1 Grad suchen und Zeile ausgeben
042100******************************************************************
042200 C400-POI-DRUCKEN SECTION.
042300 C400-00.
042400     COMPUTE W-RA-STUNDEN = W-POI-SPALTE(W-PX) / 15
042500     COMPUTE W-DEC-GRAD   = 90 - W-POI-ZEILE(W-PX)
042600
042700     MOVE ZERO   TO C9-OBJ-TREFFER C9-TASK-TREFFER
042800     MOVE SPACES TO W-NAMEN-LISTE
042900
043000*    HVL-0099: HVLTRG0M rechnet Grad->Bogenmass selbst um
043100     MOVE W-DEC-GRAD TO W-D1-RAD
043200     PERFORM U200-SIN-COS-D1
043300
043400     MOVE "N" TO OBJEKT-EOF-SW
043500     READ OBJEKTF NEXT RECORD AT END SET OBJEKT-EOF TO TRUE END-READ
043600     PERFORM C410-OBJEKT-PRUEFEN UNTIL OBJEKT-EOF
043700
043800     MOVE "N" TO TASK-EOF-SW
043900     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
044000     PERFORM C420-AUFGABE-PRUEFEN UNTIL TASK-EOF
044100
044200     MOVE W-RA-STUNDEN TO D-RA-EDIT
044300     MOVE W-DEC-GRAD   TO D-DEC-EDIT
044400     MOVE W-POI-ANZAHL(W-PX) TO D-COUNT-EDIT
044500     DISPLAY D-COUNT-EDIT " frame(s), ra=" D-RA-EDIT
044600             ", decl=" D-DEC-EDIT " " C9-OBJ-TREFFER
044700             " object(s), " C9-TASK-TREFFER " task(s): "
044800             W-NAMEN-LISTE
044900     .
045000 C400-99.
045100     EXIT.
045200
045300 C410-OBJEKT-PRUEFEN SECTION.
045400 C410-00.
045500     MOVE HVL-OBJECT-DECL OF OBJECT-REC TO W-DEC-GRAD
045600*    HVL-0099: HVLTRG0M rechnet Grad->Bogenmass selbst um
045700     MOVE W-DEC-GRAD TO W-D2-RAD
045800     PERFORM U201-SIN-COS-D2
045900     COMPUTE W-DELTA-RA-GRAD =
046000             15 * (W-RA-STUNDEN - HVL-OBJECT-RA OF OBJECT-REC)
046100     PERFORM U300-DELTA-RA-KOSINUS
046200     PERFORM U400-KOSINUSSATZ
046300
046400     IF  W-COS-S NOT < K-COS-1-GRAD
046500         ADD 1 TO C9-OBJ-TREFFER
046600         STRING HVL-OBJECT-NAME OF OBJECT-REC DELIMITED BY SPACE
046700                " "                           DELIMITED BY SIZE
046800                INTO W-NAMEN-LISTE
046900                WITH POINTER C4-I1
047000     END-IF
047100
047200     READ OBJEKTF NEXT RECORD AT END SET OBJEKT-EOF TO TRUE END-READ
047300     .
047400 C410-99.
047500     EXIT.
047600
047700 C420-AUFGABE-PRUEFEN SECTION.
047800 C420-00.
047900     IF  HVL-TASK-SOLVED-FLAG OF TASK-REC = "1"
048000         MOVE HVL-TASK-SOLVED-DEC OF TASK-REC TO W-DEC-GRAD
048100*        HVL-0099: HVLTRG0M rechnet Grad->Bogenmass selbst um
048200         MOVE W-DEC-GRAD TO W-D2-RAD
048300         PERFORM U201-SIN-COS-D2
048400         COMPUTE W-DELTA-RA-GRAD =
048500                 W-POI-SPALTE(W-PX) - HVL-TASK-SOLVED-RA OF TASK-REC
048600         PERFORM U300-DELTA-RA-KOSINUS
048700         PERFORM U400-KOSINUSSATZ
048800
048900         IF  W-COS-S NOT < K-COS-1-GRAD
049000             ADD 1 TO C9-TASK-TREFFER
049100         END-IF
049200     END-IF
049300
049400     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
049500     .
049600 C420-99.
049700     EXIT.
049800
049900******************************************************************
050000* U200-SIN-COS-D1 / U201-SIN-COS-D2: SIN und COS der Deklination
050100* ueber HVLTRG0M ermitteln; HVLTRG0M erwartet den Winkel in Grad
050200* und rechnet intern selbst in Bogenmass um (s. HVLTRG0O)
050300******************************************************************
050400 U200-SIN-COS-D1 SECTION.
050500 U200-00.
050600     MOVE "SI" TO LINK-CMD
050700     MOVE W-D1-RAD TO LINK-X-IN
050800     CALL "HVLTRG0M" USING W-LINK-REC
050900     MOVE LINK-ERG-OUT TO W-SIN-D1
051000
051100     MOVE "CO" TO LINK-CMD
051200     MOVE W-D1-RAD TO LINK-X-IN
051300     CALL "HVLTRG0M" USING W-LINK-REC
051400     MOVE LINK-ERG-OUT TO W-COS-D1
051500     .
051600 U200-99.
051700     EXIT.
051800
051900 U201-SIN-COS-D2 SECTION.
052000 U201-00.
052100     MOVE "SI" TO LINK-CMD
052200     MOVE W-D2-RAD TO LINK-X-IN
052300     CALL "HVLTRG0M" USING W-LINK-REC
052400     MOVE LINK-ERG-OUT TO W-SIN-D2
052500
052600     MOVE "CO" TO LINK-CMD
052700     MOVE W-D2-RAD TO LINK-X-IN
052800     CALL "HVLTRG0M" USING W-LINK-REC
052900     MOVE LINK-ERG-OUT TO W-COS-D2
053000     .
053100 U201-99.
053200     EXIT.
053300
053400******************************************************************
053500* U300-DELTA-RA-KOSINUS: Kosinus von 15*(ra1-ra2) ueber HVLTRG0M
053600******************************************************************
053700 U300-DELTA-RA-KOSINUS SECTION.
053800 U300-00.
053900*    HVL-0099: HVLTRG0M rechnet Grad->Bogenmass selbst um
054000     MOVE W-DELTA-RA-GRAD TO W-DELTA-RA-RAD
054100     MOVE "CO" TO LINK-CMD
054200     MOVE W-DELTA-RA-RAD TO LINK-X-IN
054300     CALL "HVLTRG0M" USING W-LINK-REC
054400     MOVE LINK-ERG-OUT TO W-COS-DELTA-RA
054500     .
054600 U300-99.
054700     EXIT.
054800
054900******************************************************************
055000* U400-KOSINUSSATZ: Kugelabstandsformel (BUSINESS RULES U1)
055100******************************************************************
055200 U400-KOSINUSSATZ SECTION.
055300 U400-00.
055400     COMPUTE W-COS-S =
055500             (W-SIN-D1 * W-SIN-D2)
055600             + (W-COS-D1 * W-COS-D2 * W-COS-DELTA-RA)
055700     .
055800 U400-99.
055900     EXIT.
