000100*****************************************************************
000200* Letzte Aenderung :: 2001-03-07
000300* Letzte Version   :: G.01.00
000400* Kurzbeschreibung :: Datensatzbeschreibung ASTEROID-Mastersatz
000500* Kurzbeschreibung :: (Bahnelemente aus MPCORB.DAT, MPC-Format)
000600*
000700*----------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*G.01.00|2001-03-07| hsm | Feld NUMBER (nummerierte Planetoiden)  *
001100*-------|----------|-----|---------------------------------------*
001200*G.00.00|2000-11-20| hsm | Neuerstellung fuer PLADRV0O            *
001300*----------------------------------------------------------------*
001400*
001500* Schluessel des Mastersatzes ist HVL-AST-DESIGNATION (die
001600* gepackte MPC-Bezeichnung, siehe MPCORB-Spaltenschema).  Beim
001700* Laden wird bei Schluesselgleichheit der komplette Bahnelement-
001800* Block ueberschrieben (Upsert), s. PLADRV0O Abschnitt C300.
001900*
002000******************************************************************
002100 01  HVL-ASTEROID-REC.
002200     05  HVL-AST-DESIGNATION      PIC X(07).
002300     05  HVL-AST-NUMBER           PIC 9(07).
002400     05  HVL-AST-H                PIC S9(02)V9(02).
002500     05  HVL-AST-H-X REDEFINES HVL-AST-H
002600                                  PIC X(04).
002700     05  HVL-AST-G                PIC S9(01)V9(02).
002800     05  HVL-AST-EPOCH-PACKED     PIC X(05).
002900     05  HVL-AST-EPOCH-JD         PIC 9(07)V9(06).
003000     05  HVL-AST-ELEMENTE.
003100         10  HVL-AST-M               PIC 9(03)V9(05).
003200         10  HVL-AST-PERI            PIC 9(03)V9(05).
003300         10  HVL-AST-NODE            PIC 9(03)V9(05).
003400         10  HVL-AST-INCL            PIC 9(03)V9(05).
003500         10  HVL-AST-ECC             PIC 9(01)V9(07).
003600         10  HVL-AST-N               PIC 9(02)V9(08).
003700         10  HVL-AST-A               PIC 9(04)V9(07).
003800     05  HVL-AST-ELEMENTE-R REDEFINES HVL-AST-ELEMENTE.
003900         10  HVL-AST-EL-X            PIC X(46).
004000     05  FILLER                   PIC X(20).
