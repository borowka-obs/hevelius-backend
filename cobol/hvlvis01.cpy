000100*****************************************************************
000200* Letzte Aenderung :: 2013-06-19
000300* Letzte Version   :: G.00.00
000400* Kurzbeschreibung :: Arbeitsbereich Sichtbarkeitsergebnis (U9)
000500*
000600*----------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*G.00.00|2013-06-19| rkl | Neuerstellung fuer HVLVIS0O            *
001000*----------------------------------------------------------------*
001100*
001200* Kein eigener Mastersatz - dient als Arbeitsbereich zum Aufbau
001300* der Sichtbarkeits-Druckzeile in HVLVIS0O Abschnitt C700.
001400*
001500******************************************************************
001600 01  HVL-VIS-REC.
001700     05  HVL-VIS-NUMBER           PIC 9(07).
001800     05  HVL-VIS-NUMBER-X REDEFINES HVL-VIS-NUMBER
001900                                  PIC X(07).
002000     05  HVL-VIS-DESIGNATION      PIC X(12).
002100     05  HVL-VIS-ABS-MAG          PIC S9(02)V9(02).
002200     05  HVL-VIS-APP-MAG          PIC S9(02)V9(02).
002300     05  HVL-VIS-MAX-ALT          PIC S9(02)V9(02).
002400     05  HVL-VIS-BEST-TIME        PIC X(19).
002500     05  FILLER                   PIC X(10).
