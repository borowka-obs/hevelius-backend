000100*****************************************************************
000200* Letzte Aenderung :: 1992-05-02
000300* Letzte Version   :: G.00.00
000400* Kurzbeschreibung :: Datensatzbeschreibung STATE-Satz
000500* Kurzbeschreibung :: (Bearbeitungsstand eines Auftrags)
000600*
000700*----------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*G.00.00|1992-05-02| ebg | Neuerstellung                         *
001100*----------------------------------------------------------------*
001200******************************************************************
001300 01  HVL-STATE-REC.
001400     05  HVL-STATE-ID             PIC 9(02).
001500     05  HVL-STATE-NAME           PIC X(18).
001600     05  FILLER                   PIC X(10).
