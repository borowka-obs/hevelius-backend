000100*****************************************************************
000200* Letzte Aenderung :: 1996-02-19
000300* Letzte Version   :: G.01.00
000400* Kurzbeschreibung :: Datensatzbeschreibung OBJECT-Satz
000500* Kurzbeschreibung :: (vereinheitlichter Deep-Sky-Katalogsatz)
000600*
000700*----------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*G.01.00|1996-02-19| hsm | Feld CATALOG (Kurzname Quellkatalog)   *
001100*-------|----------|-----|---------------------------------------*
001200*G.00.00|1995-10-11| hsm | Neuerstellung fuer KATDRV0O            *
001300*----------------------------------------------------------------*
001400******************************************************************
001500 01  HVL-OBJECT-REC.
001600     05  HVL-OBJECT-NAME          PIC X(16).
001700     05  HVL-OBJECT-KOORD.
001800         10  HVL-OBJECT-RA           PIC 9(02)V9(06).
001900         10  HVL-OBJECT-DECL         PIC S9(02)V9(06).
002000     05  HVL-OBJECT-TYPE          PIC X(02).
002100         88  HVL-OBJ-TYPE-NEBEL          VALUE "Nb".
002200         88  HVL-OBJ-TYPE-DUNKELWOLKE    VALUE "Dn".
002300         88  HVL-OBJ-TYPE-OFFENHAUFEN    VALUE "OC".
002400     05  HVL-OBJECT-CONST         PIC X(03).
002500     05  HVL-OBJECT-MAGN          PIC S9(02)V9(02).
002600     05  HVL-OBJECT-MAGN-X REDEFINES HVL-OBJECT-MAGN
002700                                  PIC X(04).
002800     05  HVL-OBJECT-CATALOG       PIC X(04).
002900     05  FILLER                   PIC X(12).
