000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLTSK0
001100
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     HVLQCI0O.
001400 AUTHOR.         H. SCHMID.
001500 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001600 DATE-WRITTEN.   1997-09-15.
001700 DATE-COMPILED.
001800 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2013-11-19
002200* Letzte Version   :: G.03.00
002300* Kurzbeschreibung :: Einlesung der Bildqualitaets-CSV-Datei aus
002400* Kurzbeschreibung :: der Nachauswertung (FWHM/Exzentrizitaet) und
002500* Kurzbeschreibung :: Fortschreibung des Auftragsbestands
002600* Auftrag          :: HVL-0072
002700*
002800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*G.03.00|2013-11-19| mtz | HVL-0079 Spaltenzaehlung der Nachaus-  *
003400*       |          |     | wertung war seit G.01.00 falsch (Datei-*
003500*       |          |     | name/FWHM/Exz. standen in den Spalten  *
003600*       |          |     | 4/6/7, nicht 1/2/3); Zerlegung jetzt   *
003700*       |          |     | ueber alle 12 Spalten, Anfuehrungszei- *
003800*       |          |     | chen um den Dateinamen werden entfernt;*
003900*       |          |     | Sternzahl (Spalte 12) wird nur noch    *
004000*       |          |     | angezeigt, nicht mehr fortgeschrieben  *
004100*       |          |     | (s. HVLHDR0O); ohne FWHM/Exz. bleibt   *
004200*       |          |     | der Auftrag unveraendert               *
004300*-------|----------|-----|---------------------------------------*
004400*G.02.00|2013-05-21| rkl | HVL-0072 Ueberspringen der "SubframeH- *
004500*       |          |     | eader"-Kennzeichenzeilen ergaenzt      *
004600*-------|----------|-----|---------------------------------------*
004700*G.01.01|1999-02-02| hsm | Jahrhundertwechsel: keine Aenderung    *
004800*-------|----------|-----|---------------------------------------*
004900*G.01.00|1997-11-04| hsm | Sternzahl (Spalte 4) wird uebernommen  *
005000*-------|----------|-----|---------------------------------------*
005100*G.00.00|1997-09-15| hsm | Neuerstellung                         *
005200*----------------------------------------------------------------*
005300*
005400* Programmbeschreibung
005500* --------------------
005600* Liest die von der Nachauswertung gelieferte CSV-Datei mit den
005700* Guetewerten je Einzelbild ein (kommagetrennt, Format der Aus-
005800* wertesoftware).  Verwendet werden Spalte 4 (Dateiname, in Anfueh-
005900* rungszeichen), Spalte 6 (FWHM), Spalte 7 (Exzentrizitaet) und
006000* Spalte 12 (Sternzahl, nur zur Anzeige).  Zeilen, die mit dem Text
006100* "SubframeHeader" beginnen, sind Abschnittsmarkierungen der
006200* Auswertesoftware und werden uebersprungen.  Der TASK-ID wird aus
006300* dem Dateinamen der Spalte 4 ermittelt (Kennung "Jnnnnnnn" wie
006400* beim Dateinamen-Einlesen, Einheit 2); passt kein Auftrag, wird
006500* die Zeile als Fehler gezaehlt.  Fehlen FWHM und Exzentrizitaet
006600* beide, bleibt der Auftrag unveraendert.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     CLASS ALPHNUM IS "0123456789"
007600                      "abcdefghijklmnopqrstuvwxyz"
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT QCIF          ASSIGN TO #DYNAMIC.
008300     SELECT TASKF         ASSIGN TO HVLTASKF
008400                          ORGANIZATION IS INDEXED
008500                          ACCESS MODE  IS DYNAMIC
008600                          RECORD KEY   IS HVL-TASK-ID OF TASK-REC
008700                          FILE STATUS  IS FILE-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  QCIF
009200     RECORD IS VARYING IN SIZE
009300            FROM 0 TO 256 CHARACTERS
009400            DEPENDING ON REC-LEN.
009500 01  QCI-RECORD                  PIC X(256).
009600
009700 FD  TASKF
009800     LABEL RECORDS ARE STANDARD.
009900 01  TASK-REC.
010000     COPY HVLTSK01.
010100
010200 WORKING-STORAGE SECTION.
010300*--------------------------------------------------------------------*
010400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010500*--------------------------------------------------------------------*
010600 01          COMP-FELDER.
010700     05      C4-I1               PIC S9(04) COMP.
010800     05      C4-LEN              PIC S9(04) COMP.
010900     05      C4-PTR              PIC S9(04) COMP.
011000     05      C9-ZEILEN           PIC S9(09) COMP VALUE ZERO.
011100     05      C9-UEBERSPRUNGEN    PIC S9(09) COMP VALUE ZERO.
011200     05      C9-UEBERNOMMEN      PIC S9(09) COMP VALUE ZERO.
011300     05      C9-OHNE-WERT        PIC S9(09) COMP VALUE ZERO.
011400     05      C9-FEHLER           PIC S9(09) COMP VALUE ZERO.
011500     05      REC-LEN             PIC  9(04) COMP.
011600     05      FILLER              PIC X(04).
011700
011800*--------------------------------------------------------------------*
011900* Display-Felder: Praefix D
012000*--------------------------------------------------------------------*
012100 01          DISPLAY-FELDER.
012200     05      D-ZAEHLER-EDIT       PIC ZZZ,ZZZ,ZZ9.
012300     05      FILLER               PIC X(08).
012400
012500*--------------------------------------------------------------------*
012600* Felder mit konstantem Inhalt: Praefix K
012700*--------------------------------------------------------------------*
012800 01          KONSTANTE-FELDER.
012900     05      K-MODUL              PIC X(08) VALUE "HVLQCI0O".
013000     05      K-MODUL-VERS         PIC X(08) VALUE "G.03.00".
013100     05      K-MARKIERUNG         PIC X(14) VALUE "SubframeHeader".
013200     05      FILLER               PIC X(10).
013300
013400*----------------------------------------------------------------*
013500* Conditional-Felder
013600*----------------------------------------------------------------*
013700 01          SCHALTER.
013800     05      FILE-STATUS          PIC X(02).
013900         88  FILE-OK                          VALUE "00".
014000         88  FILE-NOK                         VALUE "01" THRU "99".
014100     05      PRG-STATUS           PIC 9.
014200         88  PRG-OK                           VALUE ZERO.
014300         88  PRG-ABBRUCH                      VALUE 2.
014400     05      QCI-EOF-SW           PIC X(01) VALUE "N".
014500         88  QCI-EOF                          VALUE "J".
014600     05      TASK-GEFUNDEN-SW     PIC X(01) VALUE "N".
014700         88  TASK-GEFUNDEN                    VALUE "J".
014800     05      FILLER               PIC X(06).
014900
015000*--------------------------------------------------------------------*
015100* Arbeitsfelder: Praefix W
015200*--------------------------------------------------------------------*
015300 01          WORK-FELDER.
015400     05      W-SPALTE-TAB.
015500         10  W-SPALTE             OCCURS 12 TIMES PIC X(64).
015600     05      W-SPALTE-ANZ         PIC S9(04) COMP.
015700     05      W-DATEINAME          PIC X(64).
015800     05      W-TASKID-TXT         PIC X(07).
015900     05      W-TASKID-N REDEFINES W-TASKID-TXT
016000                                  PIC 9(07).
016100     05      W-FWHM               PIC S9(03)V9(04).
016200     05      W-ECC                PIC S9(01)V9(04).
016300     05      W-STARS              PIC 9(05).
016400     05      W-CONV-TEXT          PIC X(12).
016500     05      W-CONV-GANZ-LEN      PIC S9(04) COMP.
016600     05      W-CONV-DEZ-LEN       PIC S9(04) COMP.
016700     05      W-CONV-GANZ-PAD      PIC X(03).
016800     05      W-CONV-GANZ-N REDEFINES W-CONV-GANZ-PAD
016900                                  PIC 9(03).
017000     05      W-CONV-DEZ-PAD       PIC X(06).
017100     05      W-CONV-DEZ-N REDEFINES W-CONV-DEZ-PAD
017200                                  PIC 9(06).
017300     05      W-CONV-ERGEBNIS      PIC S9(03)V9(06).
017400     05      FILLER               PIC X(12).
017500
017600 EXTENDED-STORAGE SECTION.
017700
017800 LINKAGE SECTION.
017900
018000 PROCEDURE DIVISION.
018100******************************************************************
018200* Steuerungs-Section
018300******************************************************************
018400 A100-STEUERUNG SECTION.
018500 A100-00.
018600     IF  SHOW-VERSION
018700         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
018800         STOP RUN
018900     END-IF
019000
019100     PERFORM B000-VORLAUF
019200     IF  PRG-ABBRUCH
019300         CONTINUE
019400     ELSE
019500         PERFORM B100-VERARBEITUNG
019600     END-IF
019700     PERFORM B090-ENDE
019800     STOP RUN
019900     .
020000 A100-99.
020100     EXIT.
020200
020300******************************************************************
020400* Vorlauf
020500******************************************************************
020600 B000-VORLAUF SECTION.
020700 B000-00.
020800     INITIALIZE SCHALTER
020900     OPEN INPUT QCIF
021000     IF  FILE-NOK
021100         DISPLAY "Fehler beim Oeffnen der Qualitaets-CSV, Status "
021200                 FILE-STATUS
021300         SET PRG-ABBRUCH TO TRUE
021400         EXIT SECTION
021500     END-IF
021600
021700     OPEN I-O TASKF
021800     IF  FILE-NOK
021900         DISPLAY "Fehler beim Oeffnen HVLTASKF, Status " FILE-STATUS
022000         SET PRG-ABBRUCH TO TRUE
022100     END-IF
022200     .
022300 B000-99.
022400     EXIT.
022500
022600******************************************************************
022700* Nachlauf
022800******************************************************************
022900 B090-ENDE SECTION.
023000 B090-00.
023100     IF  PRG-ABBRUCH
023200         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
023300     ELSE
023400         MOVE C9-ZEILEN TO D-ZAEHLER-EDIT
023500         DISPLAY "CSV-Zeilen gelesen   : " D-ZAEHLER-EDIT
023600         MOVE C9-UEBERSPRUNGEN TO D-ZAEHLER-EDIT
023700         DISPLAY "Markierungszeilen    : " D-ZAEHLER-EDIT
023800         MOVE C9-UEBERNOMMEN TO D-ZAEHLER-EDIT
023900         DISPLAY "Auftraege fortgeschr.: " D-ZAEHLER-EDIT
024000         MOVE C9-OHNE-WERT TO D-ZAEHLER-EDIT
024100         DISPLAY "ohne FWHM/Exz.       : " D-ZAEHLER-EDIT
024200         MOVE C9-FEHLER TO D-ZAEHLER-EDIT
024300         DISPLAY "Fehler / uebersprungen: " D-ZAEHLER-EDIT
024400     END-IF
024500     CLOSE QCIF TASKF
024600     .
024700 B090-99.
024800     EXIT.
024900
025000******************************************************************
025100* Verarbeitung: BATCH FLOW U4
025200******************************************************************
025300 B100-VERARBEITUNG SECTION.
025400 B100-00.
025500     READ QCIF AT END SET QCI-EOF TO TRUE END-READ
025600     PERFORM C100-EINE-ZEILE UNTIL QCI-EOF
025700     .
025800 B100-99.
025900     EXIT.
026000
026100 C100-EINE-ZEILE SECTION.
026200 C100-00.
026300     ADD 1 TO C9-ZEILEN
026400
026500     IF  QCI-RECORD(1:14) = K-MARKIERUNG
026600         ADD 1 TO C9-UEBERSPRUNGEN
026700     ELSE
026800         PERFORM C200-ZEILE-ZERLEGEN
026900         IF  W-SPALTE-ANZ > 11
027000             PERFORM C300-TASKID-ERMITTELN
027100             IF  TASK-GEFUNDEN
027200                 PERFORM C400-TASK-FORTSCHREIBEN
027300             ELSE
027400                 DISPLAY "CSV-Zeile ohne Auftrag: " W-DATEINAME
027500                 ADD 1 TO C9-FEHLER
027600             END-IF
027700         ELSE
027800             ADD 1 TO C9-FEHLER
027900         END-IF
028000     END-IF
028100
028200     READ QCIF AT END SET QCI-EOF TO TRUE END-READ
028300     .
028400 C100-99.
028500     EXIT.
028600
028700******************************************************************
028800* C200-ZEILE-ZERLEGEN: CSV-Spalten der Nachauswertung, kommage-
028900* trennt; verwendet werden Spalte 4=Dateiname (in Anfuehrungs-
029000* zeichen) 6=FWHM 7=Exzentrizitaet 12=Sternzahl
029100******************************************************************
029200 C200-ZEILE-ZERLEGEN SECTION.
029300 C200-00.
029400     MOVE SPACES TO W-SPALTE-TAB
029500     MOVE ZERO   TO W-SPALTE-ANZ
029600
029700     UNSTRING QCI-RECORD(1:REC-LEN) DELIMITED BY ","
029800         INTO W-SPALTE(1)  W-SPALTE(2)  W-SPALTE(3)  W-SPALTE(4)
029900              W-SPALTE(5)  W-SPALTE(6)  W-SPALTE(7)  W-SPALTE(8)
030000              W-SPALTE(9)  W-SPALTE(10) W-SPALTE(11) W-SPALTE(12)
030100         TALLYING IN W-SPALTE-ANZ
030200     END-UNSTRING
030300
030400     MOVE W-SPALTE(4) TO W-DATEINAME
030500     IF  W-DATEINAME(1:1) = QUOTE
030600         MOVE W-DATEINAME(2:63) TO W-DATEINAME
030700     END-IF
030800     MOVE ZERO TO C4-LEN
030900     INSPECT W-DATEINAME TALLYING C4-LEN FOR CHARACTERS
031000             BEFORE INITIAL SPACE
031100     IF  C4-LEN > ZERO AND W-DATEINAME(C4-LEN:1) = QUOTE
031200         MOVE SPACE TO W-DATEINAME(C4-LEN:1)
031300     END-IF
031400     .
031500 C200-99.
031600     EXIT.
031700
031800******************************************************************
031900* C300-TASKID-ERMITTELN: TASK-ID aus dem Dateinamen der Spalte 1
032000* (Kennung "Jnnnnnn" wie in Einheit 2)
032100******************************************************************
032200 C300-TASKID-ERMITTELN SECTION.
032300 C300-00.
032400     SET TASK-GEFUNDEN-SW TO "N"
032500     MOVE ZERO TO W-TASKID-N
032600
032700     MOVE ZERO TO C4-LEN
032800     INSPECT W-DATEINAME TALLYING C4-LEN FOR CHARACTERS
032900             BEFORE INITIAL SPACE
033000     IF  C4-LEN = ZERO
033100         MOVE 64 TO C4-LEN
033200     END-IF
033300
033400     MOVE ZERO TO C4-PTR
033500     PERFORM C310-J-SUCHEN
033600             VARYING C4-I1 FROM 1 BY 1
033700             UNTIL C4-I1 > C4-LEN - 6 OR C4-PTR > ZERO
033800
033900     IF  C4-PTR > ZERO
034000         MOVE "0" TO W-TASKID-TXT(1:1)
034100         MOVE W-DATEINAME(C4-PTR + 1:6) TO W-TASKID-TXT(2:6)
034200         MOVE W-TASKID-N TO HVL-TASK-ID OF TASK-REC
034300         READ TASKF
034400             INVALID KEY SET TASK-GEFUNDEN-SW TO "N"
034500             NOT INVALID KEY SET TASK-GEFUNDEN TO TRUE
034600         END-READ
034700     END-IF
034800     .
034900 C300-99.
035000     EXIT.
035100
035200 C310-J-SUCHEN SECTION.
035300 C310-00.
035400     IF  W-DATEINAME(C4-I1:1) = "J"
035500         MOVE C4-I1 TO C4-PTR
035600     END-IF
035700     .
035800 C310-99.
035900     EXIT.
036000
036100******************************************************************
036200* C400-TASK-FORTSCHREIBEN: FWHM (Spalte 6) und Exzentrizitaet
036300* (Spalte 7) in den Auftragsbestand uebernehmen; die Sternzahl
036400* (Spalte 12) wird nur angezeigt (HVL-TASK-STARS ist Sache der
036500* Header-Einlesung, s. HVLHDR0O/C210-STERNE-ZAEHLEN).  Sind beide
036600* Guetewerte in der CSV-Zeile leer, bleibt der Auftrag unveraendert.
036700******************************************************************
036800 C400-TASK-FORTSCHREIBEN SECTION.
036900 C400-00.
037000     MOVE W-SPALTE(6) TO W-CONV-TEXT
037100     PERFORM U500-TEXT-ZU-DEZIMAL
037200     MOVE W-CONV-ERGEBNIS TO W-FWHM
037300
037400     MOVE W-SPALTE(7) TO W-CONV-TEXT
037500     PERFORM U500-TEXT-ZU-DEZIMAL
037600     MOVE W-CONV-ERGEBNIS TO W-ECC
037700
037800     MOVE W-SPALTE(12) TO W-STARS
037900
038000     IF  W-SPALTE(6) = SPACES AND W-SPALTE(7) = SPACES
038100         ADD 1 TO C9-OHNE-WERT
038200     ELSE
038300         MOVE W-FWHM  TO HVL-TASK-FWHM
038400         MOVE W-ECC   TO HVL-TASK-ECC
038500
038600         REWRITE TASK-REC
038700             INVALID KEY
038800                 DISPLAY "Fehler beim Fortschreiben HVLTASKF, Task "
038900                         HVL-TASK-ID OF TASK-REC
039000         END-REWRITE
039100
039200         ADD 1 TO C9-UEBERNOMMEN
039300     END-IF
039400     .
039500 C400-99.
039600     EXIT.
039700
039800******************************************************************
039900* U500-TEXT-ZU-DEZIMAL: wandelt eine im Klartext gelieferte
040000* Dezimalzahl (Format "N.NNNNNN" bzw. "NN.NNNNNN", ohne Vorzeichen,
040100* wie in den Spalten 6/7 der Nachauswertungs-CSV ueblich) in
040200* W-CONV-ERGEBNIS um; ist das Feld leer, liefert U500 den Wert Null
040300******************************************************************
040400 U500-TEXT-ZU-DEZIMAL SECTION.
040500 U500-00.
040600     MOVE ZEROS TO W-CONV-GANZ-PAD W-CONV-DEZ-PAD
040700     MOVE ZERO  TO W-CONV-GANZ-LEN W-CONV-DEZ-LEN
040800                   W-CONV-ERGEBNIS C4-PTR
040900
041000     INSPECT W-CONV-TEXT TALLYING C4-PTR
041100             FOR CHARACTERS BEFORE INITIAL "."
041200
041300     IF  C4-PTR > ZERO AND C4-PTR <= 3
041400         MOVE W-CONV-TEXT(1:C4-PTR)
041500             TO W-CONV-GANZ-PAD(4 - C4-PTR:C4-PTR)
041600         COMPUTE C4-I1 = C4-PTR + 2
041700         MOVE ZERO TO C4-LEN
041800         INSPECT W-CONV-TEXT(C4-PTR + 2:10) TALLYING C4-LEN
041900                 FOR CHARACTERS BEFORE INITIAL SPACE
042000         IF  C4-LEN > ZERO AND C4-LEN <= 6
042100             MOVE W-CONV-TEXT(C4-I1:C4-LEN)
042200                 TO W-CONV-DEZ-PAD(1:C4-LEN)
042300         END-IF
042400     END-IF
042500
042600     COMPUTE W-CONV-ERGEBNIS =
042700             W-CONV-GANZ-N + (W-CONV-DEZ-N / 1000000)
042800     .
042900 U500-99.
043000     EXIT.
