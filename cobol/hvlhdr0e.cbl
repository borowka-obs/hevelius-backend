000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLTSK0
001100?SEARCH  =HVLCRD0
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     HVLHDR0O.
001500 AUTHOR.         E. BERGER.
001600 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001700 DATE-WRITTEN.   1994-04-19.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2016-07-05
002300* Letzte Version   :: G.03.02
002400* Kurzbeschreibung :: Header-Einlesung (Schluessel/Wert-Zeilen
002500* Kurzbeschreibung :: der FITS-Kopfdaten) und Uebernahme in den
002600* Kurzbeschreibung :: Auftragsbestand
002700* Auftrag          :: HVL-0061
002800*
002900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*G.03.02|2016-07-05| dkl | HVL-0099 W-WERT-N REDEFINES auf den    *
003500*       |          |     | FITS-Rohtext (S9(20)V9(20)) lieferte   *
003600*       |          |     | bei "." und "-" im Wert Muell statt    *
003700*       |          |     | einer Dezimalzahl - alle betroffenen   *
003800*       |          |     | Schluesselworte (NAXISn/EXPTIME/SET-   *
003900*       |          |     | TEMP/CCD-TEMP/XPIXSZ/YPIXSZ/XYBINNING/ *
004000*       |          |     | FOCALLEN/APTDIA/APTAREA/CRVALn/CRPIXn/ *
004100*       |          |     | CDELTn/JD/JD-HELIO/MOONALT/MOONANG/    *
004200*       |          |     | MOONPHAS/SUNALT) laufen jetzt ueber    *
004300*       |          |     | den neuen U400-TEXT-ZU-DEZIMAL (vgl.   *
004400*       |          |     | U500 in HVLQCI0O/HVLCAT0O/HVLAST0O)    *
004500*-------|----------|-----|---------------------------------------*
004600*G.03.01|2011-08-30| mtz | HVL-0088 Schluesselworte FILTER/JD/JD- *
004700*       |          |     | HELIO u. Umwelt (Mond/Sonne) jetzt auf *
004800*       |          |     | HVL-TASK-REC abgebildet; Sternzahl aus *
004900*       |          |     | HISTORY-Zeile "Matched nnn stars ..."  *
005000*       |          |     | wird hier (nicht mehr in HVLQCI0O)     *
005100*       |          |     | fortgeschrieben, s. C210-STERNE-ZAEHL. *
005200*-------|----------|-----|---------------------------------------*
005300*G.03.00|2010-02-08| rkl | HVL-0061 Pixelmasstab aus CDELT jetzt  *
005400*       |          |     | ueber HVLCRD0M (Bogensek.-Umrechnung)  *
005500*-------|----------|-----|---------------------------------------*
005600*G.02.01|1999-01-25| hsm | Jahrhundertwechsel: DATE-OBS ungeaend. *
005700*-------|----------|-----|---------------------------------------*
005800*G.02.00|1997-06-19| hsm | Schluesselwoerter SITELAT/SITELONG     *
005900*       |          |     | hinzugefuegt                          *
006000*-------|----------|-----|---------------------------------------*
006100*G.01.00|1994-11-02| ebg | Plattenloesungs-Schluesselworte (PLT-  *
006200*       |          |     | SOLVD/CTYPEn/CRVALn/CRPIXn/CDELTn)     *
006300*-------|----------|-----|---------------------------------------*
006400*G.00.00|1994-04-19| ebg | Neuerstellung                         *
006500*----------------------------------------------------------------*
006600*
006700* Programmbeschreibung
006800* --------------------
006900* Liest je Auftrag die im FITS-Kopf abgelegten Schluessel/Wert-
007000* Zeilen (Format "SCHLUESSEL = WERT / Kommentar", angeliefert als
007100* Textdatei je Bild) und bildet die bekannten Schluesselworte auf
007200* die Felder des HVL-TASK-REC ab.  Die Zuordnung entspricht der
007300* Schluesselwort-Tabelle der Fachvorgabe Einheit 3.  Enthaelt der
007400* Header eine erfolgreiche Plattenloesung (PLTSOLVD = T und
007500* CTYPE1/2 = RA---TAN/DEC--TAN), werden SOLVED-RA/DEC, die
007600* Referenzpixel und die Pixelmasstaebe aus CRVALn/CRPIXn/CDELTn
007700* berechnet, sonst wird SOLVED-FLAG auf "unlesbar" gesetzt.  Die
007800* erste HISTORY-Zeile der Form "Matched nnn stars from the ..."
007900* liefert die Anzahl der zugeordneten Sterne (HVL-TASK-STARS);
008000* weitere HISTORY-Zeilen desselben Bildes bleiben unbeachtet.
008100*
008200******************************************************************
008300
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     SWITCH-15 IS ANZEIGE-VERSION
008800         ON STATUS IS SHOW-VERSION
008900     CLASS ALPHNUM IS "0123456789"
009000                      "abcdefghijklmnopqrstuvwxyz"
009100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009200     C01 IS TOP-OF-FORM.
009300
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600     SELECT HDRF          ASSIGN TO #DYNAMIC.
009700     SELECT TASKF         ASSIGN TO HVLTASKF
009800                          ORGANIZATION IS INDEXED
009900                          ACCESS MODE  IS DYNAMIC
010000                          RECORD KEY   IS HVL-TASK-ID OF TASK-REC
010100                          FILE STATUS  IS FILE-STATUS.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  HDRF
010600     RECORD IS VARYING IN SIZE
010700            FROM 0 TO 128 CHARACTERS
010800            DEPENDING ON REC-LEN.
010900 01  HDR-RECORD                  PIC X(128).
011000
011100 FD  TASKF
011200     LABEL RECORDS ARE STANDARD.
011300 01  TASK-REC.
011400     COPY HVLTSK01.
011500
011600 WORKING-STORAGE SECTION.
011700*--------------------------------------------------------------------*
011800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011900*--------------------------------------------------------------------*
012000 01          COMP-FELDER.
012100     05      C4-I1               PIC S9(04) COMP.
012200     05      C4-I2               PIC S9(04) COMP.
012300     05      C4-EQ-POS           PIC S9(04) COMP.
012400     05      C4-SL-POS           PIC S9(04) COMP.
012500     05      C4-PTR              PIC S9(04) COMP.
012600     05      C4-LEN              PIC S9(04) COMP.
012700     05      C9-ZEILEN           PIC S9(09) COMP VALUE ZERO.
012800     05      C9-HEADER           PIC S9(09) COMP VALUE ZERO.
012900     05      C9-GELOEST          PIC S9(09) COMP VALUE ZERO.
013000     05      C9-UNGELOEST        PIC S9(09) COMP VALUE ZERO.
013100     05      REC-LEN             PIC  9(04) COMP.
013200     05      FILLER              PIC X(02).
013300
013400*--------------------------------------------------------------------*
013500* Display-Felder: Praefix D
013600*--------------------------------------------------------------------*
013700 01          DISPLAY-FELDER.
013800     05      D-ZAEHLER-EDIT       PIC ZZZ,ZZZ,ZZ9.
013900     05      D-TASK-EDIT          PIC ZZZZZZ9.
014000     05      FILLER               PIC X(08).
014100
014200*--------------------------------------------------------------------*
014300* Felder mit konstantem Inhalt: Praefix K
014400*--------------------------------------------------------------------*
014500 01          KONSTANTE-FELDER.
014600     05      K-MODUL              PIC X(08) VALUE "HVLHDR0O".
014700     05      K-MODUL-VERS         PIC X(08) VALUE "G.03.02".
014800     05      K-SEK-JE-GRAD        PIC 9(04) VALUE 3600.
014900     05      FILLER               PIC X(10).
015000
015100*----------------------------------------------------------------*
015200* Conditional-Felder
015300*----------------------------------------------------------------*
015400 01          SCHALTER.
015500     05      FILE-STATUS          PIC X(02).
015600         88  FILE-OK                          VALUE "00".
015700         88  FILE-NOK                         VALUE "01" THRU "99".
015800     05      PRG-STATUS           PIC 9.
015900         88  PRG-OK                           VALUE ZERO.
016000         88  PRG-ABBRUCH                      VALUE 2.
016100     05      HDR-EOF-SW           PIC X(01) VALUE "N".
016200         88  HDR-EOF                          VALUE "J".
016300     05      TASK-GEFUNDEN-SW     PIC X(01) VALUE "N".
016400         88  TASK-GEFUNDEN                    VALUE "J".
016500     05      LOESUNG-OK-SW        PIC X(01) VALUE "N".
016600         88  LOESUNG-OK                       VALUE "J".
016700     05      CTYPE-TAN-SW         PIC X(01) VALUE "N".
016800         88  CTYPE-BEIDE-TAN                  VALUE "J".
016900     05      STERNE-GEFUNDEN-SW   PIC X(01) VALUE "N".
017000         88  STERNE-GEFUNDEN                  VALUE "J".
017100     05      FILLER               PIC X(05).
017200
017300*--------------------------------------------------------------------*
017400* Arbeitsfelder: Praefix W
017500*--------------------------------------------------------------------*
017600 01          WORK-FELDER.
017700     05      W-SCHLUESSEL         PIC X(16).
017800     05      W-WERT               PIC X(48).
017900     05      W-CONV-TEXT          PIC X(20).
018000     05      W-CONV-VORZEICHEN    PIC X(01).
018100     05      W-CONV-GANZ-LEN      PIC S9(04) COMP.
018200     05      W-CONV-DEZ-LEN       PIC S9(04) COMP.
018300     05      W-CONV-GANZ-PAD      PIC X(07).
018400     05      W-CONV-GANZ-N REDEFINES W-CONV-GANZ-PAD
018500                                  PIC 9(07).
018600     05      W-CONV-DEZ-PAD       PIC X(08).
018700     05      W-CONV-DEZ-N REDEFINES W-CONV-DEZ-PAD
018800                                  PIC 9(08).
018900     05      W-CONV-ERGEBNIS      PIC S9(07)V9(08).
019000     05      W-CTYPE1             PIC X(08).
019100     05      W-CTYPE2             PIC X(08).
019200     05      W-CRVAL1             PIC S9(03)V9(08).
019300     05      W-CRVAL1-X REDEFINES W-CRVAL1
019400                                  PIC X(11).
019500     05      W-CRVAL2             PIC S9(03)V9(08).
019600     05      W-CRPIX1             PIC S9(05)V9(02).
019700     05      W-CRPIX1-X REDEFINES W-CRPIX1
019800                                  PIC X(07).
019900     05      W-CRPIX2             PIC S9(05)V9(02).
020000     05      W-CDELT1             PIC S9(01)V9(08).
020100     05      W-CDELT2             PIC S9(01)V9(08).
020200     05      W-PLTSOLVD           PIC X(01).
020300     05      W-HIST-WORT1         PIC X(10).
020400     05      W-HIST-WORT2         PIC X(05) JUSTIFIED RIGHT.
020500     05      W-HIST-WORT2-N REDEFINES W-HIST-WORT2
020600                                  PIC 9(05).
020700     05      LINK-REC-U1.
020800         10  LINK-CMD-U1             PIC X(02).
020900         10  LINK-RC-U1              PIC S9(04) COMP.
021000         10  LINK-TEXT-IN-U1         PIC X(20).
021100         10  LINK-STUNDEN-IN-U1      PIC S9(03)V9(06).
021200         10  LINK-MINUTE-IN-U1       PIC S9(03)V9(06).
021300         10  LINK-DEZIMAL-IN-U1      PIC S9(03)V9(06).
021400         10  LINK-DEZIMAL-OUT-U1     PIC S9(03)V9(06).
021500         10  LINK-TEXT-OUT-U1        PIC X(20).
021600     05      FILLER               PIC X(12).
021700
021800 EXTENDED-STORAGE SECTION.
021900
022000 LINKAGE SECTION.
022100
022200 PROCEDURE DIVISION.
022300******************************************************************
022400* Steuerungs-Section
022500******************************************************************
022600 A100-STEUERUNG SECTION.
022700 A100-00.
022800     IF  SHOW-VERSION
022900         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
023000         STOP RUN
023100     END-IF
023200
023300     PERFORM B000-VORLAUF
023400     IF  PRG-ABBRUCH
023500         CONTINUE
023600     ELSE
023700         PERFORM B100-VERARBEITUNG
023800     END-IF
023900     PERFORM B090-ENDE
024000     STOP RUN
024100     .
024200 A100-99.
024300     EXIT.
024400
024500******************************************************************
024600* Vorlauf
024700******************************************************************
024800 B000-VORLAUF SECTION.
024900 B000-00.
025000     INITIALIZE SCHALTER
025100     OPEN INPUT HDRF
025200     IF  FILE-NOK
025300         DISPLAY "Fehler beim Oeffnen der Header-Datei, Status "
025400                 FILE-STATUS
025500         SET PRG-ABBRUCH TO TRUE
025600         EXIT SECTION
025700     END-IF
025800
025900     OPEN I-O TASKF
026000     IF  FILE-NOK
026100         DISPLAY "Fehler beim Oeffnen HVLTASKF, Status " FILE-STATUS
026200         SET PRG-ABBRUCH TO TRUE
026300     END-IF
026400     .
026500 B000-99.
026600     EXIT.
026700
026800******************************************************************
026900* Nachlauf
027000******************************************************************
027100 B090-ENDE SECTION.
027200 B090-00.
027300     IF  PRG-ABBRUCH
027400         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
027500     ELSE
027600         MOVE C9-ZEILEN TO D-ZAEHLER-EDIT
027700         DISPLAY "Header-Zeilen gelesen: " D-ZAEHLER-EDIT
027800         MOVE C9-HEADER TO D-ZAEHLER-EDIT
027900         DISPLAY "Header verarbeitet   : " D-ZAEHLER-EDIT
028000         MOVE C9-GELOEST TO D-ZAEHLER-EDIT
028100         DISPLAY "davon plattengeloest : " D-ZAEHLER-EDIT
028200         MOVE C9-UNGELOEST TO D-ZAEHLER-EDIT
028300         DISPLAY "ohne Loesung         : " D-ZAEHLER-EDIT
028400     END-IF
028500     CLOSE HDRF TASKF
028600     .
028700 B090-99.
028800     EXIT.
028900
029000******************************************************************
029100* Verarbeitung: je Header eine Folge von SCHLUESSEL = WERT Zeilen,
029200* abgeschlossen durch die Zeile "END". BATCH FLOW U3.
029300******************************************************************
029400 B100-VERARBEITUNG SECTION.
029500 B100-00.
029600     READ HDRF AT END SET HDR-EOF TO TRUE END-READ
029700     PERFORM C010-EIN-HEADER UNTIL HDR-EOF
029800     .
029900 B100-99.
030000     EXIT.
030100
030200******************************************************************
030300* C010-EIN-HEADER: liest alle Zeilen eines Bildkopfes bis zur
030400* Markierungszeile "END" und uebernimmt die Werte in TASK-REC
030500******************************************************************
030600 C010-EIN-HEADER SECTION.
030700 C010-00.
030800     SET TASK-GEFUNDEN-SW TO "N"
030900     SET LOESUNG-OK-SW    TO "N"
031000     SET STERNE-GEFUNDEN-SW TO "N"
031100     SET CTYPE-TAN-SW     TO "N"
031200     MOVE SPACES TO W-CTYPE1 W-CTYPE2 W-PLTSOLVD
031300     MOVE ZERO   TO W-CRVAL1 W-CRVAL2 W-CRPIX1 W-CRPIX2
031400                    W-CDELT1 W-CDELT2
031500
031600     PERFORM C020-TASKID-AUS-DATEINAME
031700     PERFORM C300-TASK-LESEN
031800
031900     PERFORM C100-EINE-ZEILE
032000             UNTIL HDR-RECORD(1:3) = "END" OR HDR-EOF
032100
032200     IF  TASK-GEFUNDEN
032300         ADD 1 TO C9-HEADER
032400         PERFORM C400-LOESUNG-PRUEFEN
032500         PERFORM C500-TASK-SCHREIBEN
032600     END-IF
032700
032800     READ HDRF AT END SET HDR-EOF TO TRUE END-READ
032900     .
033000 C010-99.
033100     EXIT.
033200
033300******************************************************************
033400* C020-TASKID-AUS-DATEINAME: die erste Zeile eines Headerblocks
033500* traegt in Spalte 1 den TASK-ID als 7-stellige Zahl (vom Vorlauf
033600* mit den Bilddateien mitgeliefert)
033700******************************************************************
033800 C020-TASKID-AUS-DATEINAME SECTION.
033900 C020-00.
034000     MOVE HDR-RECORD(1:7) TO HVL-TASK-ID OF TASK-REC
034100     READ HDRF AT END SET HDR-EOF TO TRUE END-READ
034200     .
034300 C020-99.
034400     EXIT.
034500
034600******************************************************************
034700* C100-EINE-ZEILE: eine Schluessel/Wert-Zeile zerlegen und, falls
034800* bekannt, auf ein Feld des TASK-REC bzw. eine WCS-Hilfsgroesse
034900* abbilden
035000******************************************************************
035100 C100-EINE-ZEILE SECTION.
035200 C100-00.
035300     ADD 1 TO C9-ZEILEN
035400     MOVE SPACES TO W-SCHLUESSEL W-WERT
035500     MOVE ZERO TO C4-EQ-POS
035600
035700     INSPECT HDR-RECORD TALLYING C4-EQ-POS
035800             FOR CHARACTERS BEFORE INITIAL "="
035900
036000     IF  C4-EQ-POS > ZERO AND C4-EQ-POS < REC-LEN
036100         MOVE HDR-RECORD(1:C4-EQ-POS) TO W-SCHLUESSEL
036200         COMPUTE C4-I1 = C4-EQ-POS + 1
036300         COMPUTE C4-I2 = REC-LEN - C4-EQ-POS
036400         MOVE HDR-RECORD(C4-I1:C4-I2) TO W-WERT
036500
036600         PERFORM U100-TRIM-SCHLUESSEL
036700         PERFORM U200-TRIM-WERT
036800
036900         IF  TASK-GEFUNDEN
037000             PERFORM C200-SCHLUESSEL-ABBILDEN
037100         END-IF
037200     END-IF
037300
037400     READ HDRF AT END SET HDR-EOF TO TRUE END-READ
037500     .
037600 C100-99.
037700     EXIT.
037800
037900******************************************************************
038000* C200-SCHLUESSEL-ABBILDEN: Schluesselwort-Tabelle Einheit 3
038100******************************************************************
038200 C200-SCHLUESSEL-ABBILDEN SECTION.
038300 C200-00.
038400     EVALUATE W-SCHLUESSEL
038500         WHEN "NAXIS1"
038600             MOVE W-WERT TO W-CONV-TEXT
038700             PERFORM U400-TEXT-ZU-DEZIMAL
038800             MOVE W-CONV-ERGEBNIS TO HVL-TASK-RES-X
038900         WHEN "NAXIS2"
039000             MOVE W-WERT TO W-CONV-TEXT
039100             PERFORM U400-TEXT-ZU-DEZIMAL
039200             MOVE W-CONV-ERGEBNIS TO HVL-TASK-RES-Y
039300         WHEN "EXPTIME"
039400             MOVE W-WERT TO W-CONV-TEXT
039500             PERFORM U400-TEXT-ZU-DEZIMAL
039600             MOVE W-CONV-ERGEBNIS TO HVL-TASK-EXPOSURE-S
039700         WHEN "SET-TEMP"
039800             MOVE W-WERT TO W-CONV-TEXT
039900             PERFORM U400-TEXT-ZU-DEZIMAL
040000             MOVE W-CONV-ERGEBNIS TO HVL-TASK-SET-TEMP
040100         WHEN "CCD-TEMP"
040200             MOVE W-WERT TO W-CONV-TEXT
040300             PERFORM U400-TEXT-ZU-DEZIMAL
040400             MOVE W-CONV-ERGEBNIS TO HVL-TASK-CCD-TEMP
040500         WHEN "XPIXSZ"
040600             MOVE W-WERT TO W-CONV-TEXT
040700             PERFORM U400-TEXT-ZU-DEZIMAL
040800             MOVE W-CONV-ERGEBNIS TO HVL-TASK-PIX-W
040900         WHEN "YPIXSZ"
041000             MOVE W-WERT TO W-CONV-TEXT
041100             PERFORM U400-TEXT-ZU-DEZIMAL
041200             MOVE W-CONV-ERGEBNIS TO HVL-TASK-PIX-H
041300         WHEN "XBINNING"
041400             MOVE W-WERT TO W-CONV-TEXT
041500             PERFORM U400-TEXT-ZU-DEZIMAL
041600             MOVE W-CONV-ERGEBNIS TO HVL-TASK-XBIN
041700         WHEN "YBINNING"
041800             MOVE W-WERT TO W-CONV-TEXT
041900             PERFORM U400-TEXT-ZU-DEZIMAL
042000             MOVE W-CONV-ERGEBNIS TO HVL-TASK-YBIN
042100         WHEN "FOCALLEN"
042200             MOVE W-WERT TO W-CONV-TEXT
042300             PERFORM U400-TEXT-ZU-DEZIMAL
042400             MOVE W-CONV-ERGEBNIS TO HVL-TASK-FOCAL
042500         WHEN "APTDIA"
042600             MOVE W-WERT TO W-CONV-TEXT
042700             PERFORM U400-TEXT-ZU-DEZIMAL
042800             MOVE W-CONV-ERGEBNIS TO HVL-TASK-APT-DIAM
042900         WHEN "APTAREA"
043000             MOVE W-WERT TO W-CONV-TEXT
043100             PERFORM U400-TEXT-ZU-DEZIMAL
043200             MOVE W-CONV-ERGEBNIS TO HVL-TASK-APT-AREA
043300         WHEN "TELESCOP"
043400             MOVE W-WERT(1:20) TO HVL-TASK-SCOPE
043500         WHEN "INSTRUME"
043600             MOVE W-WERT(1:20) TO HVL-TASK-CAMERA
043700         WHEN "DATE-OBS"
043800             MOVE W-WERT(1:19) TO HVL-TASK-OBS-START
043900         WHEN "OBJCTRA"
044000             MOVE "PR" TO LINK-CMD-U1
044100             MOVE W-WERT TO LINK-TEXT-IN-U1
044200             CALL "HVLCRD0M" USING LINK-REC-U1
044300             MOVE LINK-DEZIMAL-OUT-U1 TO HVL-TASK-RA
044400         WHEN "OBJCTDEC"
044500             MOVE "PD" TO LINK-CMD-U1
044600             MOVE W-WERT TO LINK-TEXT-IN-U1
044700             CALL "HVLCRD0M" USING LINK-REC-U1
044800             MOVE LINK-DEZIMAL-OUT-U1 TO HVL-TASK-DECL
044900         WHEN "SITELAT"
045000             MOVE "PD" TO LINK-CMD-U1
045100             MOVE W-WERT TO LINK-TEXT-IN-U1
045200             CALL "HVLCRD0M" USING LINK-REC-U1
045300             MOVE LINK-DEZIMAL-OUT-U1 TO HVL-TASK-SITE-LAT
045400         WHEN "SITELONG"
045500             MOVE "PD" TO LINK-CMD-U1
045600             MOVE W-WERT TO LINK-TEXT-IN-U1
045700             CALL "HVLCRD0M" USING LINK-REC-U1
045800             MOVE LINK-DEZIMAL-OUT-U1 TO HVL-TASK-SITE-LON
045900         WHEN "PLTSOLVD"
046000             MOVE W-WERT(1:1) TO W-PLTSOLVD
046100         WHEN "CTYPE1"
046200             MOVE W-WERT(1:8) TO W-CTYPE1
046300         WHEN "CTYPE2"
046400             MOVE W-WERT(1:8) TO W-CTYPE2
046500         WHEN "CRVAL1"
046600             MOVE W-WERT TO W-CONV-TEXT
046700             PERFORM U400-TEXT-ZU-DEZIMAL
046800             MOVE W-CONV-ERGEBNIS TO W-CRVAL1
046900         WHEN "CRVAL2"
047000             MOVE W-WERT TO W-CONV-TEXT
047100             PERFORM U400-TEXT-ZU-DEZIMAL
047200             MOVE W-CONV-ERGEBNIS TO W-CRVAL2
047300         WHEN "CRPIX1"
047400             MOVE W-WERT TO W-CONV-TEXT
047500             PERFORM U400-TEXT-ZU-DEZIMAL
047600             MOVE W-CONV-ERGEBNIS TO W-CRPIX1
047700         WHEN "CRPIX2"
047800             MOVE W-WERT TO W-CONV-TEXT
047900             PERFORM U400-TEXT-ZU-DEZIMAL
048000             MOVE W-CONV-ERGEBNIS TO W-CRPIX2
048100         WHEN "CDELT1"
048200             MOVE W-WERT TO W-CONV-TEXT
048300             PERFORM U400-TEXT-ZU-DEZIMAL
048400             MOVE W-CONV-ERGEBNIS TO W-CDELT1
048500         WHEN "CDELT2"
048600             MOVE W-WERT TO W-CONV-TEXT
048700             PERFORM U400-TEXT-ZU-DEZIMAL
048800             MOVE W-CONV-ERGEBNIS TO W-CDELT2
048900         WHEN "FILTER"
049000             MOVE W-WERT(1:4) TO HVL-TASK-FILTER
049100         WHEN "JD"
049200             MOVE W-WERT TO W-CONV-TEXT
049300             PERFORM U400-TEXT-ZU-DEZIMAL
049400             MOVE W-CONV-ERGEBNIS TO HVL-TASK-JD
049500         WHEN "JD-HELIO"
049600*            HVL-0088: heliozentrisches JD hat Vorrang vor dem
049700*            geozentrischen JD, falls beide Schluessel vorkommen
049800             MOVE W-WERT TO W-CONV-TEXT
049900             PERFORM U400-TEXT-ZU-DEZIMAL
050000             MOVE W-CONV-ERGEBNIS TO HVL-TASK-JD
050100         WHEN "MOONALT"
050200             MOVE W-WERT TO W-CONV-TEXT
050300             PERFORM U400-TEXT-ZU-DEZIMAL
050400             MOVE W-CONV-ERGEBNIS TO HVL-TASK-MOON-ALT
050500         WHEN "MOONANG"
050600             MOVE W-WERT TO W-CONV-TEXT
050700             PERFORM U400-TEXT-ZU-DEZIMAL
050800             MOVE W-CONV-ERGEBNIS TO HVL-TASK-MOON-ANGLE
050900         WHEN "MOONPHAS"
051000             MOVE W-WERT TO W-CONV-TEXT
051100             PERFORM U400-TEXT-ZU-DEZIMAL
051200             MOVE W-CONV-ERGEBNIS TO HVL-TASK-MOON-PHASE
051300         WHEN "SUNALT"
051400             MOVE W-WERT TO W-CONV-TEXT
051500             PERFORM U400-TEXT-ZU-DEZIMAL
051600             MOVE W-CONV-ERGEBNIS TO HVL-TASK-SUN-ALT
051700         WHEN "HISTORY"
051800             PERFORM C210-STERNE-ZAEHLEN
051900         WHEN OTHER
052000             CONTINUE
052100     END-EVALUATE
052200     .
052300 C200-99.
052400     EXIT.
052500
052600******************************************************************
052700* C210-STERNE-ZAEHLEN: Sternzahl aus der ersten HISTORY-Zeile der
052800* Form "Matched nnn stars from the ..." (BUSINESS RULES U3);
052900* weitere passende HISTORY-Zeilen desselben Bildes bleiben unbe-
053000* achtet.
053100******************************************************************
053200 C210-STERNE-ZAEHLEN SECTION.
053300 C210-00.
053400     IF  NOT STERNE-GEFUNDEN
053500         MOVE SPACES TO W-HIST-WORT1 W-HIST-WORT2
053600         UNSTRING W-WERT DELIMITED BY SPACE
053700                 INTO W-HIST-WORT1 W-HIST-WORT2
053800         IF  W-HIST-WORT1(1:7) = "Matched"
053900             MOVE W-HIST-WORT2-N TO HVL-TASK-STARS
054000             SET STERNE-GEFUNDEN TO TRUE
054100         END-IF
054200     END-IF
054300     .
054400 C210-99.
054500     EXIT.
054600
054700******************************************************************
054800* C300-TASK-LESEN
054900******************************************************************
055000 C300-TASK-LESEN SECTION.
055100 C300-00.
055200     READ TASKF
055300         INVALID KEY
055400             DISPLAY "Header ohne zugehoerigen Auftrag: "
055500                     HVL-TASK-ID OF TASK-REC
055600             SET TASK-GEFUNDEN-SW TO "N"
055700         NOT INVALID KEY
055800             SET TASK-GEFUNDEN TO TRUE
055900     END-READ
056000     .
056100 C300-99.
056200     EXIT.
056300
056400******************************************************************
056500* C400-LOESUNG-PRUEFEN: BUSINESS RULES U3 Plattenloesungsregel
056600******************************************************************
056700 C400-LOESUNG-PRUEFEN SECTION.
056800 C400-00.
056900     IF  W-CTYPE1 = "RA---TAN" AND W-CTYPE2 = "DEC--TAN"
057000         SET CTYPE-BEIDE-TAN TO TRUE
057100     END-IF
057200
057300     IF  W-PLTSOLVD = "T" AND CTYPE-BEIDE-TAN
057400         SET LOESUNG-OK TO TRUE
057500         MOVE "1" TO HVL-TASK-SOLVED-FLAG
057600         MOVE W-CRVAL1 TO HVL-TASK-SOLVED-RA
057700         MOVE W-CRVAL2 TO HVL-TASK-SOLVED-DEC
057800         MOVE W-CRPIX1 TO HVL-TASK-SOLVED-REFX
057900         MOVE W-CRPIX2 TO HVL-TASK-SOLVED-REFY
058000
058100         MOVE "MU" TO LINK-CMD-U1
058200         MOVE W-CDELT1 TO LINK-DEZIMAL-IN-U1
058300         PERFORM U300-SEKUNDEN-JE-PIXEL
058400         MOVE LINK-DEZIMAL-OUT-U1 TO HVL-TASK-PIXSCALE-X
058500
058600         MOVE W-CDELT2 TO LINK-DEZIMAL-IN-U1
058700         PERFORM U300-SEKUNDEN-JE-PIXEL
058800         MOVE LINK-DEZIMAL-OUT-U1 TO HVL-TASK-PIXSCALE-Y
058900
059000         ADD 1 TO C9-GELOEST
059100     ELSE
059200         IF  W-PLTSOLVD = "F" OR W-PLTSOLVD = SPACE
059300             MOVE "0" TO HVL-TASK-SOLVED-FLAG
059400         ELSE
059500             MOVE "2" TO HVL-TASK-SOLVED-FLAG
059600         END-IF
059700         ADD 1 TO C9-UNGELOEST
059800     END-IF
059900     .
060000 C400-99.
060100     EXIT.
060200
060300******************************************************************
060400* U300-SEKUNDEN-JE-PIXEL: Pixelmasstab (Grad/Pixel -> Bogensek./
060500* Pixel) ueber den Umrechnungsfaktor K-SEK-JE-GRAD
060600******************************************************************
060700 U300-SEKUNDEN-JE-PIXEL SECTION.
060800 U300-00.
060900     IF  LINK-DEZIMAL-IN-U1 < ZERO
061000         COMPUTE LINK-DEZIMAL-OUT-U1 =
061100                 LINK-DEZIMAL-IN-U1 * K-SEK-JE-GRAD * -1
061200     ELSE
061300         COMPUTE LINK-DEZIMAL-OUT-U1 =
061400                 LINK-DEZIMAL-IN-U1 * K-SEK-JE-GRAD
061500     END-IF
061600     .
061700 U300-99.
061800     EXIT.
061900
062000******************************************************************
062100* U400-TEXT-ZU-DEZIMAL: wandelt eine im FITS-Kopf im Klartext ge-
062200* lieferte Dezimalzahl (Format "[-]N...N[.N...N]", Vorzeichen
062300* optional, wie bei EXPTIME/SET-TEMP/CRVALn/JD usw. ueblich) in
062400* W-CONV-ERGEBNIS um; ist das Feld leer, liefert U400 den Wert Null
062500******************************************************************
062600 U400-TEXT-ZU-DEZIMAL SECTION.
062700 U400-00.
062800     MOVE ZEROS TO W-CONV-GANZ-PAD W-CONV-DEZ-PAD
062900     MOVE ZERO  TO W-CONV-GANZ-LEN W-CONV-DEZ-LEN
063000                   W-CONV-ERGEBNIS C4-PTR C4-LEN C4-I1 C4-I2
063100     MOVE SPACE TO W-CONV-VORZEICHEN
063200
063300     IF  W-CONV-TEXT(1:1) = "-"
063400         MOVE "-" TO W-CONV-VORZEICHEN
063500         MOVE W-CONV-TEXT(2:19) TO W-CONV-TEXT
063600     END-IF
063700
063800*    HVL-0099: Schluesselworte ohne Dezimalpunkt (NAXISn, XY-
063900*    BINNING) haben keinen "." - dann gilt der ganze getrimmte
064000*    Text als Ganzzahlteil, sonst haette INSPECT BEFORE "."
064100*    die gesamte mit Leerzeichen aufgefuellte Feldlaenge gezaehlt
064200     INSPECT W-CONV-TEXT TALLYING C4-LEN
064300             FOR CHARACTERS BEFORE INITIAL SPACE
064400
064500     INSPECT W-CONV-TEXT TALLYING C4-PTR
064600             FOR CHARACTERS BEFORE INITIAL "."
064700
064800     IF  C4-PTR >= C4-LEN
064900         MOVE C4-LEN TO C4-PTR
065000     END-IF
065100
065200     IF  C4-PTR > ZERO AND C4-PTR <= 7
065300         MOVE W-CONV-TEXT(1:C4-PTR)
065400             TO W-CONV-GANZ-PAD(8 - C4-PTR:C4-PTR)
065500     END-IF
065600
065700     IF  C4-PTR < C4-LEN
065800         COMPUTE C4-I1 = C4-PTR + 2
065900         COMPUTE C4-I2 = C4-LEN - C4-PTR - 1
066000         IF  C4-I2 > ZERO AND C4-I2 <= 8
066100             MOVE W-CONV-TEXT(C4-I1:C4-I2)
066200                 TO W-CONV-DEZ-PAD(1:C4-I2)
066300         END-IF
066400     END-IF
066500
066600     COMPUTE W-CONV-ERGEBNIS =
066700             W-CONV-GANZ-N + (W-CONV-DEZ-N / 100000000)
066800
066900     IF  W-CONV-VORZEICHEN = "-"
067000         MULTIPLY W-CONV-ERGEBNIS BY -1 GIVING W-CONV-ERGEBNIS
067100     END-IF
067200     .
067300 U400-99.
067400     EXIT.
067500
067600******************************************************************
067700* C500-TASK-SCHREIBEN
067800******************************************************************
067900 C500-TASK-SCHREIBEN SECTION.
068000 C500-00.
068100     REWRITE TASK-REC
068200         INVALID KEY
068300             DISPLAY "Fehler beim Fortschreiben HVLTASKF, Task "
068400                     HVL-TASK-ID OF TASK-REC
068500     END-REWRITE
068600     .
068700 C500-99.
068800     EXIT.
068900
069000******************************************************************
069100* U100-TRIM-SCHLUESSEL: fuehrende/anhaengende Blanks entfernen
069200******************************************************************
069300 U100-TRIM-SCHLUESSEL SECTION.
069400 U100-00.
069500     MOVE ZERO TO C4-I1
069600     INSPECT W-SCHLUESSEL TALLYING C4-I1 FOR LEADING SPACE
069700     IF  C4-I1 > ZERO
069800         MOVE W-SCHLUESSEL(C4-I1 + 1:16 - C4-I1) TO W-SCHLUESSEL
069900     END-IF
070000     MOVE ZERO TO C4-I1
070100     INSPECT W-SCHLUESSEL TALLYING C4-I1 FOR CHARACTERS
070200             BEFORE INITIAL SPACE
070300     IF  C4-I1 > ZERO AND C4-I1 < 16
070400         MOVE W-SCHLUESSEL(1:C4-I1) TO W-SCHLUESSEL
070500     END-IF
070600     .
070700 U100-99.
070800     EXIT.
070900
071000******************************************************************
071100* U200-TRIM-WERT: Kommentaranteil (nach "/") und fuehrende Blanks
071200* entfernen, evtl. Anfuehrungszeichen abstreifen
071300******************************************************************
071400 U200-TRIM-WERT SECTION.
071500 U200-00.
071600     MOVE ZERO TO C4-SL-POS
071700     INSPECT W-WERT TALLYING C4-SL-POS FOR CHARACTERS
071800             BEFORE INITIAL "/"
071900     IF  C4-SL-POS > ZERO AND C4-SL-POS < 48
072000         MOVE W-WERT(1:C4-SL-POS) TO W-WERT
072100     END-IF
072200
072300     MOVE ZERO TO C4-I1
072400     INSPECT W-WERT TALLYING C4-I1 FOR LEADING SPACE
072500     IF  C4-I1 > ZERO
072600         MOVE W-WERT(C4-I1 + 1:48 - C4-I1) TO W-WERT
072700     END-IF
072800
072900     IF  W-WERT(1:1) = QUOTE
073000         MOVE ZERO TO C4-I2
073100         INSPECT W-WERT TALLYING C4-I2 FOR CHARACTERS
073200                 BEFORE INITIAL QUOTE
073300         COMPUTE C4-I1 = C4-I2 - 1
073400         IF  C4-I1 > ZERO
073500             MOVE W-WERT(2:C4-I1) TO W-WERT
073600         END-IF
073700     END-IF
073800     .
073900 U200-99.
074000     EXIT.
