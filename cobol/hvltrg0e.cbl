000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.     HVLTRG0M.
001100 AUTHOR.         H. SCHMID.
001200 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001300 DATE-WRITTEN.   2000-11-27.
001400 DATE-COMPILED.
001500 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2004-06-02
001900* Letzte Version   :: G.01.01
002000* Kurzbeschreibung :: Wissenschaftliche Hilfsroutinen (SIN/COS/
002100* Kurzbeschreibung :: ATAN2/SQRT/EXP/LOG10) fuer PLANDRV0O
002200*
002300*----------------------------------------------------------------*
002400* Vers. | Datum    | von | Kommentar                             *
002500*-------|----------|-----|---------------------------------------*
002600*G.01.01|2004-06-02| hsm | SQRT-Newton-Startwert verbessert, kon- *
002700*       |          |     | vergierte bei sehr kleinem X zu langs.*
002800*-------|----------|-----|---------------------------------------*
002900*G.01.00|2000-11-27| hsm | Neuerstellung fuer PLANDRV0O (Kepler-  *
003000*       |          |     | Gleichung, Sichtbarkeitsrechnung)      *
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500* Der hiesige COBOL85-Compiler kennt keine eingebauten trigono-
003600* metrischen FUNCTIONs; frueher wurde dafuer die FORTRAN-Bibliothek
003700* der Rechenzentrale angebunden, die es fuer neue Systeme nicht
003800* mehr gibt.  Dieses Modul bildet SIN/COS/ATAN2/SQRT/EXP/LOG10
003900* daher selbst nach (Potenzreihen bzw. Newton-Iteration) und wird
004000* wie SSFEIN0M ueber einen Funktionscode in LINK-CMD angesprochen.
004100* Winkel werden immer in Grad uebergeben/zurueckgegeben, intern in
004200* Radiant gerechnet.
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder
006200*--------------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C4-I1               PIC S9(04) COMP.
006500     05      C4-TERM-ANZ         PIC S9(04) COMP.
006600     05      C4-ITER             PIC S9(04) COMP.
006700     05      C4-ITER-MAX         PIC S9(04) COMP VALUE 40.
006800     05      FILLER              PIC X(04).
006900
007000*--------------------------------------------------------------------*
007100* Felder mit konstantem Inhalt: Praefix K
007200*--------------------------------------------------------------------*
007300 01          KONSTANTE-FELDER.
007400     05      K-MODUL             PIC X(08) VALUE "HVLTRG0M".
007500     05      K-PI                PIC S9(01)V9(15)
007600                                     VALUE 3.141592653589793.
007700     05      K-PI-X REDEFINES K-PI
007800                                 PIC  X(16).
007900     05      K-GRAD-JE-RAD       PIC S9(03)V9(12)
008000                                     VALUE 57.295779513082.
008100     05      K-EPS               PIC S9(01)V9(15)
008200                                     VALUE 0.000000000001.
008300     05      FILLER              PIC X(10).
008400
008500*----------------------------------------------------------------*
008600* Conditional-Felder
008700*----------------------------------------------------------------*
008800 01          SCHALTER.
008900     05      PRG-STATUS          PIC 9.
009000         88  PRG-OK                          VALUE ZERO.
009100         88  PRG-ABBRUCH                     VALUE 2.
009200     05      W-VORZEICHEN-NEG    PIC X(01) VALUE "P".
009300         88  VORZEICHEN-NEGATIV              VALUE "N".
009400
009500     05      FKT-FLAG                PIC X(15) VALUE SPACES.
009600         88  FKT-NO-FKT                       VALUE SPACES.
009700         88  FKT-SIN                          VALUE "SIN            "
009800                                                    "SI".
009900         88  FKT-COS                          VALUE "COS            "
010000                                                    "CO".
010100         88  FKT-ATAN2                        VALUE "ATAN2          "
010200                                                    "A2".
010300         88  FKT-SQRT                         VALUE "SQRT           "
010400                                                    "SQ".
010500         88  FKT-EXP                          VALUE "EXP            "
010600                                                    "EX".
010700         88  FKT-LOG10                        VALUE "LOG10          "
010800                                                    "LG".
010900     05      FILLER                   PIC X(08).
011000
011100*--------------------------------------------------------------------*
011200* Arbeitsfelder: Praefix W  (hohe Genauigkeit fuer Bahnrechnung)
011300*--------------------------------------------------------------------*
011400 01          WORK-FELDER.
011500     05      W-X                 PIC S9(05)V9(15).
011600     05      W-X-X REDEFINES W-X
011700                                 PIC  X(20).
011800     05      W-Y                 PIC S9(05)V9(15).
011900     05      W-Y-X REDEFINES W-Y
012000                                 PIC  X(20).
012100     05      W-RAD               PIC S9(05)V9(15).
012200     05      W-TERM               PIC S9(05)V9(15).
012300     05      W-SUMME              PIC S9(05)V9(15).
012400     05      W-QUADRAT            PIC S9(05)V9(15).
012500     05      W-VORZEICHEN-Z       PIC S9(01).
012600     05      W-GUESS              PIC S9(05)V9(15).
012700     05      W-GUESS-NEU          PIC S9(05)V9(15).
012800     05      W-DIFF               PIC S9(05)V9(15).
012900     05      W-EXP-ARG            PIC S9(05)V9(15).
013000     05      W-EXP-SUMME          PIC S9(05)V9(15).
013100     05      W-LN-ARG             PIC S9(05)V9(15).
013200     05      W-LN-U               PIC S9(05)V9(15).
013300     05      W-LN-U-POT           PIC S9(05)V9(15).
013400     05      W-LN-SUMME           PIC S9(05)V9(15).
013500     05      W-QUADRANT-X         PIC S9(05)V9(15).
013600     05      W-QUADRANT-Y         PIC S9(05)V9(15).
013700     05      W-ATAN-BASIS         PIC S9(05)V9(15).
013800     05      W-ATAN-ERG           PIC S9(05)V9(15).
013900     05      FILLER               PIC X(10).
014000
014100 EXTENDED-STORAGE SECTION.
014200
014300 LINKAGE SECTION.
014400 01     LINK-REC.
014500    05  LINK-HDR.
014600     10 LINK-CMD                PIC X(02).
014700*       "SI"=SIN "CO"=COS "A2"=ATAN2 "SQ"=SQRT "EX"=EXP "LG"=LOG10
014800     10 LINK-RC                 PIC S9(04) COMP.
014900     10 FILLER                  PIC X(04).
015000    05  LINK-DATA.
015100     10 LINK-X-IN               PIC S9(09)V9(09).
015200     10 LINK-Y-IN               PIC S9(09)V9(09).
015300     10 LINK-ERG-OUT            PIC S9(09)V9(09).
015400     10 FILLER                  PIC X(08).
015500
015600 PROCEDURE DIVISION USING LINK-REC.
015700******************************************************************
015800* Steuerungs-Section
015900******************************************************************
016000 A100-STEUERUNG SECTION.
016100 A100-00.
016200     IF  SHOW-VERSION
016300         DISPLAY K-MODUL " VERS. G.01.01"
016400         STOP RUN
016500     END-IF
016600
016700     PERFORM B100-VERARBEITUNG
016800     EXIT PROGRAM
016900     .
017000 A100-99.
017100     EXIT.
017200
017300******************************************************************
017400* Verarbeitung
017500******************************************************************
017600 B100-VERARBEITUNG SECTION.
017700 B100-00.
017800     MOVE ZERO TO LINK-RC LINK-ERG-OUT
017900
018000     EVALUATE LINK-CMD
018100        WHEN "SI"   SET FKT-SIN    TO TRUE
018200        WHEN "CO"   SET FKT-COS    TO TRUE
018300        WHEN "A2"   SET FKT-ATAN2  TO TRUE
018400        WHEN "SQ"   SET FKT-SQRT   TO TRUE
018500        WHEN "EX"   SET FKT-EXP    TO TRUE
018600        WHEN "LG"   SET FKT-LOG10  TO TRUE
018700        WHEN OTHER  DISPLAY "Falsches Kommando fuer ", K-MODUL,
018800                             ": ", LINK-CMD
018900                    MOVE 9999 TO LINK-RC
019000                    EXIT SECTION
019100     END-EVALUATE
019200
019300     EVALUATE TRUE
019400        WHEN FKT-SIN     MOVE LINK-X-IN TO W-X
019500                          PERFORM C100-GRAD-ZU-RAD
019600                          PERFORM C200-SINUS-REIHE
019700                          MOVE W-Y TO LINK-ERG-OUT
019800        WHEN FKT-COS     MOVE LINK-X-IN TO W-X
019900                          ADD 90 TO W-X
020000                          PERFORM C100-GRAD-ZU-RAD
020100                          PERFORM C200-SINUS-REIHE
020200                          MOVE W-Y TO LINK-ERG-OUT
020300        WHEN FKT-ATAN2   MOVE LINK-Y-IN TO W-QUADRANT-Y
020400                          MOVE LINK-X-IN TO W-QUADRANT-X
020500                          PERFORM C300-ATAN2
020600                          MOVE W-ATAN-ERG TO LINK-ERG-OUT
020700        WHEN FKT-SQRT    MOVE LINK-X-IN TO W-X
020800                          PERFORM C400-SQRT-NEWTON
020900                          MOVE W-Y TO LINK-ERG-OUT
021000        WHEN FKT-EXP     MOVE LINK-X-IN TO W-EXP-ARG
021100                          PERFORM C500-EXP-REIHE
021200                          MOVE W-EXP-SUMME TO LINK-ERG-OUT
021300        WHEN FKT-LOG10   MOVE LINK-X-IN TO W-LN-ARG
021400                          PERFORM C600-LOG10
021500                          MOVE W-LN-SUMME TO LINK-ERG-OUT
021600     END-EVALUATE
021700     .
021800 B100-99.
021900     EXIT.
022000
022100******************************************************************
022200* C100-GRAD-ZU-RAD: W-X (Grad, ggf. > 360 oder < 0) -> W-RAD
022300* auf (-180,+180] normiert, dann in Radiant.
022400******************************************************************
022500 C100-GRAD-ZU-RAD SECTION.
022600 C100-00.
022700     PERFORM C110-NORM-OBEN UNTIL W-X < 360
022800     PERFORM C120-NORM-UNTEN UNTIL W-X NOT < 0
022900     IF  W-X > 180
023000         SUBTRACT 360 FROM W-X
023100     END-IF
023200     DIVIDE W-X BY K-GRAD-JE-RAD GIVING W-RAD
023300     .
023400 C100-99.
023500     EXIT.
023600
023700 C110-NORM-OBEN SECTION.
023800 C110-00.
023900     SUBTRACT 360 FROM W-X
024000     .
024100 C110-99.
024200     EXIT.
024300
024400 C120-NORM-UNTEN SECTION.
024500 C120-00.
024600     ADD 360 TO W-X
024700     .
024800 C120-99.
024900     EXIT.
025000
025100******************************************************************
025200* C200-SINUS-REIHE: sin(W-RAD) durch Taylorreihe (12 Glieder,
025300* alternierendes Vorzeichen) -> W-Y
025400******************************************************************
025500 C200-SINUS-REIHE SECTION.
025600 C200-00.
025700     MOVE W-RAD TO W-TERM
025800     MOVE W-RAD TO W-SUMME
025900     MULTIPLY W-RAD BY W-RAD GIVING W-QUADRAT
026000     MOVE -1 TO W-VORZEICHEN-Z
026100
026200     PERFORM C210-SINUS-GLIED
026300             VARYING C4-TERM-ANZ FROM 2 BY 1
026400             UNTIL C4-TERM-ANZ > 12
026500
026600     MOVE W-SUMME TO W-Y
026700     .
026800 C200-99.
026900     EXIT.
027000
027100 C210-SINUS-GLIED SECTION.
027200 C210-00.
027300     MULTIPLY W-TERM BY W-QUADRAT GIVING W-TERM
027400     DIVIDE W-TERM BY (2 * C4-TERM-ANZ - 2) GIVING W-TERM
027500     DIVIDE W-TERM BY (2 * C4-TERM-ANZ - 1) GIVING W-TERM
027600     IF  W-VORZEICHEN-Z < 0
027700         SUBTRACT W-TERM FROM W-SUMME
027800     ELSE
027900         ADD W-TERM TO W-SUMME
028000     END-IF
028100     MULTIPLY W-VORZEICHEN-Z BY -1 GIVING W-VORZEICHEN-Z
028200     .
028300 C210-99.
028400     EXIT.
028500
028600******************************************************************
028700* C300-ATAN2(y,x): Vier-Quadranten-Arkustangens ueber die Reihe
028800* atan(u) = u - u**3/3 + u**5/5 - ... (|u| <= 1, sonst gespiegelt)
028900******************************************************************
029000 C300-ATAN2 SECTION.
029100 C300-00.
029200     IF  W-QUADRANT-X = 0 AND W-QUADRANT-Y = 0
029300         MOVE 0 TO W-ATAN-ERG
029400         EXIT SECTION
029500     END-IF
029600
029700     IF  W-QUADRANT-X NOT = 0
029800     AND (W-QUADRANT-Y / W-QUADRANT-X) < 1
029900     AND (W-QUADRANT-Y / W-QUADRANT-X) > -1
030000         DIVIDE W-QUADRANT-Y BY W-QUADRANT-X GIVING W-ATAN-BASIS
030100         PERFORM C310-ATAN-REIHE
030200         IF  W-QUADRANT-X < 0
030300             ADD K-PI TO W-ATAN-ERG
030400             IF  W-QUADRANT-Y < 0
030500                 SUBTRACT (2 * K-PI) FROM W-ATAN-ERG
030600             END-IF
030700         END-IF
030800     ELSE
030900         IF  W-QUADRANT-X = 0
031000             DIVIDE K-PI BY 2 GIVING W-ATAN-ERG
031100             IF  W-QUADRANT-Y < 0
031200                 MULTIPLY W-ATAN-ERG BY -1 GIVING W-ATAN-ERG
031300             END-IF
031400         ELSE
031500             DIVIDE W-QUADRANT-X BY W-QUADRANT-Y GIVING W-ATAN-BASIS
031600             MOVE W-ATAN-BASIS TO W-Y
031700             PERFORM C310-ATAN-REIHE
031800             DIVIDE K-PI BY 2 GIVING W-DIFF
031900             SUBTRACT W-ATAN-ERG FROM W-DIFF GIVING W-ATAN-ERG
032000             IF  W-QUADRANT-Y < 0
032100                 MULTIPLY W-ATAN-ERG BY -1 GIVING W-ATAN-ERG
032200             END-IF
032300             IF  W-QUADRANT-X < 0
032400                 IF  W-QUADRANT-Y NOT < 0
032500                     ADD K-PI TO W-ATAN-ERG
032600                 ELSE
032700                     SUBTRACT K-PI FROM W-ATAN-ERG
032800                 END-IF
032900             END-IF
033000         END-IF
033100     END-IF
033200
033300     MULTIPLY W-ATAN-ERG BY K-GRAD-JE-RAD GIVING W-ATAN-ERG
033400     .
033500 C300-99.
033600     EXIT.
033700
033800******************************************************************
033900* C310-ATAN-REIHE: atan(W-ATAN-BASIS) -> W-ATAN-ERG (Radiant),
034000* |W-ATAN-BASIS| < 1 vorausgesetzt (24 Reihenglieder)
034100******************************************************************
034200 C310-ATAN-REIHE SECTION.
034300 C310-00.
034400     MOVE W-ATAN-BASIS TO W-TERM
034500     MOVE W-ATAN-BASIS TO W-SUMME
034600     MULTIPLY W-ATAN-BASIS BY W-ATAN-BASIS GIVING W-QUADRAT
034700     MOVE -1 TO W-VORZEICHEN-Z
034800
034900     PERFORM C320-ATAN-GLIED
035000             VARYING C4-TERM-ANZ FROM 2 BY 1
035100             UNTIL C4-TERM-ANZ > 24
035200
035300     MOVE W-SUMME TO W-ATAN-ERG
035400     .
035500 C310-99.
035600     EXIT.
035700
035800 C320-ATAN-GLIED SECTION.
035900 C320-00.
036000     MULTIPLY W-TERM BY W-QUADRAT GIVING W-TERM
036100     DIVIDE W-TERM BY (2 * C4-TERM-ANZ - 1) GIVING W-DIFF
036200     IF  W-VORZEICHEN-Z < 0
036300         SUBTRACT W-DIFF FROM W-SUMME
036400     ELSE
036500         ADD W-DIFF TO W-SUMME
036600     END-IF
036700     MULTIPLY W-VORZEICHEN-Z BY -1 GIVING W-VORZEICHEN-Z
036800     .
036900 C320-99.
037000     EXIT.
037100
037200******************************************************************
037300* C400-SQRT-NEWTON: Quadratwurzel von W-X -> W-Y, Startwert W-X/2
037400* bzw. 1 bei sehr kleinem W-X (Ticket-Nachbesserung G.01.01)
037500******************************************************************
037600 C400-SQRT-NEWTON SECTION.
037700 C400-00.
037800     IF  W-X <= 0
037900         MOVE 0 TO W-Y
038000         EXIT SECTION
038100     END-IF
038200
038300     IF  W-X < 1
038400         MOVE 1 TO W-GUESS
038500     ELSE
038600         DIVIDE W-X BY 2 GIVING W-GUESS
038700     END-IF
038800
038900     MOVE ZERO TO C4-ITER
039000     PERFORM C410-NEWTON-SCHRITT UNTIL C4-ITER > C4-ITER-MAX
039100
039200     MOVE W-GUESS TO W-Y
039300     .
039400 C400-99.
039500     EXIT.
039600
039700 C410-NEWTON-SCHRITT SECTION.
039800 C410-00.
039900     DIVIDE W-X BY W-GUESS GIVING W-GUESS-NEU
040000     ADD W-GUESS TO W-GUESS-NEU
040100     DIVIDE W-GUESS-NEU BY 2 GIVING W-GUESS-NEU
040200     SUBTRACT W-GUESS-NEU FROM W-GUESS GIVING W-DIFF
040300     IF  W-DIFF < 0
040400         MULTIPLY W-DIFF BY -1 GIVING W-DIFF
040500     END-IF
040600     MOVE W-GUESS-NEU TO W-GUESS
040700     IF  W-DIFF < K-EPS
040800         MOVE C4-ITER-MAX TO C4-ITER
040900     END-IF
041000     ADD 1 TO C4-ITER
041100     .
041200 C410-99.
041300     EXIT.
041400
041500******************************************************************
041600* C500-EXP-REIHE: e**W-EXP-ARG -> W-EXP-SUMME (25 Reihenglieder)
041700******************************************************************
041800 C500-EXP-REIHE SECTION.
041900 C500-00.
042000     MOVE 1 TO W-TERM
042100     MOVE 1 TO W-EXP-SUMME
042200
042300     PERFORM C510-EXP-GLIED
042400             VARYING C4-TERM-ANZ FROM 1 BY 1
042500             UNTIL C4-TERM-ANZ > 25
042600     .
042700 C500-99.
042800     EXIT.
042900
043000 C510-EXP-GLIED SECTION.
043100 C510-00.
043200     MULTIPLY W-TERM BY W-EXP-ARG GIVING W-TERM
043300     DIVIDE W-TERM BY C4-TERM-ANZ GIVING W-TERM
043400     ADD W-TERM TO W-EXP-SUMME
043500     .
043600 C510-99.
043700     EXIT.
043800
043900******************************************************************
044000* C600-LOG10: log10(W-LN-ARG) ueber ln(u) = 2*artanh((u-1)/(u+1))
044100* Reihe, dann Division durch ln(10)
044200******************************************************************
044300 C600-LOG10 SECTION.
044400 C600-00.
044500     IF  W-LN-ARG <= 0
044600         MOVE ZERO TO W-LN-SUMME
044700         EXIT SECTION
044800     END-IF
044900
045000     SUBTRACT 1 FROM W-LN-ARG GIVING W-LN-U
045100     ADD 1 TO W-LN-ARG
045200     DIVIDE W-LN-U BY W-LN-ARG GIVING W-LN-U
045300
045400     MOVE W-LN-U TO W-LN-U-POT
045500     MOVE W-LN-U TO W-LN-SUMME
045600     MULTIPLY W-LN-U BY W-LN-U GIVING W-QUADRAT
045700
045800     PERFORM C610-LOG-GLIED
045900             VARYING C4-TERM-ANZ FROM 3 BY 2
046000             UNTIL C4-TERM-ANZ > 41
046100
046200     MULTIPLY W-LN-SUMME BY 2 GIVING W-LN-SUMME
046300     DIVIDE W-LN-SUMME BY 2.302585092994046 GIVING W-LN-SUMME
046400     .
046500 C600-99.
046600     EXIT.
046700
046800 C610-LOG-GLIED SECTION.
046900 C610-00.
047000     MULTIPLY W-LN-U-POT BY W-QUADRAT GIVING W-LN-U-POT
047100     DIVIDE W-LN-U-POT BY C4-TERM-ANZ GIVING W-DIFF
047200     ADD W-DIFF TO W-LN-SUMME
047300     .
047400 C610-99.
047500     EXIT.
