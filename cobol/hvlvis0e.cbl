000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLAST0
001100?SEARCH  =HVLVIS0
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     HVLVIS0O.
001500 AUTHOR.         R. KELLER.
001600 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001700 DATE-WRITTEN.   2001-02-14.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2016-07-05
002300* Letzte Version   :: G.02.02
002400* Kurzbeschreibung :: Sichtbarkeitsrechnung fuer Planetoiden aus dem
002500* Kurzbeschreibung :: ASTEROID-Mastersatz fuer einen Beobachtungs-
002600* Kurzbeschreibung :: platz und ein Beobachtungsdatum
002700* Auftrag          :: HVL-0099
002800*
002900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*G.02.02|2016-07-05| dkl | HVL-0099 drei Fehler behoben: (1) das  *
003500*       |          |     | Nachtfenster war immer Mitternacht +/-*
003600*       |          |     | 6 Std. - jetzt zuerst echte Suche des *
003700*       |          |     | Fensters "Sonne <= -18 Grad" (C310/   *
003800*       |          |     | C320/C330, 200 Schritte), Ersatzwert  *
003900*       |          |     | nur noch wenn die Sonne nie so tief   *
004000*       |          |     | steht; (2) Phi1/Phi2 in C600 wurden   *
004100*       |          |     | ueber LOG10/EXP falsch kombiniert und *
004200*       |          |     | ergaben tan**(-3.33) statt exp(-3.33* *
004300*       |          |     | tan**0.63) - zweiten LOG10/EXP-Durch- *
004400*       |          |     | lauf eingefuegt; (3) HVL-VIS-APP-MAG/ *
004500*       |          |     | -MAX-ALT wurden abgeschnitten statt   *
004600*       |          |     | kaufmaennisch gerundet (Fachvorgabe   *
004700*       |          |     | Einheit 9)                            *
004800*-------|----------|-----|---------------------------------------*
004900*G.02.01|2015-12-08| mtz | HVL-0083 Nummernfeld D-NUMMER-EDIT war *
005000*       |          |     | 7-stellig, Fachvorgabe verlangt 6      *
005100*-------|----------|-----|---------------------------------------*
005200*G.02.00|2015-03-19| rkl | HVL-0084 Zusatzfilter auf Bezeichnung  *
005300*       |          |     | im Steuersatz (Einzelobjekt-Test)      *
005400*-------|----------|-----|---------------------------------------*
005500*G.01.01|1999-02-16| hsm | Jahrhundertwechsel: keine Aenderung    *
005600*-------|----------|-----|---------------------------------------*
005700*G.01.00|2001-06-25| hsm | Kandidatentabelle auf 2000 vergroessert*
005800*-------|----------|-----|---------------------------------------*
005900*G.00.00|2001-02-14| hsm | Neuerstellung (als PLANDRV0O)          *
006000*----------------------------------------------------------------*
006100*
006200* Programmbeschreibung
006300* --------------------
006400* Waehlt aus dem ASTEROID-Mastersatz die Planetoiden aus, deren
006500* absolute Helligkeit H im Bereich Grenzhell.-5 bis Grenzschw.+5
006600* liegt (Steuersatz HVLVISP), rechnet fuer 20 gleichverteilte Zeit-
006700* punkte der Beobachtungsnacht Position, Erdabstand, Phasenwinkel,
006800* scheinbare Helligkeit und Hoehe ueber dem Horizont des Platzes,
006900* und druckt die tatsaechlich sichtbaren Planetoiden (Hoehe und
007000* Helligkeit innerhalb der Steuersatzgrenzen).
007100*
007200* Die trigonometrischen und sonstigen Hilfsfunktionen (SIN/COS/
007300* ATAN2/SQRT/EXP/LOG10) werden ueber HVLTRG0M abgewickelt, s.
007400* dortige Programmbeschreibung.
007500*
007600******************************************************************
007700
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     SWITCH-15 IS ANZEIGE-VERSION
008200         ON STATUS IS SHOW-VERSION
008300     CLASS ALPHNUM IS "0123456789"
008400                      "abcdefghijklmnopqrstuvwxyz"
008500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT STEUERF       ASSIGN TO HVLVISP.
009100     SELECT ASTF          ASSIGN TO HVLASTF
009200                          ORGANIZATION IS INDEXED
009300                          ACCESS MODE  IS SEQUENTIAL
009400                          RECORD KEY   IS HVL-AST-DESIGNATION
009500                                          OF ASTEROID-REC
009600                          FILE STATUS  IS FILE-STATUS.
009700     SELECT VISF          ASSIGN TO HVLVISF
009800                          ORGANIZATION IS LINE SEQUENTIAL
009900                          FILE STATUS  IS FILE-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  STEUERF
010400     LABEL RECORDS ARE STANDARD.
010500 01  STEUER-REC.
010600     05  STEUER-LAT               PIC S9(03)V9(04).
010700     05  STEUER-LON               PIC S9(03)V9(04).
010800     05  STEUER-JAHR              PIC  9(04).
010900     05  STEUER-MONAT             PIC  9(02).
011000     05  STEUER-TAG               PIC  9(02).
011100     05  STEUER-MAG-MIN           PIC S9(02)V9(02).
011200     05  STEUER-MAG-MAX           PIC S9(02)V9(02).
011300     05  STEUER-ALT-MIN           PIC S9(02)V9(02).
011400     05  STEUER-EXTRA-DESIG       PIC X(07).
011500     05  FILLER                   PIC X(19).
011600
011700 FD  ASTF
011800     LABEL RECORDS ARE STANDARD.
011900 01  ASTEROID-REC.
012000     COPY HVLAST01.
012100
012200 FD  VISF
012300     LABEL RECORDS ARE STANDARD.
012400 01  VIS-PRINT-REC                PIC X(80).
012500
012600 WORKING-STORAGE SECTION.
012700*--------------------------------------------------------------------*
012800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012900*--------------------------------------------------------------------*
013000 01          COMP-FELDER.
013100     05      C4-I1               PIC S9(04) COMP.
013200     05      C4-I2               PIC S9(04) COMP.
013300     05      C4-A                PIC S9(04) COMP.
013400     05      C4-B                PIC S9(04) COMP.
013500     05      C4-KEP-ITER         PIC S9(04) COMP.
013600     05      C4-KEP-ITER-MAX     PIC S9(04) COMP VALUE 30.
013700     05      C4-SAMPLE           PIC S9(04) COMP.
013800     05      C4-SCHRITT          PIC S9(04) COMP.
013900     05      C4-SCHRITT-MAX      PIC S9(04) COMP VALUE 199.
014000
014100     05      C9-KAND-ANZ         PIC S9(09) COMP VALUE ZERO.
014200     05      C9-MASTER-ANZ       PIC S9(09) COMP VALUE ZERO.
014300     05      C9-SICHTBAR-ANZ     PIC S9(09) COMP VALUE ZERO.
014400     05      C9-TERM1            PIC S9(09) COMP.
014500     05      C9-TERM2            PIC S9(09) COMP.
014600     05      FILLER              PIC X(04).
014700
014800*--------------------------------------------------------------------*
014900* Display-Felder: Praefix D
015000*--------------------------------------------------------------------*
015100 01          DISPLAY-FELDER.
015200     05      D-ZAEHLER-EDIT       PIC ZZZ,ZZZ,ZZ9.
015300     05      D-DESIG-EDIT         PIC X(12).
015400     05      D-NUMMER-EDIT        PIC ZZZZZ9.
015500     05      D-MAG-EDIT           PIC -Z9.99.
015600     05      D-ALT-EDIT           PIC -Z9.9.
015700     05      FILLER               PIC X(08).
015800
015900*--------------------------------------------------------------------*
016000* Felder mit konstantem Inhalt: Praefix K
016100*--------------------------------------------------------------------*
016200 01          KONSTANTE-FELDER.
016300     05      K-MODUL              PIC X(08) VALUE "HVLVIS0O".
016400     05      K-MODUL-VERS         PIC X(08) VALUE "G.02.02".
016500     05      K-GRAD-JE-RAD        PIC S9(03)V9(09)
016600                                      VALUE 57.295779513.
016700     05      K-LN10               PIC S9(01)V9(09)
016800                                      VALUE 2.302585093.
016900     05      K-OBLIQUITAET        PIC S9(03)V9(07)
017000                                      VALUE 23.4392911.
017100     05      K-KEPLER-EPS         PIC S9(01)V9(09)
017200                                      VALUE 0.000000010.
017300     05      K-STICHPROBEN        PIC S9(04) COMP VALUE 20.
017400     05      K-KAND-MAX           PIC S9(04) COMP VALUE 2000.
017500     05      K-MAG-MIN-STD        PIC S9(02)V9(02) VALUE 8.00.
017600     05      K-MAG-MAX-STD        PIC S9(02)V9(02) VALUE 16.00.
017700     05      K-ALT-MIN-STD        PIC S9(02)V9(02) VALUE 20.00.
017800     05      FILLER               PIC X(10).
017900
018000*----------------------------------------------------------------*
018100* Conditional-Felder
018200*----------------------------------------------------------------*
018300 01          SCHALTER.
018400     05      FILE-STATUS          PIC X(02).
018500         88  FILE-OK                          VALUE "00".
018600         88  FILE-NOK                         VALUE "01" THRU "99".
018700     05      PRG-STATUS           PIC 9.
018800         88  PRG-OK                           VALUE ZERO.
018900         88  PRG-ABBRUCH                      VALUE 2.
019000     05      AST-EOF-SW           PIC X(01) VALUE "N".
019100         88  AST-EOF                          VALUE "J".
019200     05      KAND-VOLL-SW         PIC X(01) VALUE "N".
019300         88  KAND-VOLL                        VALUE "J".
019400     05      VERTAUSCHT-SW        PIC X(01) VALUE "N".
019500         88  VERTAUSCHT                       VALUE "J".
019600     05      H-FEHLT-SW           PIC X(01) VALUE "N".
019700         88  H-FEHLT                          VALUE "J".
019800     05      DUSK-GEFUNDEN-SW     PIC X(01) VALUE "N".
019900         88  DUSK-GEFUNDEN                    VALUE "J".
020000     05      DAWN-GEFUNDEN-SW     PIC X(01) VALUE "N".
020100         88  DAWN-GEFUNDEN                    VALUE "J".
020200     05      FILLER               PIC X(02).
020300
020400*--------------------------------------------------------------------*
020500* Arbeitsfelder: Praefix W  (Steuersatz-Kopien mit Vorzeichen)
020600*--------------------------------------------------------------------*
020700 01          WORK-FELDER.
020800     05      W-SITE-LAT           PIC S9(03)V9(04).
020900     05      W-SITE-LON           PIC S9(03)V9(04).
021000     05      W-MAG-MIN            PIC S9(02)V9(02).
021100     05      W-MAG-MAX            PIC S9(02)V9(02).
021200     05      W-ALT-MIN            PIC S9(02)V9(02).
021300     05      W-SEL-MIN            PIC S9(02)V9(02).
021400     05      W-SEL-MAX            PIC S9(02)V9(02).
021500     05      FILLER               PIC X(06).
021600
021700*--------------------------------------------------------------------*
021800* Kandidatentabelle: Praefix W-KAND (Auszug aus dem Mastersatz,
021900* aufsteigend nach H sortiert, siehe C300/C400)
022000*--------------------------------------------------------------------*
022100     05      W-KAND-TAB.
022200         10  W-KAND-EINTRAG   OCCURS 2000 TIMES
022300                               INDEXED BY W-KX W-KY.
022400             15  W-KAND-DESIG         PIC X(07).
022500             15  W-KAND-NUMMER        PIC 9(07).
022600             15  W-KAND-H-FEHLT-SW    PIC X(01).
022700             15  W-KAND-H             PIC S9(02)V9(02).
022800             15  W-KAND-G             PIC S9(01)V9(02).
022900             15  W-KAND-EPOCH-JD      PIC 9(07)V9(06).
023000             15  W-KAND-M0            PIC 9(03)V9(05).
023100             15  W-KAND-PERI          PIC 9(03)V9(05).
023200             15  W-KAND-NODE          PIC 9(03)V9(05).
023300             15  W-KAND-INCL          PIC 9(03)V9(05).
023400             15  W-KAND-ECC           PIC 9(01)V9(07).
023500             15  W-KAND-N             PIC 9(02)V9(08).
023600             15  W-KAND-A             PIC 9(04)V9(07).
023700             15  FILLER               PIC X(04).
023800     05      W-KAND-SWAP.
023900         10  W-SWAP-DESIG         PIC X(07).
024000         10  W-SWAP-NUMMER        PIC 9(07).
024100         10  W-SWAP-H-FEHLT-SW    PIC X(01).
024200         10  W-SWAP-H             PIC S9(02)V9(02).
024300         10  W-SWAP-G             PIC S9(01)V9(02).
024400         10  W-SWAP-EPOCH-JD      PIC 9(07)V9(06).
024500         10  W-SWAP-M0            PIC 9(03)V9(05).
024600         10  W-SWAP-PERI          PIC 9(03)V9(05).
024700         10  W-SWAP-NODE          PIC 9(03)V9(05).
024800         10  W-SWAP-INCL          PIC 9(03)V9(05).
024900         10  W-SWAP-ECC           PIC 9(01)V9(07).
025000         10  W-SWAP-N             PIC 9(02)V9(08).
025100         10  W-SWAP-A             PIC 9(04)V9(07).
025200         10  FILLER               PIC X(04).
025300
025400*--------------------------------------------------------------------*
025500* Trigonometrie-Hilfsfelder (Aufruf HVLTRG0M)
025600*--------------------------------------------------------------------*
025700 01          TRIG-FELDER.
025800     05      W-LINK-REC.
025900         10  LINK-HDR.
026000             15  LINK-CMD             PIC X(02).
026100             15  LINK-RC              PIC S9(04) COMP.
026200             15  FILLER               PIC X(04).
026300         10  LINK-DATA.
026400             15  LINK-X-IN            PIC S9(09)V9(09).
026500             15  LINK-Y-IN            PIC S9(09)V9(09).
026600             15  LINK-ERG-OUT         PIC S9(09)V9(09).
026700             15  FILLER               PIC X(08).
026800     05      W-TRIG-X                 PIC S9(09)V9(09).
026900     05      W-TRIG-Y                 PIC S9(09)V9(09).
027000     05      W-TRIG-ERG               PIC S9(09)V9(09).
027100     05      FILLER                   PIC X(06).
027200
027300*--------------------------------------------------------------------*
027400* Arbeitsbereich Sichtbarkeitsergebnis (siehe HVLVIS01)
027500*--------------------------------------------------------------------*
027600     COPY HVLVIS01.
027700
027800*--------------------------------------------------------------------*
027900* Nachtfenster (einmal je Lauf berechnet, s. C300)
028000*--------------------------------------------------------------------*
028100 01          FENSTER-FELDER.
028200     05      W-JD-JAHR                PIC S9(04) COMP.
028300     05      W-JD-MONAT               PIC S9(04) COMP.
028400     05      W-JD-TAG                 PIC S9(02)V9(01).
028500     05      W-JD-ERGEBNIS            PIC S9(07)V9(06).
028600     05      W-JD-MITTERNACHT         PIC S9(07)V9(06).
028700     05      W-JD-MITTERNACHT-X REDEFINES W-JD-MITTERNACHT
028800                                      PIC X(13).
028900     05      W-FENSTER-ANFANG         PIC S9(07)V9(06).
029000     05      W-FENSTER-ENDE           PIC S9(07)V9(06).
029100     05      W-FENSTER-SCHRITT        PIC S9(07)V9(06).
029200     05      W-COS-EPS                PIC S9(01)V9(09).
029300     05      W-SIN-EPS                PIC S9(01)V9(09).
029400*        HVL-0099: Sonnenstandssuche "-18 Grad" (s. C310/C320)
029500     05      W-SONNE-JD               PIC S9(07)V9(06).
029600     05      W-SONNE-N                PIC S9(05)V9(06).
029700     05      W-SONNE-L                PIC S9(05)V9(06).
029800     05      W-SONNE-G                PIC S9(05)V9(06).
029900     05      W-SONNE-LAMBDA           PIC S9(05)V9(06).
030000     05      W-SONNE-ALT              PIC S9(03)V9(06).
030100     05      W-DUSK-JD                PIC S9(07)V9(06).
030200     05      W-DAWN-JD                PIC S9(07)V9(06).
030300     05      FILLER                   PIC X(08).
030400
030500*--------------------------------------------------------------------*
030600* Bahnrechnung je Kandidat (einmal je Planetoid, s. C400)
030700*--------------------------------------------------------------------*
030800 01          BAHN-FELDER.
030900     05      W-B-H-FEHLT-SW           PIC X(01).
031000     05      W-B-H                    PIC S9(02)V9(02).
031100     05      W-B-G                    PIC S9(01)V9(02).
031200     05      W-B-EPOCH-JD             PIC S9(07)V9(06).
031300     05      W-B-M0                   PIC S9(03)V9(05).
031400     05      W-B-PERI                 PIC S9(03)V9(05).
031500     05      W-B-NODE                 PIC S9(03)V9(05).
031600     05      W-B-INCL                 PIC S9(03)V9(05).
031700     05      W-B-ECC                  PIC S9(01)V9(07).
031800     05      W-B-N                    PIC S9(02)V9(08).
031900     05      W-B-A                    PIC S9(04)V9(07).
032000     05      W-B-A-X REDEFINES W-B-A  PIC X(11).
032100     05      W-B-DESIG                PIC X(07).
032200
032300     05      W-COS-NODE               PIC S9(01)V9(09).
032400     05      W-SIN-NODE               PIC S9(01)V9(09).
032500     05      W-COS-PERI               PIC S9(01)V9(09).
032600     05      W-SIN-PERI               PIC S9(01)V9(09).
032700     05      W-COS-INCL               PIC S9(01)V9(09).
032800     05      W-SIN-INCL               PIC S9(01)V9(09).
032900     05      W-ROT-XX                 PIC S9(01)V9(09).
033000     05      W-ROT-XY                 PIC S9(01)V9(09).
033100     05      W-ROT-YX                 PIC S9(01)V9(09).
033200     05      W-ROT-YY                 PIC S9(01)V9(09).
033300     05      W-ROT-ZX                 PIC S9(01)V9(09).
033400     05      W-ROT-ZY                 PIC S9(01)V9(09).
033500
033600     05      W-BEST-ALT               PIC S9(03)V9(04) VALUE -999.
033700     05      W-BEST-MAG               PIC S9(03)V9(04).
033800     05      W-BEST-ZEIT-TXT          PIC X(19).
033900     05      FILLER                   PIC X(08).
034000
034100*--------------------------------------------------------------------*
034200* Ergebniszeilen (Praefix ERG): die "Found n"-Kopfzeile kann erst
034300* nach Durchlauf aller Kandidaten gedruckt werden, da die Anzahl
034400* vorher nicht feststeht - die Druckzeilen werden daher zwischen-
034500* gespeichert und in B100 nach der Kopfzeile ausgegeben
034600*--------------------------------------------------------------------*
034700 01          ERGEBNIS-FELDER.
034800     05      W-ERG-ZEILEN OCCURS 2000 TIMES
034900                           INDEXED BY W-EX.
035000         10  W-ERG-ZEILE          PIC X(80).
035100     05      FILLER                   PIC X(08).
035200
035300*--------------------------------------------------------------------*
035400* Rechnung je Stichprobenzeitpunkt (s. C500 ff.)
035500*--------------------------------------------------------------------*
035600 01          SAMPLE-FELDER.
035700     05      W-SAMPLE-JD              PIC S9(07)V9(06).
035800     05      W-KEP-M                  PIC S9(05)V9(06).
035900     05      W-KEP-M-X REDEFINES W-KEP-M
036000                                      PIC X(11).
036100     05      W-KEP-E                  PIC S9(05)V9(06).
036200     05      W-KEP-SIN-E              PIC S9(01)V9(09).
036300     05      W-KEP-COS-E              PIC S9(01)V9(09).
036400     05      W-KEP-F                  PIC S9(05)V9(06).
036500     05      W-KEP-FP                 PIC S9(03)V9(09).
036600     05      W-KEP-DELTA              PIC S9(05)V9(09).
036700
036800     05      W-NU-SIN-HALF            PIC S9(01)V9(09).
036900     05      W-NU-COS-HALF            PIC S9(01)V9(09).
037000     05      W-NU-WURZEL1             PIC S9(01)V9(09).
037100     05      W-NU-WURZEL2             PIC S9(01)V9(09).
037200     05      W-NU                     PIC S9(05)V9(06).
037300     05      W-RADIUS                 PIC S9(03)V9(09).
037400     05      W-XSTRICH                PIC S9(03)V9(09).
037500     05      W-YSTRICH                PIC S9(03)V9(09).
037600
037700     05      W-X-EKL                  PIC S9(03)V9(09).
037800     05      W-Y-EKL                  PIC S9(03)V9(09).
037900     05      W-Z-EKL                  PIC S9(03)V9(09).
038000     05      W-X-AEQ                  PIC S9(03)V9(09).
038100     05      W-Y-AEQ                  PIC S9(03)V9(09).
038200     05      W-Z-AEQ                  PIC S9(03)V9(09).
038300
038400     05      W-ERD-LAENGE             PIC S9(05)V9(06).
038500     05      W-ERD-X-EKL              PIC S9(03)V9(09).
038600     05      W-ERD-Y-EKL              PIC S9(03)V9(09).
038700     05      W-ERD-X-AEQ              PIC S9(03)V9(09).
038800     05      W-ERD-Y-AEQ              PIC S9(03)V9(09).
038900     05      W-ERD-Z-AEQ              PIC S9(03)V9(09).
039000
039100     05      W-GEO-X                  PIC S9(03)V9(09).
039200     05      W-GEO-Y                  PIC S9(03)V9(09).
039300     05      W-GEO-Z                  PIC S9(03)V9(09).
039400     05      W-DELTA                  PIC S9(03)V9(09).
039500     05      W-DELTA-QUADRAT          PIC S9(03)V9(09).
039600
039700     05      W-COS-PHI                PIC S9(01)V9(09).
039800     05      W-SIN-PHI                PIC S9(01)V9(09).
039900     05      W-PHI-GRAD               PIC S9(03)V9(06).
040000     05      W-TAN-HALB-PHI           PIC S9(03)V9(09).
040100     05      W-PHI1                   PIC S9(03)V9(09).
040200     05      W-PHI2                   PIC S9(03)V9(09).
040300     05      W-PHI-KOMBI              PIC S9(03)V9(09).
040400     05      W-APP-MAG                PIC S9(03)V9(04).
040500
040600     05      W-RA-AST                 PIC S9(05)V9(06).
040700     05      W-DEC-AST                PIC S9(05)V9(06).
040800     05      W-GMST                   PIC S9(05)V9(06).
040900     05      W-LST                    PIC S9(05)V9(06).
041000     05      W-STUNDENWINKEL          PIC S9(05)V9(06).
041100     05      W-SIN-ALT                PIC S9(01)V9(09).
041200     05      W-ALTITUDE               PIC S9(03)V9(06).
041300
041400     05      W-ZEIT-STUNDEN           PIC S9(03)V9(04).
041500     05      W-ZEIT-TXT.
041600         10  W-ZEIT-VORZ              PIC X(01).
041700         10  W-ZEIT-STD-EDIT          PIC ZZ9.
041800         10  FILLER                   PIC X(01) VALUE "h".
041900     05      FILLER                   PIC X(13).
042000
042100 EXTENDED-STORAGE SECTION.
042200
042300 LINKAGE SECTION.
042400
042500 PROCEDURE DIVISION.
042600******************************************************************
042700* Steuerungs-Section
042800******************************************************************
042900 A100-STEUERUNG SECTION.
043000 A100-00.
043100     IF  SHOW-VERSION
043200         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
043300         STOP RUN
043400     END-IF
043500
043600     PERFORM B000-VORLAUF
043700     IF  PRG-ABBRUCH
043800         CONTINUE
043900     ELSE
044000         PERFORM B100-VERARBEITUNG
044100     END-IF
044200     PERFORM B090-ENDE
044300     STOP RUN
044400     .
044500 A100-99.
044600     EXIT.
044700
044800******************************************************************
044900* Vorlauf: Steuersatz lesen, Nachtfenster und Kandidatenliste
045000* aufbauen
045100******************************************************************
045200 B000-VORLAUF SECTION.
045300 B000-00.
045400     INITIALIZE SCHALTER
045500
045600     OPEN INPUT STEUERF
045700     IF  FILE-NOK
045800         DISPLAY "Fehler beim Oeffnen HVLVISP, Status " FILE-STATUS
045900         SET PRG-ABBRUCH TO TRUE
046000         EXIT SECTION
046100     END-IF
046200     READ STEUERF
046300         AT END
046400             DISPLAY "HVLVISP ist leer"
046500             SET PRG-ABBRUCH TO TRUE
046600     END-READ
046700     CLOSE STEUERF
046800     IF  PRG-ABBRUCH
046900         EXIT SECTION
047000     END-IF
047100
047200     MOVE STEUER-LAT TO W-SITE-LAT
047300     MOVE STEUER-LON TO W-SITE-LON
047400     MOVE STEUER-MAG-MIN TO W-MAG-MIN
047500     MOVE STEUER-MAG-MAX TO W-MAG-MAX
047600     MOVE STEUER-ALT-MIN TO W-ALT-MIN
047700     IF  W-MAG-MIN = ZERO
047800         MOVE K-MAG-MIN-STD TO W-MAG-MIN
047900     END-IF
048000     IF  W-MAG-MAX = ZERO
048100         MOVE K-MAG-MAX-STD TO W-MAG-MAX
048200     END-IF
048300     IF  W-ALT-MIN = ZERO
048400         MOVE K-ALT-MIN-STD TO W-ALT-MIN
048500     END-IF
048600     COMPUTE W-SEL-MIN = W-MAG-MIN - 5
048700     COMPUTE W-SEL-MAX = W-MAG-MAX + 5
048800
048900     MOVE K-OBLIQUITAET TO W-TRIG-X
049000     PERFORM U210-KOSINUS
049100     MOVE W-TRIG-ERG TO W-COS-EPS
049200     MOVE K-OBLIQUITAET TO W-TRIG-X
049300     PERFORM U200-SINUS
049400     MOVE W-TRIG-ERG TO W-SIN-EPS
049500
049600     PERFORM C300-NACHTFENSTER-BERECHNEN
049700
049800     OPEN INPUT ASTF
049900     IF  FILE-NOK
050000         DISPLAY "Fehler beim Oeffnen HVLASTF, Status " FILE-STATUS
050100         SET PRG-ABBRUCH TO TRUE
050200         EXIT SECTION
050300     END-IF
050400     PERFORM C100-KANDIDATEN-LADEN
050500     CLOSE ASTF
050600
050700     PERFORM C200-KANDIDATEN-SORTIEREN
050800
050900     OPEN OUTPUT VISF
051000     IF  FILE-NOK
051100         DISPLAY "Fehler beim Oeffnen HVLVISF, Status " FILE-STATUS
051200         SET PRG-ABBRUCH TO TRUE
051300     END-IF
051400     .
051500 B000-99.
051600     EXIT.
051700
051800******************************************************************
051900* Nachlauf
052000******************************************************************
052100 B090-ENDE SECTION.
052200 B090-00.
052300     IF  PRG-ABBRUCH
052400         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
052500     ELSE
052600         MOVE C9-SICHTBAR-ANZ TO D-ZAEHLER-EDIT
052700         DISPLAY "Sichtbare Planetoiden: " D-ZAEHLER-EDIT
052800         CLOSE VISF
052900     END-IF
053000     .
053100 B090-99.
053200     EXIT.
053300
053400******************************************************************
053500* Verarbeitung: BATCH FLOW U9 - je Kandidat (aufsteigend nach H)
053600* die Sichtbarkeit rechnen und ggf. drucken
053700******************************************************************
053800 B100-VERARBEITUNG SECTION.
053900 B100-00.
054000     MOVE ZERO TO C9-SICHTBAR-ANZ
054100     PERFORM C400-ASTEROID-SICHTBARKEIT
054200             VARYING W-KX FROM 1 BY 1
054300             UNTIL W-KX > C9-KAND-ANZ
054400
054500     MOVE SPACES TO VIS-PRINT-REC
054600     MOVE C9-SICHTBAR-ANZ TO D-ZAEHLER-EDIT
054700     STRING "Found " DELIMITED BY SIZE
054800            D-ZAEHLER-EDIT DELIMITED BY SIZE
054900            " visible asteroid(s)" DELIMITED BY SIZE
055000            INTO VIS-PRINT-REC
055100     DISPLAY VIS-PRINT-REC
055200     WRITE VIS-PRINT-REC
055300
055400     PERFORM C950-ERGEBNISZEILE-AUSGEBEN
055500             VARYING W-EX FROM 1 BY 1
055600             UNTIL W-EX > C9-SICHTBAR-ANZ
055700     .
055800 B100-99.
055900     EXIT.
056000
056100******************************************************************
056200* C100-KANDIDATEN-LADEN: ASTEROID-Mastersatz durchlaufen, Planeto-
056300* iden mit H im Bereich [Grenzhell.-5, Grenzschw.+5] und (falls im
056400* Steuersatz angegeben) passender Bezeichnung in die Tabelle
056500* uebernehmen
056600******************************************************************
056700 C100-KANDIDATEN-LADEN SECTION.
056800 C100-00.
056900     MOVE "N" TO AST-EOF-SW
057000     MOVE "N" TO KAND-VOLL-SW
057100     READ ASTF NEXT RECORD AT END SET AST-EOF TO TRUE END-READ
057200     PERFORM C110-EIN-MASTERSATZ UNTIL AST-EOF OR KAND-VOLL
057300     .
057400 C100-99.
057500     EXIT.
057600
057700 C110-EIN-MASTERSATZ SECTION.
057800 C110-00.
057900     ADD 1 TO C9-MASTER-ANZ
058000     MOVE "N" TO H-FEHLT-SW
058100     IF  HVL-AST-H-X OF ASTEROID-REC = SPACES
058200         SET H-FEHLT TO TRUE
058300     END-IF
058400
058500     IF  NOT H-FEHLT
058600     AND HVL-AST-H OF ASTEROID-REC >= W-SEL-MIN
058700     AND HVL-AST-H OF ASTEROID-REC <= W-SEL-MAX
058800     AND (STEUER-EXTRA-DESIG = SPACES
058900          OR STEUER-EXTRA-DESIG = HVL-AST-DESIGNATION OF ASTEROID-REC)
059000     AND C9-KAND-ANZ < K-KAND-MAX
059100         ADD 1 TO C9-KAND-ANZ
059200         SET W-KX TO C9-KAND-ANZ
059300         MOVE HVL-AST-DESIGNATION OF ASTEROID-REC TO W-KAND-DESIG(W-KX)
059400         MOVE HVL-AST-NUMBER OF ASTEROID-REC      TO W-KAND-NUMMER(W-KX)
059500         MOVE "N" TO W-KAND-H-FEHLT-SW(W-KX)
059600         MOVE HVL-AST-H OF ASTEROID-REC        TO W-KAND-H(W-KX)
059700         MOVE HVL-AST-G OF ASTEROID-REC        TO W-KAND-G(W-KX)
059800         MOVE HVL-AST-EPOCH-JD OF ASTEROID-REC TO W-KAND-EPOCH-JD(W-KX)
059900         MOVE HVL-AST-M OF ASTEROID-REC        TO W-KAND-M0(W-KX)
060000         MOVE HVL-AST-PERI OF ASTEROID-REC     TO W-KAND-PERI(W-KX)
060100         MOVE HVL-AST-NODE OF ASTEROID-REC     TO W-KAND-NODE(W-KX)
060200         MOVE HVL-AST-INCL OF ASTEROID-REC     TO W-KAND-INCL(W-KX)
060300         MOVE HVL-AST-ECC OF ASTEROID-REC      TO W-KAND-ECC(W-KX)
060400         MOVE HVL-AST-N OF ASTEROID-REC        TO W-KAND-N(W-KX)
060500         MOVE HVL-AST-A OF ASTEROID-REC        TO W-KAND-A(W-KX)
060600     END-IF
060700
060800     IF  C9-KAND-ANZ >= K-KAND-MAX
060900         SET KAND-VOLL TO TRUE
061000     END-IF
061100     READ ASTF NEXT RECORD AT END SET AST-EOF TO TRUE END-READ
061200     .
061300 C110-99.
061400     EXIT.
061500
061600******************************************************************
061700* C200-KANDIDATEN-SORTIEREN: Bubble-Sort aufsteigend nach H (kein
061800* SORT-Verb im hiesigen COBOL85-Compiler verfuegbar), analog
061900* HVLSTA0O/HVLHIS0O
062000******************************************************************
062100 C200-KANDIDATEN-SORTIEREN SECTION.
062200 C200-00.
062300     IF  C9-KAND-ANZ < 2
062400         EXIT SECTION
062500     END-IF
062600     SET VERTAUSCHT TO TRUE
062700     PERFORM C210-EIN-DURCHGANG UNTIL NOT VERTAUSCHT
062800     .
062900 C200-99.
063000     EXIT.
063100
063200 C210-EIN-DURCHGANG SECTION.
063300 C210-00.
063400     MOVE "N" TO VERTAUSCHT-SW
063500     PERFORM C220-VERGLEICH-TAUSCH
063600             VARYING W-KX FROM 1 BY 1
063700             UNTIL W-KX >= C9-KAND-ANZ
063800     .
063900 C210-99.
064000     EXIT.
064100
064200 C220-VERGLEICH-TAUSCH SECTION.
064300 C220-00.
064400     SET W-KY TO W-KX
064500     SET W-KY UP BY 1
064600     IF  W-KAND-H(W-KX) > W-KAND-H(W-KY)
064700         MOVE W-KAND-EINTRAG(W-KX) TO W-KAND-SWAP
064800         MOVE W-KAND-EINTRAG(W-KY) TO W-KAND-EINTRAG(W-KX)
064900         MOVE W-KAND-SWAP          TO W-KAND-EINTRAG(W-KY)
065000         SET VERTAUSCHT TO TRUE
065100     END-IF
065200     .
065300 C220-99.
065400     EXIT.
065500
065600******************************************************************
065700* C300-NACHTFENSTER-BERECHNEN: Julianisches Datum der Mitternacht
065800* am Beobachtungsort (angenaehert ueber die geogr. Laenge), danach
065900* Suche des Fensters, in dem die Sonne mindestens 18 Grad unter
066000* dem Horizont steht (C320); 20 gleichverteilte Stichproben dar-
066100* in (HVL-0099). Wird die Sonne in der Nacht nie so tief, gilt
066200* ersatzweise das einfache Fenster Mitternacht +/- 6 Stunden.
066300******************************************************************
066400 C300-NACHTFENSTER-BERECHNEN SECTION.
066500 C300-00.
066600     MOVE STEUER-JAHR  TO W-JD-JAHR
066700     MOVE STEUER-MONAT TO W-JD-MONAT
066800     MOVE STEUER-TAG   TO W-JD-TAG
066900     PERFORM U650-JULIANISCHES-DATUM
067000     COMPUTE W-JD-MITTERNACHT = W-JD-ERGEBNIS - (W-SITE-LON / 360)
067100
067200     PERFORM C320-SONNENFENSTER-SUCHEN
067300
067400     IF  DUSK-GEFUNDEN AND DAWN-GEFUNDEN
067500         MOVE W-DUSK-JD TO W-FENSTER-ANFANG
067600         MOVE W-DAWN-JD TO W-FENSTER-ENDE
067700     ELSE
067800*        HVL-0099: Sonne erreicht in dieser Nacht -18 Grad nicht -
067900*        Ersatzfenster Mitternacht +/- 6 Stunden (Fachvorgabe U9)
068000         COMPUTE W-FENSTER-ANFANG = W-JD-MITTERNACHT - 0.25
068100         COMPUTE W-FENSTER-ENDE   = W-JD-MITTERNACHT + 0.25
068200     END-IF
068300
068400     COMPUTE W-FENSTER-SCHRITT =
068500             (W-FENSTER-ENDE - W-FENSTER-ANFANG) / 19
068600     .
068700 C300-99.
068800     EXIT.
068900
069000******************************************************************
069100* C310-SONNENHOEHE-BERECHNEN: Sonnenposition (vereinfachte Ephe-
069200* meride aus mittlerer Anomalie und Mittelpunktsgleichung) fuer
069300* das Julianische Datum W-SONNE-JD, anschliessend Hoehe ueber dem
069400* Horizont am Beobachtungsort wie in C700 (HVL-0099)
069500******************************************************************
069600 C310-SONNENHOEHE-BERECHNEN SECTION.
069700 C310-00.
069800     COMPUTE W-SONNE-N = W-SONNE-JD - 2451545
069900
070000     COMPUTE W-SONNE-L = 280.460 + (0.9856474 * W-SONNE-N)
070100     MOVE W-SONNE-L TO W-TRIG-X
070200     PERFORM U800B-WINKEL-NORMIEREN
070300     MOVE W-TRIG-X TO W-SONNE-L
070400
070500     COMPUTE W-SONNE-G = 357.528 + (0.9856003 * W-SONNE-N)
070600     MOVE W-SONNE-G TO W-TRIG-X
070700     PERFORM U800B-WINKEL-NORMIEREN
070800     MOVE W-TRIG-X TO W-SONNE-G
070900
071000     MOVE W-SONNE-G TO W-TRIG-X
071100     PERFORM U200-SINUS
071200     COMPUTE W-SONNE-LAMBDA = W-SONNE-L + (1.915 * W-TRIG-ERG)
071300     COMPUTE W-TRIG-X = 2 * W-SONNE-G
071400     PERFORM U200-SINUS
071500     COMPUTE W-SONNE-LAMBDA = W-SONNE-LAMBDA + (0.020 * W-TRIG-ERG)
071600     MOVE W-SONNE-LAMBDA TO W-TRIG-X
071700     PERFORM U800B-WINKEL-NORMIEREN
071800     MOVE W-TRIG-X TO W-SONNE-LAMBDA
071900
072000*        Ekliptikale Einheitsvektoren (Ekliptikbreite = 0), dann
072100*        wie bei einem Planetoiden mit W-COS-EPS/W-SIN-EPS (s.
072200*        B000-VORLAUF) auf Aequatorkoordinaten drehen
072300     MOVE W-SONNE-LAMBDA TO W-TRIG-X
072400     PERFORM U210-KOSINUS
072500     MOVE W-TRIG-ERG TO W-GEO-X
072600     MOVE W-SONNE-LAMBDA TO W-TRIG-X
072700     PERFORM U200-SINUS
072800     COMPUTE W-GEO-Y = W-TRIG-ERG * W-COS-EPS
072900     COMPUTE W-GEO-Z = W-TRIG-ERG * W-SIN-EPS
073000
073100     MOVE W-SONNE-JD TO W-SAMPLE-JD
073200     PERFORM C700-HOEHE-BERECHNEN
073300     MOVE W-ALTITUDE TO W-SONNE-ALT
073400     .
073500 C310-99.
073600     EXIT.
073700
073800******************************************************************
073900* C320-SONNENFENSTER-SUCHEN: 200 Stichproben ueber Mitternacht
074000* +/- 12 Stunden (Fachvorgabe U9); W-DUSK-JD/W-DAWN-JD = erste/
074100* letzte Stichprobe, zu der die Sonne schon/noch mindestens 18
074200* Grad unter dem Horizont steht (HVL-0099)
074300******************************************************************
074400 C320-SONNENFENSTER-SUCHEN SECTION.
074500 C320-00.
074600     MOVE "N" TO DUSK-GEFUNDEN-SW DAWN-GEFUNDEN-SW
074700     MOVE ZERO TO W-DUSK-JD W-DAWN-JD
074800
074900     PERFORM C330-EIN-SONNEN-SCHRITT
075000             VARYING C4-SCHRITT FROM ZERO BY 1
075100             UNTIL C4-SCHRITT > C4-SCHRITT-MAX
075200     .
075300 C320-99.
075400     EXIT.
075500
075600******************************************************************
075700* C330-EIN-SONNEN-SCHRITT: ein Stichprobenzeitpunkt der Sonnen-
075800* fenstersuche (HVL-0099)
075900******************************************************************
076000 C330-EIN-SONNEN-SCHRITT SECTION.
076100 C330-00.
076200     COMPUTE W-SONNE-JD = (W-JD-MITTERNACHT - 0.5)
076300             + (C4-SCHRITT / C4-SCHRITT-MAX)
076400     PERFORM C310-SONNENHOEHE-BERECHNEN
076500
076600     IF  W-SONNE-ALT <= -18
076700         IF  NOT DUSK-GEFUNDEN
076800             MOVE W-SONNE-JD TO W-DUSK-JD
076900             SET DUSK-GEFUNDEN TO TRUE
077000         END-IF
077100         MOVE W-SONNE-JD TO W-DAWN-JD
077200         SET DAWN-GEFUNDEN TO TRUE
077300     END-IF
077400     .
077500 C330-99.
077600     EXIT.
077700
077800******************************************************************
077900* U650-JULIANISCHES-DATUM: uebliche Formel fuer den gregorian-
078000* ischen Kalender (Meeus), Datum W-JD-JAHR/W-JD-MONAT/W-JD-TAG
078100* (Tag mit Bruchteil) -> W-JD-ERGEBNIS
078200******************************************************************
078300 U650-JULIANISCHES-DATUM SECTION.
078400 U650-00.
078500     IF  W-JD-MONAT <= 2
078600         SUBTRACT 1 FROM W-JD-JAHR
078700         ADD 12 TO W-JD-MONAT
078800     END-IF
078900     COMPUTE C4-A = W-JD-JAHR / 100
079000     COMPUTE C4-B = 2 - C4-A + (C4-A / 4)
079100     COMPUTE C9-TERM1 = 365.25 * (W-JD-JAHR + 4716)
079200     COMPUTE C9-TERM2 = 30.6001 * (W-JD-MONAT + 1)
079300     COMPUTE W-JD-ERGEBNIS = C9-TERM1 + C9-TERM2 + W-JD-TAG
079400                           + C4-B - 1524.5
079500     .
079600 U650-99.
079700     EXIT.
079800
079900******************************************************************
080000* C400-ASTEROID-SICHTBARKEIT: Rotationsmatrix aus den Bahnele-
080100* menten (einmal je Planetoid), dann 20 Stichproben ueber die
080200* Nacht, danach Filter und Ausdruck
080300******************************************************************
080400 C400-ASTEROID-SICHTBARKEIT SECTION.
080500 C400-00.
080600     MOVE W-KAND-DESIG(W-KX)      TO W-B-DESIG
080700     MOVE W-KAND-H-FEHLT-SW(W-KX) TO W-B-H-FEHLT-SW
080800     MOVE W-KAND-H(W-KX)          TO W-B-H
080900     MOVE W-KAND-G(W-KX)          TO W-B-G
081000     MOVE W-KAND-EPOCH-JD(W-KX)   TO W-B-EPOCH-JD
081100     MOVE W-KAND-M0(W-KX)         TO W-B-M0
081200     MOVE W-KAND-PERI(W-KX)       TO W-B-PERI
081300     MOVE W-KAND-NODE(W-KX)       TO W-B-NODE
081400     MOVE W-KAND-INCL(W-KX)       TO W-B-INCL
081500     MOVE W-KAND-ECC(W-KX)        TO W-B-ECC
081600     MOVE W-KAND-N(W-KX)          TO W-B-N
081700     MOVE W-KAND-A(W-KX)          TO W-B-A
081800
081900     MOVE W-B-NODE TO W-TRIG-X
082000     PERFORM U210-KOSINUS
082100     MOVE W-TRIG-ERG TO W-COS-NODE
082200     MOVE W-B-NODE TO W-TRIG-X
082300     PERFORM U200-SINUS
082400     MOVE W-TRIG-ERG TO W-SIN-NODE
082500
082600     MOVE W-B-PERI TO W-TRIG-X
082700     PERFORM U210-KOSINUS
082800     MOVE W-TRIG-ERG TO W-COS-PERI
082900     MOVE W-B-PERI TO W-TRIG-X
083000     PERFORM U200-SINUS
083100     MOVE W-TRIG-ERG TO W-SIN-PERI
083200
083300     MOVE W-B-INCL TO W-TRIG-X
083400     PERFORM U210-KOSINUS
083500     MOVE W-TRIG-ERG TO W-COS-INCL
083600     MOVE W-B-INCL TO W-TRIG-X
083700     PERFORM U200-SINUS
083800     MOVE W-TRIG-ERG TO W-SIN-INCL
083900
084000     COMPUTE W-ROT-XX = (W-COS-NODE * W-COS-PERI)
084100                       - (W-SIN-NODE * W-SIN-PERI * W-COS-INCL)
084200     COMPUTE W-ROT-XY = (0 - W-COS-NODE * W-SIN-PERI)
084300                       - (W-SIN-NODE * W-COS-PERI * W-COS-INCL)
084400     COMPUTE W-ROT-YX = (W-SIN-NODE * W-COS-PERI)
084500                       + (W-COS-NODE * W-SIN-PERI * W-COS-INCL)
084600     COMPUTE W-ROT-YY = (0 - W-SIN-NODE * W-SIN-PERI)
084700                       + (W-COS-NODE * W-COS-PERI * W-COS-INCL)
084800     COMPUTE W-ROT-ZX = W-SIN-PERI * W-SIN-INCL
084900     COMPUTE W-ROT-ZY = W-COS-PERI * W-SIN-INCL
085000
085100     MOVE -999 TO W-BEST-ALT
085200     MOVE ZERO TO W-BEST-MAG
085300     MOVE SPACES TO W-BEST-ZEIT-TXT
085400
085500     PERFORM C500-EIN-ZEITPUNKT
085600             VARYING C4-SAMPLE FROM 1 BY 1
085700             UNTIL C4-SAMPLE > K-STICHPROBEN
085800
085900     PERFORM C800-ERGEBNIS-PRUEFEN
086000     .
086100 C400-99.
086200     EXIT.
086300
086400******************************************************************
086500* C500-EIN-ZEITPUNKT: Position, Erdabstand, Phasenwinkel, schein-
086600* bare Helligkeit und Hoehe fuer einen Stichprobenzeitpunkt
086700******************************************************************
086800 C500-EIN-ZEITPUNKT SECTION.
086900 C500-00.
087000     COMPUTE W-SAMPLE-JD = W-FENSTER-ANFANG
087100                         + ((C4-SAMPLE - 1) * W-FENSTER-SCHRITT)
087200
087300     COMPUTE W-KEP-M = W-B-M0
087400                     + (W-B-N * (W-SAMPLE-JD - W-B-EPOCH-JD))
087500     PERFORM U800-WINKEL-NORMIEREN
087600
087700     PERFORM C510-KEPLER-LOESEN
087800     PERFORM C520-BAHNPOSITION
087900     PERFORM C530-ERDPOSITION
088000     PERFORM C540-GEOZENTRISCH
088100     PERFORM C600-MAGNITUDE-BERECHNEN
088200     PERFORM C700-HOEHE-BERECHNEN
088300
088400     IF  W-ALTITUDE > W-BEST-ALT
088500         MOVE W-ALTITUDE TO W-BEST-ALT
088600         MOVE W-APP-MAG  TO W-BEST-MAG
088700         PERFORM U900-ZEIT-FORMATIEREN
088800         MOVE W-ZEIT-TXT TO W-BEST-ZEIT-TXT
088900     END-IF
089000     .
089100 C500-99.
089200     EXIT.
089300
089400******************************************************************
089500* C510-KEPLER-LOESEN: E - e sin(E) = M nach Newton, Startwert
089600* E0 = M, bis zu 30 Iterationen, Abbruch bei |f(E)| < 1E-10
089700******************************************************************
089800 C510-KEPLER-LOESEN SECTION.
089900 C510-00.
090000     MOVE W-KEP-M TO W-KEP-E
090100     MOVE ZERO TO C4-KEP-ITER
090200     PERFORM C511-NEWTON-SCHRITT
090300             VARYING C4-KEP-ITER FROM 1 BY 1
090400             UNTIL C4-KEP-ITER > C4-KEP-ITER-MAX
090500     .
090600 C510-99.
090700     EXIT.
090800
090900 C511-NEWTON-SCHRITT SECTION.
091000 C511-00.
091100     MOVE W-KEP-E TO W-TRIG-X
091200     PERFORM U200-SINUS
091300     MOVE W-TRIG-ERG TO W-KEP-SIN-E
091400     MOVE W-KEP-E TO W-TRIG-X
091500     PERFORM U210-KOSINUS
091600     MOVE W-TRIG-ERG TO W-KEP-COS-E
091700
091800     COMPUTE W-KEP-F = W-KEP-E
091900                     - (K-GRAD-JE-RAD * W-B-ECC * W-KEP-SIN-E)
092000                     - W-KEP-M
092100     COMPUTE W-KEP-FP = 1 - (W-B-ECC * W-KEP-COS-E)
092200     COMPUTE W-KEP-DELTA = W-KEP-F / W-KEP-FP
092300     COMPUTE W-KEP-E = W-KEP-E - W-KEP-DELTA
092400
092500     IF  W-KEP-DELTA < 0
092600         COMPUTE W-KEP-DELTA = W-KEP-DELTA * -1
092700     END-IF
092800     IF  W-KEP-DELTA < K-KEPLER-EPS
092900         MOVE C4-KEP-ITER-MAX TO C4-KEP-ITER
093000     END-IF
093100     .
093200 C511-99.
093300     EXIT.
093400
093500******************************************************************
093600* C520-BAHNPOSITION: wahre Anomalie/Radius/Bahnebene, Rotation in
093700* die Ekliptik und von dort ins Aequatorsystem
093800******************************************************************
093900 C520-BAHNPOSITION SECTION.
094000 C520-00.
094100     COMPUTE W-TRIG-X = W-KEP-E / 2
094200     PERFORM U200-SINUS
094300     MOVE W-TRIG-ERG TO W-NU-SIN-HALF
094400     COMPUTE W-TRIG-X = W-KEP-E / 2
094500     PERFORM U210-KOSINUS
094600     MOVE W-TRIG-ERG TO W-NU-COS-HALF
094700
094800     COMPUTE W-TRIG-X = 1 + W-B-ECC
094900     PERFORM U230-QUADRATWURZEL
095000     MOVE W-TRIG-ERG TO W-NU-WURZEL1
095100     COMPUTE W-TRIG-X = 1 - W-B-ECC
095200     PERFORM U230-QUADRATWURZEL
095300     MOVE W-TRIG-ERG TO W-NU-WURZEL2
095400
095500     COMPUTE W-TRIG-Y = W-NU-WURZEL1 * W-NU-SIN-HALF
095600     COMPUTE W-TRIG-X = W-NU-WURZEL2 * W-NU-COS-HALF
095700     PERFORM U220-ARCUSTANGENS2
095800     COMPUTE W-NU = W-TRIG-ERG * 2
095900
096000     COMPUTE W-TRIG-X = W-KEP-E
096100     PERFORM U210-KOSINUS
096200     COMPUTE W-RADIUS = W-B-A * (1 - (W-B-ECC * W-TRIG-ERG))
096300
096400     MOVE W-NU TO W-TRIG-X
096500     PERFORM U210-KOSINUS
096600     COMPUTE W-XSTRICH = W-RADIUS * W-TRIG-ERG
096700     MOVE W-NU TO W-TRIG-X
096800     PERFORM U200-SINUS
096900     COMPUTE W-YSTRICH = W-RADIUS * W-TRIG-ERG
097000
097100     COMPUTE W-X-EKL = (W-ROT-XX * W-XSTRICH) + (W-ROT-XY * W-YSTRICH)
097200     COMPUTE W-Y-EKL = (W-ROT-YX * W-XSTRICH) + (W-ROT-YY * W-YSTRICH)
097300     COMPUTE W-Z-EKL = (W-ROT-ZX * W-XSTRICH) + (W-ROT-ZY * W-YSTRICH)
097400
097500     COMPUTE W-X-AEQ = W-X-EKL
097600     COMPUTE W-Y-AEQ = (W-Y-EKL * W-COS-EPS) - (W-Z-EKL * W-SIN-EPS)
097700     COMPUTE W-Z-AEQ = (W-Y-EKL * W-SIN-EPS) + (W-Z-EKL * W-COS-EPS)
097800     .
097900 C520-99.
098000     EXIT.
098100
098200******************************************************************
098300* C530-ERDPOSITION: vereinfachte analytische Erdephemeride (Kreis-
098400* bahn, 1 AE, mittlere Laenge linear in der Zeit)
098500******************************************************************
098600 C530-ERDPOSITION SECTION.
098700 C530-00.
098800     COMPUTE W-ERD-LAENGE = 100.46435
098900                           + (0.9856474 * (W-SAMPLE-JD - 2451545))
099000     MOVE W-ERD-LAENGE TO W-TRIG-X
099100     PERFORM U800B-WINKEL-NORMIEREN
099200
099300     MOVE W-ERD-LAENGE TO W-TRIG-X
099400     PERFORM U210-KOSINUS
099500     MOVE W-TRIG-ERG TO W-ERD-X-EKL
099600     MOVE W-ERD-LAENGE TO W-TRIG-X
099700     PERFORM U200-SINUS
099800     MOVE W-TRIG-ERG TO W-ERD-Y-EKL
099900
100000     COMPUTE W-ERD-X-AEQ = W-ERD-X-EKL
100100     COMPUTE W-ERD-Y-AEQ = W-ERD-Y-EKL * W-COS-EPS
100200     COMPUTE W-ERD-Z-AEQ = W-ERD-Y-EKL * W-SIN-EPS
100300     .
100400 C530-99.
100500     EXIT.
100600
100700******************************************************************
100800* C540-GEOZENTRISCH: geozentrischer Vektor, Erdabstand, Phasen-
100900* winkel
101000******************************************************************
101100 C540-GEOZENTRISCH SECTION.
101200 C540-00.
101300     COMPUTE W-GEO-X = W-X-AEQ - W-ERD-X-AEQ
101400     COMPUTE W-GEO-Y = W-Y-AEQ - W-ERD-Y-AEQ
101500     COMPUTE W-GEO-Z = W-Z-AEQ - W-ERD-Z-AEQ
101600
101700     COMPUTE W-DELTA-QUADRAT = (W-GEO-X * W-GEO-X)
101800                             + (W-GEO-Y * W-GEO-Y)
101900                             + (W-GEO-Z * W-GEO-Z)
102000     MOVE W-DELTA-QUADRAT TO W-TRIG-X
102100     PERFORM U230-QUADRATWURZEL
102200     MOVE W-TRIG-ERG TO W-DELTA
102300
102400     IF  W-RADIUS > 0 AND W-DELTA > 0
102500         COMPUTE W-COS-PHI = ((W-X-AEQ * W-GEO-X)
102600                             + (W-Y-AEQ * W-GEO-Y)
102700                             + (W-Z-AEQ * W-GEO-Z))
102800                             / (W-RADIUS * W-DELTA)
102900     ELSE
103000         MOVE ZERO TO W-COS-PHI
103100     END-IF
103200     IF  W-COS-PHI > 1
103300         MOVE 1 TO W-COS-PHI
103400     END-IF
103500     IF  W-COS-PHI < -1
103600         MOVE -1 TO W-COS-PHI
103700     END-IF
103800
103900     COMPUTE W-TRIG-X = 1 - (W-COS-PHI * W-COS-PHI)
104000     PERFORM U230-QUADRATWURZEL
104100     MOVE W-TRIG-ERG TO W-SIN-PHI
104200     MOVE W-SIN-PHI TO W-TRIG-Y
104300     MOVE W-COS-PHI TO W-TRIG-X
104400     PERFORM U220-ARCUSTANGENS2
104500     MOVE W-TRIG-ERG TO W-PHI-GRAD
104600     .
104700 C540-99.
104800     EXIT.
104900
105000******************************************************************
105100* C600-MAGNITUDE-BERECHNEN: scheinbare Helligkeit nach dem (H,G)-
105200* Modell; 99.0, falls H fehlt oder r bzw. Erdabstand nicht positiv
105300******************************************************************
105400 C600-MAGNITUDE-BERECHNEN SECTION.
105500 C600-00.
105600     IF  W-B-H-FEHLT-SW = "J" OR W-RADIUS <= 0 OR W-DELTA <= 0
105700         MOVE 99.0 TO W-APP-MAG
105800         EXIT SECTION
105900     END-IF
106000
106100     COMPUTE W-TRIG-X = W-PHI-GRAD / 2
106200     PERFORM U200-SINUS
106300     MOVE W-TRIG-ERG TO W-TAN-HALB-PHI
106400     COMPUTE W-TRIG-X = W-PHI-GRAD / 2
106500     PERFORM U210-KOSINUS
106600     IF  W-TRIG-ERG NOT = ZERO
106700         DIVIDE W-TAN-HALB-PHI BY W-TRIG-ERG GIVING W-TAN-HALB-PHI
106800     END-IF
106900
107000     IF  W-TAN-HALB-PHI <= 0.0000001
107100         MOVE 1 TO W-PHI1
107200         MOVE 1 TO W-PHI2
107300     ELSE
107400*        HVL-0099: erst tan(phi/2)**0.63 bzw. **1.22 als reinen
107500*        Wert ueber LOG10/EXP bilden, danach in einem ZWEITEN
107600*        LOG10/EXP-Durchlauf mit -3.33 bzw. -1.87 potenzieren -
107700*        die bisherige Fassung multiplizierte den LOG-Exponenten
107800*        direkt mit dem aeusseren Faktor und bildete so fael-
107900*        schlich tan**(-3.33) statt exp(-3.33 * tan**0.63)
108000         MOVE W-TAN-HALB-PHI TO W-TRIG-X
108100         PERFORM U250-LOG10-BERECHNEN
108200         COMPUTE W-TRIG-X = 0.63 * W-TRIG-ERG * K-LN10
108300         PERFORM U240-EXPONENT-BERECHNEN
108400         COMPUTE W-TRIG-X = -3.33 * W-TRIG-ERG
108500         PERFORM U240-EXPONENT-BERECHNEN
108600         COMPUTE W-PHI1 = W-TRIG-ERG
108700
108800         MOVE W-TAN-HALB-PHI TO W-TRIG-X
108900         PERFORM U250-LOG10-BERECHNEN
109000         COMPUTE W-TRIG-X = 1.22 * W-TRIG-ERG * K-LN10
109100         PERFORM U240-EXPONENT-BERECHNEN
109200         COMPUTE W-TRIG-X = -1.87 * W-TRIG-ERG
109300         PERFORM U240-EXPONENT-BERECHNEN
109400         COMPUTE W-PHI2 = W-TRIG-ERG
109500     END-IF
109600
109700     COMPUTE W-PHI-KOMBI = ((1 - W-B-G) * W-PHI1) + (W-B-G * W-PHI2)
109800     IF  W-PHI-KOMBI <= ZERO
109900         MOVE 0.000001 TO W-PHI-KOMBI
110000     END-IF
110100
110200     COMPUTE W-TRIG-X = W-RADIUS * W-DELTA
110300     PERFORM U250-LOG10-BERECHNEN
110400     COMPUTE W-APP-MAG = W-B-H + (5 * W-TRIG-ERG)
110500     MOVE W-PHI-KOMBI TO W-TRIG-X
110600     PERFORM U250-LOG10-BERECHNEN
110700     COMPUTE W-APP-MAG = W-APP-MAG - (2.5 * W-TRIG-ERG)
110800     .
110900 C600-99.
111000     EXIT.
111100
111200******************************************************************
111300* C700-HOEHE-BERECHNEN: Rektaszension/Deklination des geozentri-
111400* schen Vektors, Sternzeit, Stundenwinkel, Hoehe ueber dem Horizont
111500******************************************************************
111600 C700-HOEHE-BERECHNEN SECTION.
111700 C700-00.
111800     MOVE W-GEO-Y TO W-TRIG-Y
111900     MOVE W-GEO-X TO W-TRIG-X
112000     PERFORM U220-ARCUSTANGENS2
112100     MOVE W-TRIG-ERG TO W-RA-AST
112200     PERFORM U800-WINKEL-NORMIEREN-RA
112300
112400     COMPUTE W-TRIG-X = (W-GEO-X * W-GEO-X) + (W-GEO-Y * W-GEO-Y)
112500     PERFORM U230-QUADRATWURZEL
112600     MOVE W-GEO-Z TO W-TRIG-Y
112700     PERFORM U220-ARCUSTANGENS2
112800     MOVE W-TRIG-ERG TO W-DEC-AST
112900
113000     COMPUTE W-GMST = 280.46061837
113100                     + (360.98564736629 * (W-SAMPLE-JD - 2451545))
113200                     + W-SITE-LON
113300     MOVE W-GMST TO W-TRIG-X
113400     PERFORM U800B-WINKEL-NORMIEREN
113500     MOVE W-TRIG-X TO W-LST
113600     COMPUTE W-STUNDENWINKEL = W-LST - W-RA-AST
113700
113800     MOVE W-SITE-LAT TO W-TRIG-X
113900     PERFORM U200-SINUS
114000     MOVE W-TRIG-ERG TO W-TAN-HALB-PHI
114100     MOVE W-DEC-AST TO W-TRIG-X
114200     PERFORM U200-SINUS
114300     COMPUTE W-SIN-ALT = W-TAN-HALB-PHI * W-TRIG-ERG
114400
114500     MOVE W-SITE-LAT TO W-TRIG-X
114600     PERFORM U210-KOSINUS
114700     MOVE W-TRIG-ERG TO W-TAN-HALB-PHI
114800     MOVE W-DEC-AST TO W-TRIG-X
114900     PERFORM U210-KOSINUS
115000     COMPUTE W-TAN-HALB-PHI = W-TAN-HALB-PHI * W-TRIG-ERG
115100     MOVE W-STUNDENWINKEL TO W-TRIG-X
115200     PERFORM U210-KOSINUS
115300     COMPUTE W-SIN-ALT = W-SIN-ALT + (W-TAN-HALB-PHI * W-TRIG-ERG)
115400
115500     IF  W-SIN-ALT > 1
115600         MOVE 1 TO W-SIN-ALT
115700     END-IF
115800     IF  W-SIN-ALT < -1
115900         MOVE -1 TO W-SIN-ALT
116000     END-IF
116100     COMPUTE W-TRIG-X = 1 - (W-SIN-ALT * W-SIN-ALT)
116200     PERFORM U230-QUADRATWURZEL
116300     MOVE W-SIN-ALT TO W-TRIG-Y
116400     PERFORM U220-ARCUSTANGENS2
116500     MOVE W-TRIG-ERG TO W-ALTITUDE
116600     .
116700 C700-99.
116800     EXIT.
116900
117000******************************************************************
117100* C800-ERGEBNIS-PRUEFEN: Endfilter (Hoehe >= Mindesthoehe und
117200* Helligkeit in den Steuersatzgrenzen), Ausdruck
117300******************************************************************
117400 C800-ERGEBNIS-PRUEFEN SECTION.
117500 C800-00.
117600     IF  W-BEST-ALT >= W-ALT-MIN
117700     AND W-BEST-MAG >= W-MAG-MIN
117800     AND W-BEST-MAG <= W-MAG-MAX
117900         ADD 1 TO C9-SICHTBAR-ANZ
118000         INITIALIZE HVL-VIS-REC
118100         MOVE W-B-DESIG TO HVL-VIS-DESIGNATION
118200         IF  W-KAND-NUMMER(W-KX) NOT = ZERO
118300             MOVE W-KAND-NUMMER(W-KX) TO HVL-VIS-NUMBER
118400         END-IF
118500         MOVE W-B-H TO HVL-VIS-ABS-MAG
118600*        HVL-0099: kaufmaennisch auf 2 Dezimalstellen runden statt
118700*        abzuschneiden (Fachvorgabe Einheit 9)
118800         COMPUTE HVL-VIS-APP-MAG ROUNDED = W-BEST-MAG
118900         COMPUTE HVL-VIS-MAX-ALT ROUNDED = W-BEST-ALT
119000         MOVE W-BEST-ZEIT-TXT TO HVL-VIS-BEST-TIME
119100         PERFORM C900-ZEILE-DRUCKEN
119200     END-IF
119300     .
119400 C800-99.
119500     EXIT.
119600
119700 C900-ZEILE-DRUCKEN SECTION.
119800 C900-00.
119900     IF  HVL-VIS-NUMBER = ZERO
120000         MOVE SPACES TO D-NUMMER-EDIT
120100     ELSE
120200         MOVE HVL-VIS-NUMBER TO D-NUMMER-EDIT
120300     END-IF
120400     MOVE HVL-VIS-DESIGNATION TO D-DESIG-EDIT
120500     MOVE HVL-VIS-APP-MAG TO D-MAG-EDIT
120600     MOVE HVL-VIS-MAX-ALT TO D-ALT-EDIT
120700
120800     SET W-EX TO C9-SICHTBAR-ANZ
120900     MOVE SPACES TO W-ERG-ZEILE(W-EX)
121000     STRING D-NUMMER-EDIT   DELIMITED BY SIZE
121100            " "             DELIMITED BY SIZE
121200            D-DESIG-EDIT    DELIMITED BY SIZE
121300            " mag="         DELIMITED BY SIZE
121400            D-MAG-EDIT      DELIMITED BY SIZE
121500            " max_alt="     DELIMITED BY SIZE
121600            D-ALT-EDIT      DELIMITED BY SIZE
121700            " at "          DELIMITED BY SIZE
121800            HVL-VIS-BEST-TIME DELIMITED BY SIZE
121900            INTO W-ERG-ZEILE(W-EX)
122000     .
122100 C900-99.
122200     EXIT.
122300
122400******************************************************************
122500* C950-ERGEBNISZEILE-AUSGEBEN: die in C900 zwischengespeicherten
122600* Druckzeilen nach der "Found n"-Kopfzeile ausgeben (s. B100)
122700******************************************************************
122800 C950-ERGEBNISZEILE-AUSGEBEN SECTION.
122900 C950-00.
123000     MOVE W-ERG-ZEILE(W-EX) TO VIS-PRINT-REC
123100     DISPLAY VIS-PRINT-REC
123200     WRITE VIS-PRINT-REC
123300     .
123400 C950-99.
123500     EXIT.
123600
123700******************************************************************
123800* U800-WINKEL-NORMIEREN / U800B: Winkel (Grad) auf [0,360) bringen
123900******************************************************************
124000 U800-WINKEL-NORMIEREN SECTION.
124100 U800-00.
124200     PERFORM U810-NORM-OBEN UNTIL W-KEP-M < 360
124300     PERFORM U820-NORM-UNTEN UNTIL W-KEP-M NOT < 0
124400     .
124500 U800-99.
124600     EXIT.
124700
124800 U810-NORM-OBEN SECTION.
124900 U810-00.
125000     SUBTRACT 360 FROM W-KEP-M
125100     .
125200 U810-99.
125300     EXIT.
125400
125500 U820-NORM-UNTEN SECTION.
125600 U820-00.
125700     ADD 360 TO W-KEP-M
125800     .
125900 U820-99.
126000     EXIT.
126100
126200 U800B-WINKEL-NORMIEREN SECTION.
126300 U800B-00.
126400     PERFORM U810B-NORM-OBEN UNTIL W-TRIG-X < 360
126500     PERFORM U820B-NORM-UNTEN UNTIL W-TRIG-X NOT < 0
126600     .
126700 U800B-99.
126800     EXIT.
126900
127000 U810B-NORM-OBEN SECTION.
127100 U810B-00.
127200     SUBTRACT 360 FROM W-TRIG-X
127300     .
127400 U810B-99.
127500     EXIT.
127600
127700 U820B-NORM-UNTEN SECTION.
127800 U820B-00.
127900     ADD 360 TO W-TRIG-X
128000     .
128100 U820B-99.
128200     EXIT.
128300
128400 U800-WINKEL-NORMIEREN-RA SECTION.
128500 U800R-00.
128600     PERFORM U810R-NORM-OBEN UNTIL W-RA-AST < 360
128700     PERFORM U820R-NORM-UNTEN UNTIL W-RA-AST NOT < 0
128800     .
128900 U800R-99.
129000     EXIT.
129100
129200 U810R-NORM-OBEN SECTION.
129300 U810R-00.
129400     SUBTRACT 360 FROM W-RA-AST
129500     .
129600 U810R-99.
129700     EXIT.
129800
129900 U820R-NORM-UNTEN SECTION.
130000 U820R-00.
130100     ADD 360 TO W-RA-AST
130200     .
130300 U820R-99.
130400     EXIT.
130500
130600******************************************************************
130700* U900-ZEIT-FORMATIEREN: Stichprobenzeitpunkt als Stundenabstand
130800* zur Mitternacht ("-6h" .. "+6h") fuer den Ausdruck aufbereiten
130900******************************************************************
131000 U900-ZEIT-FORMATIEREN SECTION.
131100 U900-00.
131200     COMPUTE W-ZEIT-STUNDEN =
131300             (W-SAMPLE-JD - W-JD-MITTERNACHT) * 24
131400     MOVE SPACES TO W-ZEIT-TXT
131500     IF  W-ZEIT-STUNDEN < 0
131600         MOVE "-" TO W-ZEIT-VORZ
131700         COMPUTE W-ZEIT-STD-EDIT = (W-ZEIT-STUNDEN * -1)
131800     ELSE
131900         MOVE "+" TO W-ZEIT-VORZ
132000         MOVE W-ZEIT-STUNDEN TO W-ZEIT-STD-EDIT
132100     END-IF
132200     .
132300 U900-99.
132400     EXIT.
132500
132600******************************************************************
132700* U2xx: Hilfsroutinen fuer den Aufruf von HVLTRG0M (Winkel stets
132800* in Grad, s. dortige Programmbeschreibung)
132900******************************************************************
133000 U200-SINUS SECTION.
133100 U200-00.
133200     MOVE "SI" TO LINK-CMD
133300     MOVE W-TRIG-X TO LINK-X-IN
133400     MOVE ZERO TO LINK-Y-IN
133500     CALL "HVLTRG0M" USING W-LINK-REC
133600     MOVE LINK-ERG-OUT TO W-TRIG-ERG
133700     .
133800 U200-99.
133900     EXIT.
134000
134100 U210-KOSINUS SECTION.
134200 U210-00.
134300     MOVE "CO" TO LINK-CMD
134400     MOVE W-TRIG-X TO LINK-X-IN
134500     MOVE ZERO TO LINK-Y-IN
134600     CALL "HVLTRG0M" USING W-LINK-REC
134700     MOVE LINK-ERG-OUT TO W-TRIG-ERG
134800     .
134900 U210-99.
135000     EXIT.
135100
135200 U220-ARCUSTANGENS2 SECTION.
135300 U220-00.
135400     MOVE "A2" TO LINK-CMD
135500     MOVE W-TRIG-Y TO LINK-Y-IN
135600     MOVE W-TRIG-X TO LINK-X-IN
135700     CALL "HVLTRG0M" USING W-LINK-REC
135800     MOVE LINK-ERG-OUT TO W-TRIG-ERG
135900     .
136000 U220-99.
136100     EXIT.
136200
136300 U230-QUADRATWURZEL SECTION.
136400 U230-00.
136500     MOVE "SQ" TO LINK-CMD
136600     MOVE W-TRIG-X TO LINK-X-IN
136700     MOVE ZERO TO LINK-Y-IN
136800     CALL "HVLTRG0M" USING W-LINK-REC
136900     MOVE LINK-ERG-OUT TO W-TRIG-ERG
137000     .
137100 U230-99.
137200     EXIT.
137300
137400 U240-EXPONENT-BERECHNEN SECTION.
137500 U240-00.
137600     MOVE "EX" TO LINK-CMD
137700     MOVE W-TRIG-X TO LINK-X-IN
137800     MOVE ZERO TO LINK-Y-IN
137900     CALL "HVLTRG0M" USING W-LINK-REC
138000     MOVE LINK-ERG-OUT TO W-TRIG-ERG
138100     .
138200 U240-99.
138300     EXIT.
138400
138500 U250-LOG10-BERECHNEN SECTION.
138600 U250-00.
138700     MOVE "LG" TO LINK-CMD
138800     MOVE W-TRIG-X TO LINK-X-IN
138900     MOVE ZERO TO LINK-Y-IN
139000     CALL "HVLTRG0M" USING W-LINK-REC
139100     MOVE LINK-ERG-OUT TO W-TRIG-ERG
139200     .
139300 U250-99.
139400     EXIT.
