000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.     HVLCRD0M.
001100 AUTHOR.         E. BERGER.
001200 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001300 DATE-WRITTEN.   1992-05-11.
001400 DATE-COMPILED.
001500 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2012-07-19
001900* Letzte Version   :: G.02.02
002000* Kurzbeschreibung :: Koordinaten-Werkzeuge (Rektaszension/
002100* Kurzbeschreibung :: Deklination sexagesimal <-> dezimal)
002200*
002300* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*G.02.02|2012-07-19| dkl | Ticket AST-0231 FORMAT-SEX rundete     *
002900*       |          |     | Sekunden falsch bei X.x95 - korrigiert *
003000*-------|----------|-----|---------------------------------------*
003100*G.02.01|1999-02-11| hsm | Jahrhundertwechsel-Test: keine Aend.,  *
003200*       |          |     | Modul enthaelt keine Datumsfelder      *
003300*-------|----------|-----|---------------------------------------*
003400*G.02.00|1997-09-03| hsm | Neue Funktion RH (DEG2RAH-Anzeigetext) *
003500*-------|----------|-----|---------------------------------------*
003600*G.01.00|1994-11-22| ebg | Funktionen PR/PD (sexagesimal einlesen)*
003700*       |          |     | fuer ANODRV0O (Header-Einlesung)       *
003800*-------|----------|-----|---------------------------------------*
003900*G.00.00|1992-05-11| ebg | Neuerstellung (nur HM = hm2deg)        *
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Zentrales Werkzeugmodul fuer alle Umrechnungen zwischen
004500* sexagesimaler und dezimaler Schreibweise von Rektaszension und
004600* Deklination.  Wird von HVLHDR0O (Kopfzeilen-Einlesung),
004700* HVLHIS0O (Himmelshistogramm), HVLCAT0O (Katalogkonvertierung)
004800* und HVLVIS0O (Sichtbarkeit Planetoiden) per CALL angesprochen.
004900* Aufrufkonvention wie bei SSFEIN0M: Funktionscode in LINK-CMD.
005000* Bewusst OHNE FUNCTION-Aufrufe (TRIM/NUMVAL) programmiert - diese
005100* stehen auf dem hiesigen COBOL85-Compiler nicht zur Verfuegung.
005200*
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS KOORD-ZIFFER IS "0123456789"
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-I1               PIC S9(04) COMP.
007500     05      C4-I2               PIC S9(04) COMP.
007600     05      C4-LEN              PIC S9(04) COMP.
007700     05      C4-PTR              PIC S9(04) COMP.
007800     05      C4-TOK-CNT          PIC S9(04) COMP.
007900     05      C4-STUNDEN          PIC S9(04) COMP.
008000     05      C4-GRAD             PIC S9(04) COMP.
008100     05      C4-VORKOMMA-LEN     PIC S9(04) COMP.
008200     05      FILLER              PIC X(04).
008300
008400*--------------------------------------------------------------------*
008500* Display-Felder: Praefix D
008600*--------------------------------------------------------------------*
008700 01          DISPLAY-FELDER.
008800     05      D-NUM2              PIC  9(02).
008900     05      D-NUM4-EDIT         PIC ZZZ9.99.
009000     05      D-TOKEN-1           PIC  X(16).
009100     05      D-TOKEN-2           PIC  X(16).
009200     05      D-TOKEN-3           PIC  X(16).
009300     05      D-VORKOMMA          PIC  X(08).
009400     05      D-NACHKOMMA         PIC  X(08).
009500     05      D-WERT-GANZ         PIC S9(05).
009600     05      D-WERT-DEZ          PIC S9(05)V9(06).
009700     05      D-WERT-DEZ-X REDEFINES D-WERT-DEZ
009800                                 PIC  X(11).
009900     05      D-SEK-GERUNDET      PIC S9(03)V9(01).
010000     05      D-SEK-EDIT          PIC ZZ9.9.
010100     05      D-GRAD-EDIT         PIC ZZ9.
010200     05      D-MIN-EDIT          PIC 99.
010300     05      D-STUNDEN-EDIT      PIC Z9.
010400     05      D-DEG2RAH-TEXT      PIC X(24).
010500     05      FILLER              PIC X(10).
010600
010700*--------------------------------------------------------------------*
010800* Felder mit konstantem Inhalt: Praefix K
010900*--------------------------------------------------------------------*
011000 01          KONSTANTE-FELDER.
011100     05      K-MODUL             PIC X(08) VALUE "HVLCRD0M".
011200     05      K-MODUL-VERS        PIC X(08) VALUE "G.02.02".
011300     05      FILLER              PIC X(10).
011400
011500*----------------------------------------------------------------*
011600* Conditional-Felder
011700*----------------------------------------------------------------*
011800 01          SCHALTER.
011900     05      PRG-STATUS          PIC 9.
012000         88  PRG-OK                          VALUE ZERO.
012100         88  PRG-NOK                         VALUE 1 THRU 9.
012200         88  PRG-ABBRUCH                     VALUE 2.
012300     05      W-VORZEICHEN-NEG    PIC X(01) VALUE "P".
012400         88  VORZEICHEN-NEGATIV              VALUE "N".
012500         88  VORZEICHEN-POSITIV              VALUE "P".
012600
012700*            Funktionsschalter (wie bei SSFEIN0M)
012800     05      FKT-FLAG                PIC X(15) VALUE SPACES.
012900         88  FKT-NO-FKT                       VALUE SPACES.
013000         88  FKT-DEG2RAH                      VALUE "DEG2RAH        "
013100                                                    "RH".
013200         88  FKT-HM2DEG                       VALUE "HM2DEG         "
013300                                                    "HM".
013400         88  FKT-PARSE-RA                     VALUE "PARSE-RA       "
013500                                                    "PR".
013600         88  FKT-PARSE-DEC                    VALUE "PARSE-DEC      "
013700                                                    "PD".
013800         88  FKT-FORMAT-RA                    VALUE "FORMAT-RA      "
013900                                                    "FR".
014000         88  FKT-FORMAT-DEC                   VALUE "FORMAT-DEC     "
014100                                                    "FD".
014200     05      FILLER                   PIC X(08).
014300
014400*--------------------------------------------------------------------*
014500* Arbeitsfelder: Praefix W
014600*--------------------------------------------------------------------*
014700 01          WORK-FELDER.
014800     05      W-EINGABE           PIC X(24).
014900     05      W-TOKEN-TAB.
015000         10  W-TOKEN             OCCURS 3 TIMES PIC X(16).
015100     05      W-TOKEN-ANZ         PIC S9(04) COMP.
015200     05      W-GRAD              PIC S9(05)V9(06).
015300     05      W-GRAD-X REDEFINES W-GRAD
015400                                 PIC  X(11).
015500     05      W-MIN               PIC S9(05)V9(06).
015600     05      W-SEK               PIC S9(05)V9(06).
015700     05      W-RESULT            PIC S9(05)V9(06).
015800     05      W-RESULT-X REDEFINES W-RESULT
015900                                 PIC  X(11).
016000     05      W-STUNDEN-TEIL      PIC S9(05)V9(06).
016100     05      W-MIN-TEIL          PIC S9(05)V9(06).
016200     05      W-VORKOMMA-N        PIC S9(08).
016300     05      W-NACHKOMMA-N       PIC S9(08).
016400     05      W-NACHKOMMA-LEN     PIC S9(04) COMP.
016500     05      W-TEILER            PIC S9(08).
016600     05      FILLER              PIC X(12).
016700
016800 EXTENDED-STORAGE SECTION.
016900
017000 LINKAGE SECTION.
017100*-->    Uebergabe aus Aufrufer (identisches Schema wie SSFEIN0M)
017200 01     LINK-REC.
017300    05  LINK-HDR.
017400     10 LINK-CMD                PIC X(02).
017500*       "RH" = deg2rah (Anzeigetext Stunde/Minute/Grad)
017600*       "HM" = hm2deg  (Stunde+Minute -> Dezimalgrad)
017700*       "PR" = parse_ra   (sexagesimal Text -> Dezimalstunden)
017800*       "PD" = parse_dec  (sexagesimal Text -> Dezimalgrad)
017900*       "FR" = format_ra  (Dezimalstunden -> Text DD MM SS.S)
018000*       "FD" = format_dec (Dezimalgrad    -> Text DD MM SS.S)
018100     10 LINK-RC                 PIC S9(04) COMP.
018200*       0 = OK,  9999 = falsches Kommando
018300     10 FILLER                  PIC X(04).
018400    05  LINK-DATA.
018500     10 LINK-TEXT-IN            PIC X(24).
018600     10 LINK-STUNDEN-IN         PIC S9(05).
018700     10 LINK-MINUTE-IN          PIC S9(05).
018800     10 LINK-DEZIMAL-IN         PIC S9(05)V9(06).
018900     10 LINK-DEZIMAL-IN-X REDEFINES LINK-DEZIMAL-IN
019000                                PIC X(11).
019100     10 LINK-DEZIMAL-OUT        PIC S9(05)V9(06).
019200     10 LINK-TEXT-OUT           PIC X(24).
019300     10 FILLER                  PIC X(08).
019400
019500 PROCEDURE DIVISION USING LINK-REC.
019600******************************************************************
019700* Steuerungs-Section
019800******************************************************************
019900 A100-STEUERUNG SECTION.
020000 A100-00.
020100     IF  SHOW-VERSION
020200         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
020300         STOP RUN
020400     END-IF
020500
020600     PERFORM B100-VERARBEITUNG
020700
020800     EXIT PROGRAM
020900     .
021000 A100-99.
021100     EXIT.
021200
021300******************************************************************
021400* Verarbeitung: Funktion ermitteln und ausfuehren
021500******************************************************************
021600 B100-VERARBEITUNG SECTION.
021700 B100-00.
021800     INITIALIZE PRG-STATUS
021900     MOVE ZERO           TO LINK-RC
022000     MOVE SPACES         TO LINK-TEXT-OUT
022100     MOVE ZERO           TO LINK-DEZIMAL-OUT
022200
022300     EVALUATE LINK-CMD
022400        WHEN "RH"    SET FKT-DEG2RAH    TO TRUE
022500        WHEN "HM"    SET FKT-HM2DEG     TO TRUE
022600        WHEN "PR"    SET FKT-PARSE-RA   TO TRUE
022700        WHEN "PD"    SET FKT-PARSE-DEC  TO TRUE
022800        WHEN "FR"    SET FKT-FORMAT-RA  TO TRUE
022900        WHEN "FD"    SET FKT-FORMAT-DEC TO TRUE
023000        WHEN OTHER   DISPLAY "Falsches Kommando fuer ", K-MODUL,
023100                              ": ", LINK-CMD
023200                     MOVE 9999 TO LINK-RC
023300                     EXIT SECTION
023400     END-EVALUATE
023500
023600     EVALUATE TRUE
023700        WHEN FKT-DEG2RAH     PERFORM C100-DEG2RAH
023800        WHEN FKT-HM2DEG      PERFORM C200-HM2DEG
023900        WHEN FKT-PARSE-RA OR FKT-PARSE-DEC
024000                             PERFORM C300-PARSE-SEX
024100        WHEN FKT-FORMAT-RA OR FKT-FORMAT-DEC
024200                             PERFORM C400-FORMAT-SEX
024300     END-EVALUATE
024400     .
024500 B100-99.
024600     EXIT.
024700
024800******************************************************************
024900* C100-DEG2RAH: Text "{h}h{mm}m ({ra:.2f}deg)"  (BUSINESS RULES U1)
025000******************************************************************
025100 C100-DEG2RAH SECTION.
025200 C100-00.
025300     MOVE LINK-DEZIMAL-IN TO W-RESULT
025400     DIVIDE W-RESULT BY 15 GIVING C4-STUNDEN REMAINDER W-STUNDEN-TEIL
025500     MULTIPLY W-STUNDEN-TEIL BY 4 GIVING D-WERT-DEZ
025600     MOVE D-WERT-DEZ TO C4-GRAD
025700     MOVE C4-STUNDEN TO D-STUNDEN-EDIT
025800     MOVE C4-GRAD    TO D-MIN-EDIT
025900
026000     STRING D-STUNDEN-EDIT DELIMITED BY SIZE
026100            "h"            DELIMITED BY SIZE
026200            D-MIN-EDIT     DELIMITED BY SIZE
026300            "m ("          DELIMITED BY SIZE
026400       INTO LINK-TEXT-OUT
026500     END-STRING
026600
026700     MOVE W-RESULT TO D-WERT-DEZ
026800     PERFORM U900-DEG2RAH-SUFFIX
026900     .
027000 C100-99.
027100     EXIT.
027200
027300******************************************************************
027400* C200-HM2DEG: (h + m/60) * 15                       (U1 Regel)
027500******************************************************************
027600 C200-HM2DEG SECTION.
027700 C200-00.
027800     MOVE LINK-MINUTE-IN TO W-MIN
027900     DIVIDE W-MIN BY 60 GIVING W-MIN-TEIL
028000     ADD LINK-STUNDEN-IN TO W-MIN-TEIL GIVING W-RESULT
028100     MULTIPLY W-RESULT BY 15 GIVING LINK-DEZIMAL-OUT
028200     .
028300 C200-99.
028400     EXIT.
028500
028600******************************************************************
028700* C300-PARSE-SEX: sexagesimal-Text -> Dezimalwert     (U1 Regel)
028800* Zerlegt an Leerzeichen; erstes Token traegt das Vorzeichen fuer
028900* den gesamten Wert; fehlende Minuten/Sekunden = 0; ein einzelnes
029000* Token ist bereits der Dezimalwert.
029100******************************************************************
029200 C300-PARSE-SEX SECTION.
029300 C300-00.
029400     MOVE LINK-TEXT-IN TO W-EINGABE
029500     MOVE ZERO TO W-TOKEN-ANZ
029600     MOVE SPACES TO W-TOKEN(1) W-TOKEN(2) W-TOKEN(3)
029700
029800     UNSTRING W-EINGABE DELIMITED BY ALL SPACE
029900         INTO W-TOKEN(1) W-TOKEN(2) W-TOKEN(3)
030000         TALLYING IN W-TOKEN-ANZ
030100     END-UNSTRING
030200
030300     MOVE "P" TO W-VORZEICHEN-NEG
030400     IF  W-TOKEN(1)(1:1) = "-"
030500         MOVE "N" TO W-VORZEICHEN-NEG
030600     END-IF
030700
030800     MOVE ZERO TO W-GRAD W-MIN W-SEK
030900
031000     IF  W-TOKEN-ANZ NOT < 1
031100         MOVE W-TOKEN(1) TO W-EINGABE
031200         PERFORM U600-TEXT-ZU-DEZIMAL
031300         MOVE W-RESULT TO W-GRAD
031400     END-IF
031500     IF  W-TOKEN-ANZ NOT < 2
031600         MOVE W-TOKEN(2) TO W-EINGABE
031700         PERFORM U600-TEXT-ZU-DEZIMAL
031800         MOVE W-RESULT TO W-MIN
031900     END-IF
032000     IF  W-TOKEN-ANZ NOT < 3
032100         MOVE W-TOKEN(3) TO W-EINGABE
032200         PERFORM U600-TEXT-ZU-DEZIMAL
032300         MOVE W-RESULT TO W-SEK
032400     END-IF
032500
032600     IF  W-GRAD < 0
032700         MULTIPLY W-GRAD BY -1 GIVING W-GRAD
032800     END-IF
032900
033000     DIVIDE W-SEK BY 3600 GIVING W-STUNDEN-TEIL
033100     DIVIDE W-MIN BY 60 GIVING W-MIN-TEIL
033200     ADD W-GRAD W-MIN-TEIL W-STUNDEN-TEIL GIVING W-RESULT
033300
033400     IF  VORZEICHEN-NEGATIV
033500         MULTIPLY W-RESULT BY -1 GIVING W-RESULT
033600     END-IF
033700
033800     MOVE W-RESULT TO LINK-DEZIMAL-OUT
033900     .
034000 C300-99.
034100     EXIT.
034200
034300******************************************************************
034400* C400-FORMAT-SEX: Dezimalwert -> Text "DD MM SS.S"   (U1 Regel)
034500* Grad/Stunde zweistellig mit fuehrendem "-" bei negativem Wert,
034600* Minute zweistellig, Sekunde SS.S auf eine Nachkommastelle
034700* gerundet.  Beispiel:  8.3156  -> "08 18 56.2"
034800*                      -8.3156  -> "-08 18 56.2"
034900******************************************************************
035000 C400-FORMAT-SEX SECTION.
035100 C400-00.
035200     MOVE LINK-DEZIMAL-IN TO W-RESULT
035300     MOVE "P" TO W-VORZEICHEN-NEG
035400     IF  W-RESULT < 0
035500         MOVE "N" TO W-VORZEICHEN-NEG
035600         MULTIPLY W-RESULT BY -1 GIVING W-RESULT
035700     END-IF
035800
035900     MOVE W-RESULT TO C4-GRAD
036000     SUBTRACT C4-GRAD FROM W-RESULT GIVING W-STUNDEN-TEIL
036100     MULTIPLY W-STUNDEN-TEIL BY 60 GIVING W-MIN
036200     MOVE W-MIN TO C4-STUNDEN
036300     SUBTRACT C4-STUNDEN FROM W-MIN GIVING W-MIN-TEIL
036400     MULTIPLY W-MIN-TEIL BY 60 GIVING W-SEK
036500     PERFORM U800-RUNDEN-1DEZ
036600
036700     MOVE C4-GRAD TO D-GRAD-EDIT
036800     MOVE C4-STUNDEN TO D-MIN-EDIT
036900     MOVE D-SEK-GERUNDET TO D-SEK-EDIT
037000
037100     IF  VORZEICHEN-NEGATIV
037200         STRING "-"          DELIMITED BY SIZE
037300                D-GRAD-EDIT  DELIMITED BY SIZE
037400                " "          DELIMITED BY SIZE
037500                D-MIN-EDIT   DELIMITED BY SIZE
037600                " "          DELIMITED BY SIZE
037700                D-SEK-EDIT   DELIMITED BY SIZE
037800           INTO LINK-TEXT-OUT
037900         END-STRING
038000     ELSE
038100         STRING D-GRAD-EDIT  DELIMITED BY SIZE
038200                " "          DELIMITED BY SIZE
038300                D-MIN-EDIT   DELIMITED BY SIZE
038400                " "          DELIMITED BY SIZE
038500                D-SEK-EDIT   DELIMITED BY SIZE
038600           INTO LINK-TEXT-OUT
038700         END-STRING
038800     END-IF
038900     .
039000 C400-99.
039100     EXIT.
039200
039300******************************************************************
039400* U600-TEXT-ZU-DEZIMAL: Text-Token (optional Vorzeichen, Ziffern,
039500* optional ein Dezimalpunkt) -> W-RESULT (Ersatz fuer FUNCTION
039600* NUMVAL, die auf dem hiesigen Compiler fehlt).
039700******************************************************************
039800 U600-TEXT-ZU-DEZIMAL SECTION.
039900 U600-00.
040000     MOVE SPACES TO D-VORKOMMA D-NACHKOMMA
040100     MOVE ZERO TO W-VORKOMMA-N W-NACHKOMMA-N W-NACHKOMMA-LEN
040200
040300     UNSTRING W-EINGABE DELIMITED BY "."
040400         INTO D-VORKOMMA D-NACHKOMMA
040500     END-UNSTRING
040600
040700     MOVE ZERO TO C4-LEN
040800     INSPECT D-VORKOMMA TALLYING C4-LEN FOR CHARACTERS
040900             BEFORE INITIAL SPACE
041000     IF  C4-LEN = ZERO
041100         MOVE ZERO TO W-VORKOMMA-N
041200     ELSE
041300         MOVE D-VORKOMMA(1:C4-LEN) TO W-VORKOMMA-N
041400     END-IF
041500
041600     MOVE ZERO TO C4-LEN
041700     INSPECT D-NACHKOMMA TALLYING C4-LEN FOR CHARACTERS
041800             BEFORE INITIAL SPACE
041900     MOVE C4-LEN TO W-NACHKOMMA-LEN
042000     IF  W-NACHKOMMA-LEN = ZERO
042100         MOVE ZERO TO W-NACHKOMMA-N
042200     ELSE
042300         MOVE D-NACHKOMMA(1:W-NACHKOMMA-LEN) TO W-NACHKOMMA-N
042400     END-IF
042500
042600     MOVE 1 TO W-TEILER
042700     PERFORM U610-ZEHNERPOTENZ W-NACHKOMMA-LEN TIMES
042800
042900     MOVE W-VORKOMMA-N TO W-RESULT
043000     IF  W-NACHKOMMA-LEN > ZERO
043100         DIVIDE W-NACHKOMMA-N BY W-TEILER GIVING W-STUNDEN-TEIL
043200         IF  W-VORKOMMA-N < 0
043300             SUBTRACT W-STUNDEN-TEIL FROM W-RESULT
043400         ELSE
043500             ADD W-STUNDEN-TEIL TO W-RESULT
043600         END-IF
043700     END-IF
043800     .
043900 U600-99.
044000     EXIT.
044100
044200 U610-ZEHNERPOTENZ SECTION.
044300 U610-00.
044400     MULTIPLY W-TEILER BY 10 GIVING W-TEILER
044500     .
044600 U610-99.
044700     EXIT.
044800
044900******************************************************************
045000* U800-RUNDEN-1DEZ: kaufmaennisches Runden auf 1 Nachkommastelle
045100* (Ticket AST-0231: vorher schnitt STRING die Sekunden nur ab)
045200******************************************************************
045300 U800-RUNDEN-1DEZ SECTION.
045400 U800-00.
045500     ADD 0.05 TO W-SEK
045600     MOVE W-SEK TO D-SEK-GERUNDET
045700     .
045800 U800-99.
045900     EXIT.
046000
046100******************************************************************
046200* U900-DEG2RAH-SUFFIX: LINK-TEXT-OUT mit "{ra:.2f}deg)" ergaenzen
046300* (C100-DEG2RAH)
046400******************************************************************
046500 U900-DEG2RAH-SUFFIX SECTION.
046600 U900-00.
046700     MOVE D-WERT-DEZ TO D-NUM4-EDIT
046800     MOVE LINK-TEXT-OUT TO D-DEG2RAH-TEXT
046900     STRING D-DEG2RAH-TEXT DELIMITED BY SPACE
047000            D-NUM4-EDIT    DELIMITED BY SIZE
047100            "deg)"         DELIMITED BY SIZE
047200       INTO LINK-TEXT-OUT
047300     END-STRING
047400     .
047500 U900-99.
047600     EXIT.
