000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLOBJ0
001100?SEARCH  =HVLTRG0
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     HVLCAT0O.
001500 AUTHOR.         H. SCHMID.
001600 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001700 DATE-WRITTEN.   1998-03-11.
001800 DATE-COMPILED.
001900 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2016-07-05
002300* Letzte Version   :: G.03.01
002400* Kurzbeschreibung :: Umsetzung der sechs Katalogformate (Ced, vdB,
002500* Kurzbeschreibung :: Sh2, LBN, LDN, B) in den einheitlichen
002600* Kurzbeschreibung :: Objektbestand HVLOBJF
002700* Auftrag          :: HVL-0033
002800*
002900* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*G.03.01|2016-07-05| dkl | HVL-0099 U700-GALAKTISCH-NACH-AEQ teilte*
003500*       |          |     | die Eingabewinkel vor dem SI/CO-Aufruf *
003600*       |          |     | ueber HVLTRG0M zusaetzlich durch       *
003700*       |          |     | K-GRAD-JE-RAD - HVLTRG0M rechnet Grad->*
003800*       |          |     | Bogenmass aber bereits selbst um (vgl. *
003900*       |          |     | HVLVIS0O U200-SINUS); doppelte Umrech. *
004000*       |          |     | entfernt, vdB-Koordinaten waren falsch *
004100*-------|----------|-----|---------------------------------------*
004200*G.03.00|2013-05-06| rkl | HVL-0033 galaktisch->aequatorial fuer   *
004300*       |          |     | van-den-Bergh-Katalog eingebaut        *
004400*-------|----------|-----|---------------------------------------*
004500*G.02.01|1999-01-27| hsm | Jahr-2000 - keine Datumsfelder in       *
004600*       |          |     | diesem Programm, Pruefung ohne Befund  *
004700*-------|----------|-----|---------------------------------------*
004800*G.02.00|1998-11-04| hsm | Barnard- und Lynds-Kataloge ergaenzt   *
004900*-------|----------|-----|---------------------------------------*
005000*G.01.00|1998-03-11| hsm | Neuerstellung (Cederblad, Sharpless)   *
005100*----------------------------------------------------------------*
005200*
005300* Programmbeschreibung
005400* --------------------
005500* Liest ueber die Steuerdatei HVLCATP je Lauf bis zu sechs
005600* Katalogschritte (Katalogkuerzel und die per #DYNAMIC zuzuordnende
005700* Quelldatei).  Fuer jeden Schritt wird die Quelldatei zeilenweise
005800* im festen Spaltenraster des jeweiligen Katalogs zerlegt und ein
005900* HVL-OBJECT-REC in den Objektbestand HVLOBJF geschrieben.  Zeilen,
006000* die zu kurz sind oder eine nicht-numerische Kennung tragen,
006100* werden uebersprungen.  Je Katalog wird die Anzahl geschriebener
006200* Saetze gemeldet.
006300*
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     SWITCH-15 IS ANZEIGE-VERSION
007000         ON STATUS IS SHOW-VERSION
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400     C01 IS TOP-OF-FORM.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT STEUERF       ASSIGN TO HVLCATP.
007900     SELECT KATF          ASSIGN TO #DYNAMIC.
008000     SELECT OBJEKTF        ASSIGN TO HVLOBJF
008100                          ORGANIZATION IS INDEXED
008200                          ACCESS MODE  IS SEQUENTIAL
008300                          RECORD KEY   IS HVL-OBJECT-NAME OF OBJECT-REC
008400                          FILE STATUS  IS FILE-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  STEUERF
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 60 CHARACTERS.
009100 01  STEUER-REC.
009200     05  STEUER-KAT-CODE          PIC X(02).
009300     05  FILLER                   PIC X(02).
009400     05  STEUER-DATEINAME         PIC X(56).
009500
009600 FD  KATF
009700     LABEL RECORDS ARE STANDARD
009800     RECORD IS VARYING IN SIZE FROM 0 TO 128 CHARACTERS
009900     DEPENDING ON C4-REC-LEN.
010000 01  KAT-ZEILE                    PIC X(128).
010100
010200 FD  OBJEKTF
010300     LABEL RECORDS ARE STANDARD.
010400 01  OBJECT-REC.
010500     COPY HVLOBJ01.
010600
010700 WORKING-STORAGE SECTION.
010800*--------------------------------------------------------------------*
010900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011000*--------------------------------------------------------------------*
011100 01          COMP-FELDER.
011200     05      C4-REC-LEN           PIC S9(04) COMP VALUE ZERO.
011300     05      C4-LEN               PIC S9(04) COMP.
011400     05      C4-POS               PIC S9(04) COMP.
011500     05      C4-PTR               PIC S9(04) COMP.
011600     05      C4-I1                PIC S9(04) COMP.
011700     05      C9-CED-ANZ           PIC S9(07) COMP VALUE ZERO.
011800     05      C9-VDB-ANZ           PIC S9(07) COMP VALUE ZERO.
011900     05      C9-SH2-ANZ           PIC S9(07) COMP VALUE ZERO.
012000     05      C9-LBN-ANZ           PIC S9(07) COMP VALUE ZERO.
012100     05      C9-LDN-ANZ           PIC S9(07) COMP VALUE ZERO.
012200     05      C9-B-ANZ             PIC S9(07) COMP VALUE ZERO.
012300     05      C9-UEBERSPRUNGEN     PIC S9(07) COMP VALUE ZERO.
012400     05      FILLER               PIC X(04).
012500
012600*--------------------------------------------------------------------*
012700* Display-Felder: Praefix D
012800*--------------------------------------------------------------------*
012900 01          DISPLAY-FELDER.
013000     05      D-ANZ-EDIT           PIC ZZZ,ZZ9.
013100     05      D-ANZ-EDIT-X         REDEFINES D-ANZ-EDIT
013200                                  PIC X(07).
013300     05      FILLER               PIC X(08).
013400
013500*--------------------------------------------------------------------*
013600* Felder mit konstantem Inhalt: Praefix K
013700*--------------------------------------------------------------------*
013800 01          KONSTANTE-FELDER.
013900     05      K-MODUL              PIC X(08) VALUE "HVLCAT0O".
014000     05      K-MODUL-VERS         PIC X(08) VALUE "G.03.01".
014100     05      K-GRAD-JE-RAD        PIC S9(03)V9(10)
014200                                  VALUE 57.2957795131.
014300     05      K-NGP-RA             PIC S9(03)V9(06) VALUE 192.859508.
014400     05      K-NGP-DEC            PIC S9(02)V9(06) VALUE 27.128336.
014500     05      K-NCP-L              PIC S9(03)V9(06) VALUE 122.931918.
014600     05      K-KAT-CEDERBLAD      PIC X(02) VALUE "CE".
014700     05      K-KAT-VDB            PIC X(02) VALUE "VB".
014800     05      K-KAT-SHARPLESS      PIC X(02) VALUE "SH".
014900     05      K-KAT-LYNDS-HELL     PIC X(02) VALUE "LB".
015000     05      K-KAT-LYNDS-DUNKEL   PIC X(02) VALUE "LD".
015100     05      K-KAT-BARNARD        PIC X(02) VALUE "BA".
015200     05      FILLER               PIC X(10).
015300
015400*----------------------------------------------------------------*
015500* Conditional-Felder
015600*----------------------------------------------------------------*
015700 01          SCHALTER.
015800     05      FILE-STATUS          PIC X(02).
015900         88  FILE-OK                          VALUE "00".
016000         88  FILE-NOK                         VALUE "01" THRU "99".
016100     05      PRG-STATUS           PIC 9.
016200         88  PRG-OK                           VALUE ZERO.
016300         88  PRG-ABBRUCH                      VALUE 2.
016400     05      STEUER-EOF-SW        PIC X(01) VALUE "N".
016500         88  STEUER-EOF                      VALUE "J".
016600     05      KAT-EOF-SW           PIC X(01) VALUE "N".
016700         88  KAT-EOF                         VALUE "J".
016800     05      ZEILE-GUELTIG-SW     PIC X(01) VALUE "N".
016900         88  ZEILE-GUELTIG                   VALUE "J".
017000     05      FILLER               PIC X(06).
017100
017200*--------------------------------------------------------------------*
017300* Arbeitsfelder: Praefix W
017400*--------------------------------------------------------------------*
017500 01          WORK-FELDER.
017600     05      W-KAT-CODE           PIC X(02).
017700     05      W-ID-TXT             PIC X(04).
017800     05      W-ID-N               REDEFINES W-ID-TXT
017900                                  PIC 9(04).
018000     05      W-NAME               PIC X(16).
018100     05      W-RAH-TXT            PIC X(02).
018200     05      W-RAH-N              REDEFINES W-RAH-TXT
018300                                  PIC 9(02).
018400     05      W-RAM-TXT            PIC X(04).
018500     05      W-RAM2-TXT           PIC X(02).
018600     05      W-RAM2-N             REDEFINES W-RAM2-TXT
018700                                  PIC 9(02).
018800     05      W-RAS-TXT            PIC X(02).
018900     05      W-RAS-N              REDEFINES W-RAS-TXT
019000                                  PIC 9(02).
019100     05      W-RAS3-TXT           PIC X(03).
019200     05      W-RAS3-N             REDEFINES W-RAS3-TXT
019300                                  PIC 9(03).
019400     05      W-DEC-SIGN           PIC X(01).
019500     05      W-DEC-FAKTOR         PIC S9(01) VALUE 1.
019600     05      W-DEC-DEG-TXT        PIC X(02).
019700     05      W-DEC-DEG-N          REDEFINES W-DEC-DEG-TXT
019800                                  PIC 9(02).
019900     05      W-DEC-MIN-TXT        PIC X(02).
020000     05      W-DEC-MIN-N          REDEFINES W-DEC-MIN-TXT
020100                                  PIC 9(02).
020200     05      W-DEC-SEK-TXT        PIC X(02).
020300     05      W-DEC-SEK-N          REDEFINES W-DEC-SEK-TXT
020400                                  PIC 9(02).
020500     05      W-RA-DEZ             PIC S9(02)V9(06).
020600     05      W-DEC-DEZ            PIC S9(02)V9(06).
020700     05      W-DEC-DEZ-MAG        PIC S9(02)V9(06).
020800     05      W-CONV-TEXT          PIC X(12).
020900     05      W-CONV-GANZ-LEN      PIC S9(02) COMP.
021000     05      W-CONV-DEZ-LEN       PIC S9(02) COMP.
021100     05      W-CONV-GANZ-PAD      PIC X(03).
021200     05      W-CONV-GANZ-N        REDEFINES W-CONV-GANZ-PAD
021300                                  PIC 9(03).
021400     05      W-CONV-DEZ-PAD       PIC X(04).
021500     05      W-CONV-DEZ-N         REDEFINES W-CONV-DEZ-PAD
021600                                  PIC 9(04).
021700     05      W-CONV-ERGEBNIS      PIC S9(03)V9(04).
021800     05      W-GAL-L              PIC S9(03)V9(06).
021900     05      W-GAL-B              PIC S9(03)V9(06).
022000     05      W-LINK-REC.
022100         10  LINK-HDR.
022200             15  LINK-CMD                PIC X(02).
022300             15  LINK-RC                 PIC S9(04) COMP.
022400             15  FILLER                  PIC X(04).
022500         10  LINK-DATA.
022600             15  LINK-X-IN               PIC S9(09)V9(09).
022700             15  LINK-Y-IN               PIC S9(09)V9(09).
022800             15  LINK-ERG-OUT            PIC S9(09)V9(09).
022900             15  FILLER                  PIC X(08).
023000     05      W-SIN-B              PIC S9(01)V9(09).
023100     05      W-COS-B              PIC S9(01)V9(09).
023200     05      W-SIN-DEC-NGP        PIC S9(01)V9(09).
023300     05      W-COS-DEC-NGP        PIC S9(01)V9(09).
023400     05      W-DELTA-L            PIC S9(04)V9(06).
023500     05      W-DELTA-L-RAD        PIC S9(04)V9(06).
023600     05      W-SIN-DELTA-L        PIC S9(01)V9(09).
023700     05      W-COS-DELTA-L        PIC S9(01)V9(09).
023800     05      W-SIN-DEC            PIC S9(01)V9(09).
023900     05      W-COS-DEC            PIC S9(01)V9(09).
024000     05      W-Y-NUM              PIC S9(01)V9(09).
024100     05      W-X-NUM              PIC S9(01)V9(09).
024200     05      W-ALPHA-RAD          PIC S9(02)V9(09).
024300     05      W-ALPHA-GRAD         PIC S9(04)V9(06).
024400     05      FILLER               PIC X(12).
024500
024600 EXTENDED-STORAGE SECTION.
024700
024800 LINKAGE SECTION.
024900
025000 PROCEDURE DIVISION.
025100******************************************************************
025200* Steuerungs-Section
025300******************************************************************
025400 A100-STEUERUNG SECTION.
025500 A100-00.
025600     IF  SHOW-VERSION
025700         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
025800         STOP RUN
025900     END-IF
026000
026100     PERFORM B000-VORLAUF
026200     IF  PRG-ABBRUCH
026300         CONTINUE
026400     ELSE
026500         PERFORM B100-VERARBEITUNG
026600     END-IF
026700     PERFORM B090-ENDE
026800     STOP RUN
026900     .
027000 A100-99.
027100     EXIT.
027200
027300******************************************************************
027400* Vorlauf
027500******************************************************************
027600 B000-VORLAUF SECTION.
027700 B000-00.
027800     INITIALIZE SCHALTER
027900
028000     OPEN INPUT STEUERF
028100     IF  FILE-NOK
028200         DISPLAY "Fehler beim Oeffnen HVLCATP, Status " FILE-STATUS
028300         SET PRG-ABBRUCH TO TRUE
028400         EXIT SECTION
028500     END-IF
028600
028700     OPEN OUTPUT OBJEKTF
028800     IF  FILE-NOK
028900         DISPLAY "Fehler beim Oeffnen HVLOBJF, Status " FILE-STATUS
029000         SET PRG-ABBRUCH TO TRUE
029100     END-IF
029200     .
029300 B000-99.
029400     EXIT.
029500
029600******************************************************************
029700* Nachlauf
029800******************************************************************
029900 B090-ENDE SECTION.
030000 B090-00.
030100     IF  PRG-ABBRUCH
030200         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
030300     END-IF
030400
030500     MOVE C9-CED-ANZ TO D-ANZ-EDIT
030600     DISPLAY "Cederblad         : " D-ANZ-EDIT " Satz/Saetze"
030700     MOVE C9-VDB-ANZ TO D-ANZ-EDIT
030800     DISPLAY "van den Bergh     : " D-ANZ-EDIT " Satz/Saetze"
030900     MOVE C9-SH2-ANZ TO D-ANZ-EDIT
031000     DISPLAY "Sharpless         : " D-ANZ-EDIT " Satz/Saetze"
031100     MOVE C9-LBN-ANZ TO D-ANZ-EDIT
031200     DISPLAY "Lynds hell        : " D-ANZ-EDIT " Satz/Saetze"
031300     MOVE C9-LDN-ANZ TO D-ANZ-EDIT
031400     DISPLAY "Lynds dunkel      : " D-ANZ-EDIT " Satz/Saetze"
031500     MOVE C9-B-ANZ TO D-ANZ-EDIT
031600     DISPLAY "Barnard           : " D-ANZ-EDIT " Satz/Saetze"
031700     MOVE C9-UEBERSPRUNGEN TO D-ANZ-EDIT
031800     DISPLAY "uebersprungen     : " D-ANZ-EDIT " Zeile(n)"
031900
032000     CLOSE STEUERF OBJEKTF
032100     .
032200 B090-99.
032300     EXIT.
032400
032500******************************************************************
032600* Verarbeitung: BATCH FLOW U7 - je Steuerzeile ein Katalogschritt
032700******************************************************************
032800 B100-VERARBEITUNG SECTION.
032900 B100-00.
033000     MOVE "N" TO STEUER-EOF-SW
033100     READ STEUERF AT END SET STEUER-EOF TO TRUE END-READ
033200     PERFORM C100-EIN-KATALOG UNTIL STEUER-EOF
033300     .
033400 B100-99.
033500     EXIT.
033600
033700 C100-EIN-KATALOG SECTION.
033800 C100-00.
033900     MOVE STEUER-KAT-CODE TO W-KAT-CODE
034000
034100     OPEN INPUT KATF
034200     IF  FILE-NOK
034300         DISPLAY "Fehler beim Oeffnen der Katalogdatei, Status "
034400                 FILE-STATUS " Katalog " W-KAT-CODE
034500     ELSE
034600         MOVE "N" TO KAT-EOF-SW
034700         READ KATF AT END SET KAT-EOF TO TRUE END-READ
034800         PERFORM C200-EINE-ZEILE UNTIL KAT-EOF
034900         CLOSE KATF
035000     END-IF
035100
035200     READ STEUERF AT END SET STEUER-EOF TO TRUE END-READ
035300     .
035400 C100-99.
035500     EXIT.
035600
035700******************************************************************
035800* C200-EINE-ZEILE: je nach Katalogkuerzel an die passende
035900* Zerlegungs-Section verzweigen und den Objektsatz schreiben
036000******************************************************************
036100 C200-EINE-ZEILE SECTION.
036200 C200-00.
036300     MOVE "N" TO ZEILE-GUELTIG-SW
036400
036500     EVALUATE W-KAT-CODE
036600         WHEN K-KAT-CEDERBLAD
036700             PERFORM C310-CEDERBLAD-ZERLEGEN
036800         WHEN K-KAT-VDB
036900             PERFORM C320-VDB-ZERLEGEN
037000         WHEN K-KAT-SHARPLESS
037100             PERFORM C330-SHARPLESS-ZERLEGEN
037200         WHEN K-KAT-LYNDS-HELL
037300             PERFORM C340-LYNDS-HELL-ZERLEGEN
037400         WHEN K-KAT-LYNDS-DUNKEL
037500             PERFORM C350-LYNDS-DUNKEL-ZERLEGEN
037600         WHEN K-KAT-BARNARD
037700             PERFORM C360-BARNARD-ZERLEGEN
037800         WHEN OTHER
037900             CONTINUE
038000     END-EVALUATE
038100
038200     IF  ZEILE-GUELTIG
038300         PERFORM C400-OBJEKT-SCHREIBEN
038400     ELSE
038500         ADD 1 TO C9-UEBERSPRUNGEN
038600     END-IF
038700
038800     READ KATF AT END SET KAT-EOF TO TRUE END-READ
038900     .
039000 C200-99.
039100     EXIT.
039200
039300******************************************************************
039400* C310-CEDERBLAD-ZERLEGEN: id 0-3, Buchstabe 3-4, RAh 16-18,
039500* RAm 19-23 (Dezimalminuten), Dec-Vz 24-25 (':' = '+'), Grad 25-27,
039600* Bogenmin 28-30
039700******************************************************************
039800 C310-CEDERBLAD-ZERLEGEN SECTION.
039900 C310-00.
040000     IF  C4-REC-LEN < 30
040100         EXIT SECTION
040200     END-IF
040300     IF  KAT-ZEILE(1:3) NOT NUMERIC
040400         EXIT SECTION
040500     END-IF
040600
040700     MOVE ZEROS TO W-ID-TXT
040800     MOVE KAT-ZEILE(1:3) TO W-ID-TXT(2:3)
040900     MOVE SPACES TO W-NAME
041000     STRING "Ced " DELIMITED BY SIZE
041100            KAT-ZEILE(1:3) DELIMITED BY SIZE
041200            KAT-ZEILE(4:1) DELIMITED BY SIZE
041300            INTO W-NAME
041400
041500     MOVE KAT-ZEILE(17:2) TO W-RAH-TXT
041600     MOVE SPACES TO W-CONV-TEXT
041700     MOVE KAT-ZEILE(20:4) TO W-CONV-TEXT(1:4)
041800     PERFORM U500-TEXT-ZU-DEZIMAL
041900     COMPUTE W-RA-DEZ = W-RAH-N + (W-CONV-ERGEBNIS / 60)
042000
042100     MOVE KAT-ZEILE(25:1) TO W-DEC-SIGN
042200     MOVE KAT-ZEILE(26:2) TO W-DEC-DEG-TXT
042300     MOVE KAT-ZEILE(29:2) TO W-DEC-MIN-TXT
042400     PERFORM U600-DEC-VORZEICHEN
042500     COMPUTE W-DEC-DEZ-MAG = W-DEC-DEG-N + (W-DEC-MIN-N / 60)
042600     COMPUTE W-DEC-DEZ = W-DEC-DEZ-MAG * W-DEC-FAKTOR
042700
042800     MOVE "Nb"  TO HVL-OBJECT-TYPE OF OBJECT-REC
042900     MOVE "Ced" TO HVL-OBJECT-CATALOG OF OBJECT-REC
043000     ADD 1 TO C9-CED-ANZ
043100     SET ZEILE-GUELTIG TO TRUE
043200     .
043300 C310-99.
043400     EXIT.
043500
043600******************************************************************
043700* C320-VDB-ZERLEGEN: id 1-4, galakt. Laenge 24-29, Breite 29-34,
043800* Umrechnung galaktisch->aequatorial (U600 ff.)
043900******************************************************************
044000 C320-VDB-ZERLEGEN SECTION.
044100 C320-00.
044200     IF  C4-REC-LEN < 34
044300         EXIT SECTION
044400     END-IF
044500     IF  KAT-ZEILE(2:3) NOT NUMERIC
044600         EXIT SECTION
044700     END-IF
044800
044900     MOVE ZEROS TO W-ID-TXT
045000     MOVE KAT-ZEILE(2:3) TO W-ID-TXT(2:3)
045100     MOVE SPACES TO W-NAME
045200     STRING "vdB " DELIMITED BY SIZE
045300            KAT-ZEILE(2:3) DELIMITED BY SIZE
045400            INTO W-NAME
045500
045600     MOVE SPACES TO W-CONV-TEXT
045700     MOVE KAT-ZEILE(25:5) TO W-CONV-TEXT(1:5)
045800     PERFORM U500-TEXT-ZU-DEZIMAL
045900     MOVE W-CONV-ERGEBNIS TO W-GAL-L
046000
046100     MOVE "+" TO W-DEC-SIGN
046200     MOVE SPACES TO W-CONV-TEXT
046300     IF  KAT-ZEILE(30:1) = "-"
046400         MOVE "-" TO W-DEC-SIGN
046500         MOVE KAT-ZEILE(31:4) TO W-CONV-TEXT(1:4)
046600     ELSE
046700         MOVE KAT-ZEILE(30:5) TO W-CONV-TEXT(1:5)
046800     END-IF
046900     PERFORM U500-TEXT-ZU-DEZIMAL
047000     MOVE W-CONV-ERGEBNIS TO W-GAL-B
047100     IF  W-DEC-SIGN = "-"
047200         MULTIPLY -1 BY W-GAL-B
047300     END-IF
047400
047500     PERFORM U700-GALAKTISCH-NACH-AEQ
047600
047700     MOVE "Nb"  TO HVL-OBJECT-TYPE OF OBJECT-REC
047800     MOVE "vdB" TO HVL-OBJECT-CATALOG OF OBJECT-REC
047900     ADD 1 TO C9-VDB-ANZ
048000     SET ZEILE-GUELTIG TO TRUE
048100     .
048200 C320-99.
048300     EXIT.
048400
048500******************************************************************
048600* C330-SHARPLESS-ZERLEGEN: id 0-4, RAh 20-22, RAm 22-24,
048700* RA-Zehntelsekunden 24-27, Dec-Vz 27-28, Grad 28-30, Bogenmin
048800* 30-32, Bogensek 32-34
048900******************************************************************
049000 C330-SHARPLESS-ZERLEGEN SECTION.
049100 C330-00.
049200     IF  C4-REC-LEN < 34
049300         EXIT SECTION
049400     END-IF
049500     IF  KAT-ZEILE(1:4) NOT NUMERIC
049600         EXIT SECTION
049700     END-IF
049800
049900     MOVE KAT-ZEILE(1:4) TO W-ID-TXT
050000     MOVE SPACES TO W-NAME
050100     STRING "Sh2-" DELIMITED BY SIZE
050200            KAT-ZEILE(1:4) DELIMITED BY SIZE
050300            INTO W-NAME
050400
050500     MOVE KAT-ZEILE(21:2) TO W-RAH-TXT
050600     MOVE KAT-ZEILE(23:2) TO W-RAM2-TXT
050700     MOVE KAT-ZEILE(25:3) TO W-RAS3-TXT
050800     COMPUTE W-RA-DEZ = W-RAH-N
050900             + (W-RAM2-N / 60)
051000             + ((W-RAS3-N / 10) / 3600)
051100
051200     MOVE KAT-ZEILE(28:1) TO W-DEC-SIGN
051300     MOVE KAT-ZEILE(29:2) TO W-DEC-DEG-TXT
051400     MOVE KAT-ZEILE(31:2) TO W-DEC-MIN-TXT
051500     MOVE KAT-ZEILE(33:2) TO W-DEC-SEK-TXT
051600     PERFORM U600-DEC-VORZEICHEN
051700     COMPUTE W-DEC-DEZ-MAG = W-DEC-DEG-N
051800             + (W-DEC-MIN-N / 60) + (W-DEC-SEK-N / 3600)
051900     COMPUTE W-DEC-DEZ = W-DEC-DEZ-MAG * W-DEC-FAKTOR
052000
052100     MOVE "Nb"  TO HVL-OBJECT-TYPE OF OBJECT-REC
052200     MOVE "Sh2" TO HVL-OBJECT-CATALOG OF OBJECT-REC
052300     ADD 1 TO C9-SH2-ANZ
052400     SET ZEILE-GUELTIG TO TRUE
052500     .
052600 C330-99.
052700     EXIT.
052800
052900******************************************************************
053000* C340-LYNDS-HELL-ZERLEGEN: id 1-5, RAh 20-22, RAm 23-25,
053100* Dec-Vz 27-28, Grad 28-30, Bogenmin 31-33
053200******************************************************************
053300 C340-LYNDS-HELL-ZERLEGEN SECTION.
053400 C340-00.
053500     IF  C4-REC-LEN < 33
053600         EXIT SECTION
053700     END-IF
053800     IF  KAT-ZEILE(2:4) NOT NUMERIC
053900         EXIT SECTION
054000     END-IF
054100
054200     MOVE KAT-ZEILE(2:4) TO W-ID-TXT
054300     MOVE SPACES TO W-NAME
054400     STRING "LBN " DELIMITED BY SIZE
054500            KAT-ZEILE(2:4) DELIMITED BY SIZE
054600            INTO W-NAME
054700
054800     MOVE KAT-ZEILE(21:2) TO W-RAH-TXT
054900     MOVE KAT-ZEILE(24:2) TO W-RAM2-TXT
055000     COMPUTE W-RA-DEZ = W-RAH-N + (W-RAM2-N / 60)
055100
055200     MOVE KAT-ZEILE(28:1) TO W-DEC-SIGN
055300     MOVE KAT-ZEILE(29:2) TO W-DEC-DEG-TXT
055400     MOVE KAT-ZEILE(32:2) TO W-DEC-MIN-TXT
055500     PERFORM U600-DEC-VORZEICHEN
055600     COMPUTE W-DEC-DEZ-MAG = W-DEC-DEG-N + (W-DEC-MIN-N / 60)
055700     COMPUTE W-DEC-DEZ = W-DEC-DEZ-MAG * W-DEC-FAKTOR
055800
055900     MOVE "Nb"  TO HVL-OBJECT-TYPE OF OBJECT-REC
056000     MOVE "LBN" TO HVL-OBJECT-CATALOG OF OBJECT-REC
056100     ADD 1 TO C9-LBN-ANZ
056200     SET ZEILE-GUELTIG TO TRUE
056300     .
056400 C340-99.
056500     EXIT.
056600
056700******************************************************************
056800* C350-LYNDS-DUNKEL-ZERLEGEN: id 0-4, RAh 5-7, RAm 8-12
056900* (Dezimalminuten), Dec-Vz 15-16, Grad 16-18, Bogenmin 19-21
057000******************************************************************
057100 C350-LYNDS-DUNKEL-ZERLEGEN SECTION.
057200 C350-00.
057300     IF  C4-REC-LEN < 21
057400         EXIT SECTION
057500     END-IF
057600     IF  KAT-ZEILE(1:4) NOT NUMERIC
057700         EXIT SECTION
057800     END-IF
057900
058000     MOVE KAT-ZEILE(1:4) TO W-ID-TXT
058100     MOVE SPACES TO W-NAME
058200     STRING "LDN " DELIMITED BY SIZE
058300            KAT-ZEILE(1:4) DELIMITED BY SIZE
058400            INTO W-NAME
058500
058600     MOVE KAT-ZEILE(6:2) TO W-RAH-TXT
058700     MOVE SPACES TO W-CONV-TEXT
058800     MOVE KAT-ZEILE(9:4) TO W-CONV-TEXT(1:4)
058900     PERFORM U500-TEXT-ZU-DEZIMAL
059000     COMPUTE W-RA-DEZ = W-RAH-N + (W-CONV-ERGEBNIS / 60)
059100
059200     MOVE KAT-ZEILE(16:1) TO W-DEC-SIGN
059300     MOVE KAT-ZEILE(17:2) TO W-DEC-DEG-TXT
059400     MOVE KAT-ZEILE(20:2) TO W-DEC-MIN-TXT
059500     PERFORM U600-DEC-VORZEICHEN
059600     COMPUTE W-DEC-DEZ-MAG = W-DEC-DEG-N + (W-DEC-MIN-N / 60)
059700     COMPUTE W-DEC-DEZ = W-DEC-DEZ-MAG * W-DEC-FAKTOR
059800
059900     MOVE "Dn"  TO HVL-OBJECT-TYPE OF OBJECT-REC
060000     MOVE "LDN" TO HVL-OBJECT-CATALOG OF OBJECT-REC
060100     ADD 1 TO C9-LDN-ANZ
060200     SET ZEILE-GUELTIG TO TRUE
060300     .
060400 C350-99.
060500     EXIT.
060600
060700******************************************************************
060800* C360-BARNARD-ZERLEGEN: id 1-5 (nicht leer), RAh 22-24, RAm 25-27,
060900* RAs 28-30, Dec-Vz 32-33, Grad 33-35, Bogenmin 36-38
061000******************************************************************
061100 C360-BARNARD-ZERLEGEN SECTION.
061200 C360-00.
061300     IF  C4-REC-LEN < 38
061400         EXIT SECTION
061500     END-IF
061600     IF  KAT-ZEILE(2:4) = SPACES
061700         EXIT SECTION
061800     END-IF
061900     IF  KAT-ZEILE(2:4) NOT NUMERIC
062000         EXIT SECTION
062100     END-IF
062200
062300     MOVE KAT-ZEILE(2:4) TO W-ID-TXT
062400     MOVE SPACES TO W-NAME
062500     STRING "B" DELIMITED BY SIZE
062600            KAT-ZEILE(2:4) DELIMITED BY SIZE
062700            INTO W-NAME
062800
062900     MOVE KAT-ZEILE(23:2) TO W-RAH-TXT
063000     MOVE KAT-ZEILE(26:2) TO W-RAM2-TXT
063100     MOVE KAT-ZEILE(29:2) TO W-RAS-TXT
063200     COMPUTE W-RA-DEZ = W-RAH-N
063300             + (W-RAM2-N / 60) + (W-RAS-N / 3600)
063400
063500     MOVE KAT-ZEILE(33:1) TO W-DEC-SIGN
063600     MOVE KAT-ZEILE(34:2) TO W-DEC-DEG-TXT
063700     MOVE KAT-ZEILE(37:2) TO W-DEC-MIN-TXT
063800     PERFORM U600-DEC-VORZEICHEN
063900     COMPUTE W-DEC-DEZ-MAG = W-DEC-DEG-N + (W-DEC-MIN-N / 60)
064000     COMPUTE W-DEC-DEZ = W-DEC-DEZ-MAG * W-DEC-FAKTOR
064100
064200     MOVE "Dn" TO HVL-OBJECT-TYPE OF OBJECT-REC
064300     MOVE "B"  TO HVL-OBJECT-CATALOG OF OBJECT-REC
064400     ADD 1 TO C9-B-ANZ
064500     SET ZEILE-GUELTIG TO TRUE
064600     .
064700 C360-99.
064800     EXIT.
064900
065000******************************************************************
065100* C400-OBJEKT-SCHREIBEN
065200******************************************************************
065300 C400-OBJEKT-SCHREIBEN SECTION.
065400 C400-00.
065500     INITIALIZE OBJECT-REC
065600     MOVE W-NAME       TO HVL-OBJECT-NAME OF OBJECT-REC
065700     MOVE W-RA-DEZ     TO HVL-OBJECT-RA OF OBJECT-REC
065800     MOVE W-DEC-DEZ    TO HVL-OBJECT-DECL OF OBJECT-REC
065900
066000     WRITE OBJECT-REC
066100         INVALID KEY
066200             DISPLAY "Fehler beim Schreiben HVLOBJF, Objekt "
066300                     HVL-OBJECT-NAME OF OBJECT-REC
066400     END-WRITE
066500     .
066600 C400-99.
066700     EXIT.
066800
066900******************************************************************
067000* U500-TEXT-ZU-DEZIMAL: wandelt eine im Klartext gelieferte,
067100* vorzeichenlose Dezimalzahl (z.B. Bogenminuten, galakt. Laenge/
067200* Breite) in W-CONV-ERGEBNIS um
067300******************************************************************
067400 U500-TEXT-ZU-DEZIMAL SECTION.
067500 U500-00.
067600     MOVE ZEROS TO W-CONV-GANZ-PAD W-CONV-DEZ-PAD
067700     MOVE ZERO  TO W-CONV-GANZ-LEN W-CONV-DEZ-LEN
067800                   W-CONV-ERGEBNIS C4-PTR
067900
068000     INSPECT W-CONV-TEXT TALLYING C4-PTR
068100             FOR CHARACTERS BEFORE INITIAL "."
068200
068300     IF  C4-PTR > ZERO AND C4-PTR <= 3
068400         MOVE W-CONV-TEXT(1:C4-PTR)
068500             TO W-CONV-GANZ-PAD(4 - C4-PTR:C4-PTR)
068600         COMPUTE C4-I1 = C4-PTR + 2
068700         MOVE ZERO TO C4-LEN
068800         INSPECT W-CONV-TEXT(C4-PTR + 2:10) TALLYING C4-LEN
068900                 FOR CHARACTERS BEFORE INITIAL SPACE
069000         IF  C4-LEN > ZERO AND C4-LEN <= 4
069100             MOVE W-CONV-TEXT(C4-I1:C4-LEN)
069200                 TO W-CONV-DEZ-PAD(1:C4-LEN)
069300         END-IF
069400     END-IF
069500
069600     COMPUTE W-CONV-ERGEBNIS =
069700             W-CONV-GANZ-N + (W-CONV-DEZ-N / 10000)
069800     .
069900 U500-99.
070000     EXIT.
070100
070200******************************************************************
070300* U600-DEC-VORZEICHEN: Vorzeichen der Deklination ermitteln (Blank
070400* oder ':' bedeutet '+', vgl. BUSINESS RULES U7)
070500******************************************************************
070600 U600-DEC-VORZEICHEN SECTION.
070700 U600-00.
070800     IF  W-DEC-SIGN = "-"
070900         MOVE -1 TO W-DEC-FAKTOR
071000     ELSE
071100         MOVE 1 TO W-DEC-FAKTOR
071200     END-IF
071300     .
071400 U600-99.
071500     EXIT.
071600
071700******************************************************************
071800* U700-GALAKTISCH-NACH-AEQ: galaktisch -> aequatorial (J2000) nach
071900* BUSINESS RULES U7, ueber HVLTRG0M (SIN/COS/ATAN2), ASIN als
072000* ATAN2(y, WURZEL(1 - y*y)); HVLTRG0M erwartet Winkel stets in
072100* Grad, nicht in Bogenmass
072200******************************************************************
072300 U700-GALAKTISCH-NACH-AEQ SECTION.
072400 U700-00.
072500     COMPUTE W-DELTA-L = W-GAL-L - K-NCP-L
072600*    HVL-0099: HVLTRG0M erwartet den Winkel in Grad und rechnet
072700*    selbst in Bogenmass um - keine Division durch K-GRAD-JE-RAD
072800*    vor dem Aufruf (sonst doppelte Umrechnung)
072900
073000     MOVE "SI" TO LINK-CMD
073100     MOVE W-GAL-B TO LINK-X-IN
073200     CALL "HVLTRG0M" USING W-LINK-REC
073300     MOVE LINK-ERG-OUT TO W-SIN-B
073400
073500     MOVE "CO" TO LINK-CMD
073600     CALL "HVLTRG0M" USING W-LINK-REC
073700     MOVE LINK-ERG-OUT TO W-COS-B
073800
073900     MOVE "SI" TO LINK-CMD
074000     MOVE K-NGP-DEC TO LINK-X-IN
074100     CALL "HVLTRG0M" USING W-LINK-REC
074200     MOVE LINK-ERG-OUT TO W-SIN-DEC-NGP
074300
074400     MOVE "CO" TO LINK-CMD
074500     CALL "HVLTRG0M" USING W-LINK-REC
074600     MOVE LINK-ERG-OUT TO W-COS-DEC-NGP
074700
074800     MOVE W-DELTA-L TO W-DELTA-L-RAD
074900     MOVE "SI" TO LINK-CMD
075000     MOVE W-DELTA-L-RAD TO LINK-X-IN
075100     CALL "HVLTRG0M" USING W-LINK-REC
075200     MOVE LINK-ERG-OUT TO W-SIN-DELTA-L
075300
075400     MOVE "CO" TO LINK-CMD
075500     CALL "HVLTRG0M" USING W-LINK-REC
075600     MOVE LINK-ERG-OUT TO W-COS-DELTA-L
075700
075800     COMPUTE W-SIN-DEC = (W-SIN-B * W-SIN-DEC-NGP)
075900             + (W-COS-B * W-COS-DEC-NGP * W-COS-DELTA-L)
076000     IF  W-SIN-DEC > 1
076100         MOVE 1 TO W-SIN-DEC
076200     END-IF
076300     IF  W-SIN-DEC < -1
076400         MOVE -1 TO W-SIN-DEC
076500     END-IF
076600
076700     MOVE "SQ" TO LINK-CMD
076800     COMPUTE LINK-X-IN = 1 - (W-SIN-DEC * W-SIN-DEC)
076900     CALL "HVLTRG0M" USING W-LINK-REC
077000     MOVE LINK-ERG-OUT TO W-COS-DEC
077100
077200     MOVE "A2" TO LINK-CMD
077300     MOVE W-SIN-DEC TO LINK-X-IN
077400     MOVE W-COS-DEC TO LINK-Y-IN
077500     CALL "HVLTRG0M" USING W-LINK-REC
077600     MOVE LINK-ERG-OUT TO W-ALPHA-RAD
077700     COMPUTE W-DEC-DEZ = W-ALPHA-RAD * K-GRAD-JE-RAD
077800
077900     COMPUTE W-Y-NUM = W-COS-B * W-SIN-DELTA-L
078000     COMPUTE W-X-NUM = (W-COS-B * W-COS-DEC-NGP * W-COS-DELTA-L)
078100             - (W-SIN-B * W-SIN-DEC-NGP)
078200
078300     MOVE "A2" TO LINK-CMD
078400     MOVE W-Y-NUM TO LINK-X-IN
078500     MOVE W-X-NUM TO LINK-Y-IN
078600     CALL "HVLTRG0M" USING W-LINK-REC
078700     MOVE LINK-ERG-OUT TO W-ALPHA-RAD
078800     COMPUTE W-ALPHA-GRAD = (W-ALPHA-RAD * K-GRAD-JE-RAD) + K-NGP-RA
078900     IF  W-ALPHA-GRAD < 0
079000         ADD 360 TO W-ALPHA-GRAD
079100     END-IF
079200     IF  W-ALPHA-GRAD >= 360
079300         SUBTRACT 360 FROM W-ALPHA-GRAD
079400     END-IF
079500     COMPUTE W-RA-DEZ = W-ALPHA-GRAD / 15
079600     .
079700 U700-99.
079800     EXIT.
