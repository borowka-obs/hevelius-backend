000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLAST0
001100
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     HVLAST0O.
001400 AUTHOR.         R. KELLER.
001500 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001600 DATE-WRITTEN.   2000-11-20.
001700 DATE-COMPILED.
001800 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2016-07-05
002200* Letzte Version   :: G.03.01
002300* Kurzbeschreibung :: Einlesung der MPCORB.DAT (Bahnelemente der
002400* Kurzbeschreibung :: Planetoiden im MPC-Format) und Fortschreibung
002500* Kurzbeschreibung :: des ASTEROID-Mastersatzes (Upsert)
002600* Auftrag          :: HVL-0081
002700*
002800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*G.03.01|2016-07-05| dkl | HVL-0099 Nummernstelle der Bezeichnung *
003400*       |          |     | stand auf W-DESIG-TXT(4:4) statt (5:3) *
003500*       |          |     | - NUMBER (und die daraus abgeleitete   *
003600*       |          |     | Sichtbarkeits-Nummer) war fuer jeden    *
003700*       |          |     | nummerierten Planetoiden falsch         *
003800*-------|----------|-----|---------------------------------------*
003900*G.03.00|2015-02-11| rkl | HVL-0081 Fortschrittszeile alle N Saet-*
004000*       |          |     | ze statt alle 1000 (grosse MPCORB)     *
004100*-------|----------|-----|---------------------------------------*
004200*G.02.01|2013-06-19| rkl | HVL-0064 Steuersatz HVLASTP fuer Limit *
004300*       |          |     | (Testlauf mit Teilbestand)             *
004400*-------|----------|-----|---------------------------------------*
004500*G.02.00|2005-08-30| hsm | Umbenennung PLADRV0O -> HVLAST0O, sonst*
004600*       |          |     | unveraendert                           *
004700*-------|----------|-----|---------------------------------------*
004800*G.01.01|1999-01-19| hsm | Jahrhundertwechsel: Jahreszahl-Regel   *
004900*       |          |     | in U600 ergaenzt (2000er Epochen)      *
005000*-------|----------|-----|---------------------------------------*
005100*G.01.00|2001-03-07| hsm | Feld NUMBER (nummerierte Planetoiden)  *
005200*       |          |     | wird aus Spalte 4-7 der Bezeichnung    *
005300*       |          |     | ermittelt                              *
005400*-------|----------|-----|---------------------------------------*
005500*G.00.00|2000-11-20| hsm | Neuerstellung (als PLADRV0O)           *
005600*----------------------------------------------------------------*
005700*
005800* Programmbeschreibung
005900* --------------------
006000* Liest die vom Minor Planet Center bezogene Datei MPCORB.DAT
006100* zeilenweise ein (Spaltenschema siehe Kommentar bei C310) und
006200* schreibt je Zeile die Bahnelemente in den ASTEROID-Mastersatz
006300* fort (Schluessel HVL-AST-DESIGNATION).  Bei Schluesselgleichheit
006400* wird der komplette Bahnelement-Block ueberschrieben.
006500*
006600* Vor der eigentlichen Verarbeitung wird die Datei einmal durch-
006700* gezaehlt, um den Abstand der Fortschrittsmeldungen festzulegen
006800* (rund 20 Meldungen je Lauf, mindestens jede, hoechstens jede
006900* 50000. Zeile).  Ueber den Steuersatz HVLASTP kann die Anzahl
007000* geladener Zeilen fuer Testzwecke begrenzt werden (0 = kein
007100* Limit).
007200*
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     SWITCH-15 IS ANZEIGE-VERSION
007900         ON STATUS IS SHOW-VERSION
008000     CLASS ALPHNUM IS "0123456789"
008100                      "abcdefghijklmnopqrstuvwxyz"
008200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008300     C01 IS TOP-OF-FORM.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT STEUERF       ASSIGN TO HVLASTP.
008800     SELECT MPCORBF       ASSIGN TO #DYNAMIC.
008900     SELECT ASTF          ASSIGN TO HVLASTF
009000                          ORGANIZATION IS INDEXED
009100                          ACCESS MODE  IS DYNAMIC
009200                          RECORD KEY   IS HVL-AST-DESIGNATION
009300                                          OF ASTEROID-REC
009400                          FILE STATUS  IS FILE-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  STEUERF
009900     LABEL RECORDS ARE STANDARD.
010000 01  STEUER-REC.
010100     05  STEUER-LIMIT             PIC 9(07).
010200     05  FILLER                   PIC X(53).
010300
010400 FD  MPCORBF
010500     RECORD IS VARYING IN SIZE
010600            FROM 0 TO 160 CHARACTERS
010700            DEPENDING ON REC-LEN.
010800 01  MPC-RECORD                   PIC X(160).
010900
011000 FD  ASTF
011100     LABEL RECORDS ARE STANDARD.
011200 01  ASTEROID-REC.
011300     COPY HVLAST01.
011400
011500 WORKING-STORAGE SECTION.
011600*--------------------------------------------------------------------*
011700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011800*--------------------------------------------------------------------*
011900 01          COMP-FELDER.
012000     05      C4-I1               PIC S9(04) COMP.
012100     05      C4-LEN              PIC S9(04) COMP.
012200     05      C4-PTR              PIC S9(04) COMP.
012300     05      C4-YY               PIC S9(04) COMP.
012400     05      C4-JAHR             PIC S9(04) COMP.
012500     05      C4-HM-IDX           PIC S9(04) COMP.
012600     05      C4-MONAT            PIC S9(04) COMP.
012700     05      C4-DIV              PIC S9(04) COMP.
012800     05      C4-MOD              PIC S9(04) COMP.
012900     05      C4-TAG-OFFSET       PIC S9(04) COMP.
013000     05      C4-TAG-WERT         PIC S9(04) COMP.
013100     05      C4-TAG-ZEHNTEL      PIC S9(04) COMP.
013200     05      C4-A                PIC S9(04) COMP.
013300     05      C4-B                PIC S9(04) COMP.
013400     05      REC-LEN             PIC  9(04) COMP.
013500
013600     05      C9-GESAMT           PIC S9(09) COMP VALUE ZERO.
013700     05      C9-GELESEN          PIC S9(09) COMP VALUE ZERO.
013800     05      C9-UEBERNOMMEN      PIC S9(09) COMP VALUE ZERO.
013900     05      C9-FEHLER           PIC S9(09) COMP VALUE ZERO.
014000     05      C9-INTERVALL        PIC S9(09) COMP VALUE 1.
014100     05      C9-MASTER-VOR       PIC S9(09) COMP VALUE ZERO.
014200     05      C9-MASTER-NACH      PIC S9(09) COMP VALUE ZERO.
014300     05      C9-TERM1            PIC S9(09) COMP.
014400     05      C9-TERM2            PIC S9(09) COMP.
014500
014600*--------------------------------------------------------------------*
014700* Display-Felder: Praefix D
014800*--------------------------------------------------------------------*
014900 01          DISPLAY-FELDER.
015000     05      D-ZAEHLER-EDIT       PIC ZZZ,ZZZ,ZZ9.
015100     05      FILLER               PIC X(08).
015200
015300*--------------------------------------------------------------------*
015400* Felder mit konstantem Inhalt: Praefix K
015500*--------------------------------------------------------------------*
015600 01          KONSTANTE-FELDER.
015700     05      K-MODUL              PIC X(08) VALUE "HVLAST0O".
015800     05      K-MODUL-VERS         PIC X(08) VALUE "G.03.01".
015900     05      K-TRENNZEILE         PIC X(07) VALUE "-------".
016000     05      K-HM-ALPHABET        PIC X(24)
016100                     VALUE "ABCDEFGHJKLMNOPQRSTUVWXY".
016200     05      K-TAG-ALPHABET       PIC X(22)
016300                     VALUE "ABCDEFGHIJKLMNOPQRSTUV".
016400     05      K-MELDE-MAX          PIC S9(09) COMP VALUE 50000.
016500     05      FILLER               PIC X(10).
016600
016700*----------------------------------------------------------------*
016800* Conditional-Felder
016900*----------------------------------------------------------------*
017000 01          SCHALTER.
017100     05      FILE-STATUS          PIC X(02).
017200         88  FILE-OK                          VALUE "00".
017300         88  FILE-NOK                         VALUE "01" THRU "99".
017400     05      PRG-STATUS           PIC 9.
017500         88  PRG-OK                           VALUE ZERO.
017600         88  PRG-ABBRUCH                      VALUE 2.
017700     05      MPC-EOF-SW           PIC X(01) VALUE "N".
017800         88  MPC-EOF                          VALUE "J".
017900     05      AST-EOF-SW           PIC X(01) VALUE "N".
018000         88  AST-EOF                          VALUE "J".
018100     05      ZEILE-GUELTIG-SW     PIC X(01) VALUE "N".
018200         88  ZEILE-GUELTIG                    VALUE "J".
018300     05      EPOCHE-GUELTIG-SW    PIC X(01) VALUE "N".
018400         88  EPOCHE-GUELTIG                   VALUE "J".
018500     05      H-VORZEICHEN-SW      PIC X(01) VALUE "N".
018600         88  H-NEGATIV                        VALUE "J".
018700     05      G-VORZEICHEN-SW      PIC X(01) VALUE "N".
018800         88  G-NEGATIV                        VALUE "J".
018900     05      HM-GEFUNDEN-SW       PIC X(01) VALUE "N".
019000         88  HM-GEFUNDEN                      VALUE "J".
019100     05      TAG-GEFUNDEN-SW      PIC X(01) VALUE "N".
019200         88  TAG-GEFUNDEN                     VALUE "J".
019300     05      FILLER               PIC X(06).
019400
019500*--------------------------------------------------------------------*
019600* Arbeitsfelder: Praefix W
019700*--------------------------------------------------------------------*
019800 01          WORK-FELDER.
019900     05      W-DESIG-TXT          PIC X(07).
020000     05      W-DESIG-NUM-TXT      PIC X(04).
020100     05      W-DESIG-NUM-N REDEFINES W-DESIG-NUM-TXT
020200                                  PIC 9(04).
020300
020400     05      W-EPOCH-TXT          PIC X(05).
020500     05      W-EPOCH-YY-TXT       PIC X(02).
020600     05      W-EPOCH-YY-N REDEFINES W-EPOCH-YY-TXT
020700                                  PIC 9(02).
020800     05      W-EPOCH-HM-CHAR      PIC X(01).
020900     05      W-EPOCH-TAG-CHAR     PIC X(01).
021000     05      W-EPOCH-TAG-N REDEFINES W-EPOCH-TAG-CHAR
021100                                  PIC 9(01).
021200     05      W-EPOCH-ZTL-CHAR     PIC X(01).
021300     05      W-EPOCH-ZTL-N REDEFINES W-EPOCH-ZTL-CHAR
021400                                  PIC 9(01).
021500
021600     05      W-JD-JAHR            PIC S9(04) COMP.
021700     05      W-JD-MONAT           PIC S9(04) COMP.
021800     05      W-JD-TAG             PIC S9(02)V9(01).
021900     05      W-JD-ERGEBNIS        PIC S9(07)V9(06).
022000
022100     05      W-CONV-TEXT          PIC X(11).
022200     05      W-CONV-GANZ-LEN      PIC S9(04) COMP.
022300     05      W-CONV-DEZ-LEN       PIC S9(04) COMP.
022400     05      W-CONV-GANZ-PAD      PIC X(04).
022500     05      W-CONV-GANZ-N REDEFINES W-CONV-GANZ-PAD
022600                                  PIC 9(04).
022700     05      W-CONV-DEZ-PAD       PIC X(08).
022800     05      W-CONV-DEZ-N REDEFINES W-CONV-DEZ-PAD
022900                                  PIC 9(08).
023000     05      W-CONV-ERGEBNIS      PIC S9(04)V9(08).
023100
023200     05      W-H-ERGEBNIS         PIC S9(02)V9(02).
023300     05      W-G-ERGEBNIS         PIC S9(01)V9(02).
023400
023500     05      FILLER               PIC X(12).
023600
023700 EXTENDED-STORAGE SECTION.
023800
023900 LINKAGE SECTION.
024000
024100 PROCEDURE DIVISION.
024200******************************************************************
024300* Steuerungs-Section
024400******************************************************************
024500 A100-STEUERUNG SECTION.
024600 A100-00.
024700     IF  SHOW-VERSION
024800         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
024900         STOP RUN
025000     END-IF
025100
025200     PERFORM B000-VORLAUF
025300     IF  PRG-ABBRUCH
025400         CONTINUE
025500     ELSE
025600         PERFORM B100-VERARBEITUNG
025700     END-IF
025800     PERFORM B090-ENDE
025900     STOP RUN
026000     .
026100 A100-99.
026200     EXIT.
026300
026400******************************************************************
026500* Vorlauf: Steuersatz lesen, Bestand vorzaehlen, Dateien oeffnen
026600******************************************************************
026700 B000-VORLAUF SECTION.
026800 B000-00.
026900     INITIALIZE SCHALTER
027000     MOVE ZERO TO STEUER-LIMIT
027100
027200     OPEN INPUT STEUERF
027300     IF  FILE-OK
027400         READ STEUERF
027500         CLOSE STEUERF
027600     END-IF
027700
027800     PERFORM B010-BESTAND-ZAEHLEN
027900     PERFORM B020-MPCORB-VORZAEHLEN
028000     IF  PRG-ABBRUCH
028100         EXIT SECTION
028200     END-IF
028300
028400     OPEN INPUT MPCORBF
028500     IF  FILE-NOK
028600         DISPLAY "Fehler beim Oeffnen der MPCORB-Datei, Status "
028700                 FILE-STATUS
028800         SET PRG-ABBRUCH TO TRUE
028900         EXIT SECTION
029000     END-IF
029100
029200     OPEN I-O ASTF
029300     IF  FILE-NOK
029400         DISPLAY "Fehler beim Oeffnen HVLASTF, Status " FILE-STATUS
029500         SET PRG-ABBRUCH TO TRUE
029600     END-IF
029700     .
029800 B000-99.
029900     EXIT.
030000
030100******************************************************************
030200* B010-BESTAND-ZAEHLEN: ASTEROID-Mastersatzbestand vor dem Lauf
030300******************************************************************
030400 B010-BESTAND-ZAEHLEN SECTION.
030500 B010-00.
030600     MOVE ZERO TO C9-MASTER-VOR
030700     OPEN INPUT ASTF
030800     IF  FILE-OK
030900         MOVE "N" TO AST-EOF-SW
031000         READ ASTF NEXT RECORD AT END SET AST-EOF TO TRUE END-READ
031100         PERFORM B015-BESTAND-WEITERZAEHLEN UNTIL AST-EOF
031200         CLOSE ASTF
031300     END-IF
031400     .
031500 B010-99.
031600     EXIT.
031700
031800 B015-BESTAND-WEITERZAEHLEN SECTION.
031900 B015-00.
032000     ADD 1 TO C9-MASTER-VOR
032100     READ ASTF NEXT RECORD AT END SET AST-EOF TO TRUE END-READ
032200     .
032300 B015-99.
032400     EXIT.
032500
032600******************************************************************
032700* B020-MPCORB-VORZAEHLEN: einmaliger Durchlauf, um die brauchbaren
032800* Zeilen zu zaehlen und daraus den Meldeabstand festzulegen
032900******************************************************************
033000 B020-MPCORB-VORZAEHLEN SECTION.
033100 B020-00.
033200     OPEN INPUT MPCORBF
033300     IF  FILE-NOK
033400         DISPLAY "Fehler beim Oeffnen der MPCORB-Datei, Status "
033500                 FILE-STATUS
033600         SET PRG-ABBRUCH TO TRUE
033700         EXIT SECTION
033800     END-IF
033900
034000     MOVE "N" TO MPC-EOF-SW
034100     READ MPCORBF AT END SET MPC-EOF TO TRUE END-READ
034200     PERFORM B025-EINE-ZEILE-ZAEHLEN UNTIL MPC-EOF
034300     CLOSE MPCORBF
034400
034500     IF  C9-GESAMT > ZERO
034600         COMPUTE C9-INTERVALL = C9-GESAMT / 20
034700     END-IF
034800     IF  C9-INTERVALL < 1
034900         MOVE 1 TO C9-INTERVALL
035000     END-IF
035100     IF  C9-INTERVALL > K-MELDE-MAX
035200         MOVE K-MELDE-MAX TO C9-INTERVALL
035300     END-IF
035400     .
035500 B020-99.
035600     EXIT.
035700
035800 B025-EINE-ZEILE-ZAEHLEN SECTION.
035900 B025-00.
036000     IF  REC-LEN >= 104
036100         MOVE MPC-RECORD(1:7) TO W-DESIG-TXT
036200         IF  W-DESIG-TXT NOT = SPACES
036300             AND W-DESIG-TXT NOT = K-TRENNZEILE
036400             ADD 1 TO C9-GESAMT
036500         END-IF
036600     END-IF
036700     READ MPCORBF AT END SET MPC-EOF TO TRUE END-READ
036800     .
036900 B025-99.
037000     EXIT.
037100
037200******************************************************************
037300* Nachlauf
037400******************************************************************
037500 B090-ENDE SECTION.
037600 B090-00.
037700     IF  PRG-ABBRUCH
037800         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
037900     ELSE
038000         PERFORM B010-BESTAND-ZAEHLEN
038100         MOVE C9-MASTER-VOR TO C9-MASTER-NACH
038200         MOVE C9-GELESEN TO D-ZAEHLER-EDIT
038300         DISPLAY "MPCORB-Zeilen gelesen  : " D-ZAEHLER-EDIT
038400         MOVE C9-UEBERNOMMEN TO D-ZAEHLER-EDIT
038500         DISPLAY "Bahnelemente uebernommen: " D-ZAEHLER-EDIT
038600         MOVE C9-FEHLER TO D-ZAEHLER-EDIT
038700         DISPLAY "Zeilen uebersprungen   : " D-ZAEHLER-EDIT
038800         DISPLAY "Mastersatzbestand nach dem Lauf: " C9-MASTER-NACH
038900         CLOSE MPCORBF ASTF
039000     END-IF
039100     .
039200 B090-99.
039300     EXIT.
039400
039500******************************************************************
039600* Verarbeitung: BATCH FLOW U8
039700******************************************************************
039800 B100-VERARBEITUNG SECTION.
039900 B100-00.
040000     MOVE "N" TO MPC-EOF-SW
040100     READ MPCORBF AT END SET MPC-EOF TO TRUE END-READ
040200     PERFORM C100-EINE-ZEILE UNTIL MPC-EOF
040300     .
040400 B100-99.
040500     EXIT.
040600
040700 C100-EINE-ZEILE SECTION.
040800 C100-00.
040900     ADD 1 TO C9-GELESEN
041000     MOVE "N" TO ZEILE-GUELTIG-SW
041100
041200     IF  REC-LEN >= 104
041300         PERFORM C300-MPCORB-ZERLEGEN
041400     END-IF
041500
041600     IF  ZEILE-GUELTIG
041700         PERFORM C400-EPOCHE-DEKODIEREN
041800         PERFORM C500-MASTER-FORTSCHREIBEN
041900         ADD 1 TO C9-UEBERNOMMEN
042000         IF  C9-UEBERNOMMEN >= STEUER-LIMIT
042100             AND STEUER-LIMIT > ZERO
042200             SET MPC-EOF TO TRUE
042300             EXIT SECTION
042400         END-IF
042500     ELSE
042600         ADD 1 TO C9-FEHLER
042700     END-IF
042800
042900     IF  C9-GELESEN / C9-INTERVALL * C9-INTERVALL = C9-GELESEN
043000         DISPLAY K-MODUL ": " C9-GELESEN " Zeilen gelesen, "
043100                 C9-UEBERNOMMEN " uebernommen"
043200     END-IF
043300
043400     READ MPCORBF AT END SET MPC-EOF TO TRUE END-READ
043500     .
043600 C100-99.
043700     EXIT.
043800
043900******************************************************************
044000* C300-MPCORB-ZERLEGEN: Spaltenschema der MPCORB.DAT (0-basiert):
044100*   Bezeichnung   0- 6  H       8-12  G      14-18  Epoche 20-24
044200*   M            26-34  Peri   37-45  Node   48-56  Inkl   59-67
044300*   Exz          70-78  N      80-90  A      92-102
044400* Zeile wird verworfen, wenn Bezeichnung leer/Trennzeile ist oder
044500* eines der Bahnelemente M/PERI/NODE/INKL/EXZ/N/A leer ist.
044600******************************************************************
044700 C300-MPCORB-ZERLEGEN SECTION.
044800 C300-00.
044900     MOVE MPC-RECORD(1:7) TO W-DESIG-TXT
045000     IF  W-DESIG-TXT = SPACES OR W-DESIG-TXT = K-TRENNZEILE
045100         EXIT SECTION
045200     END-IF
045300
045400     MOVE MPC-RECORD(27:9)  TO W-CONV-TEXT
045500     IF  W-CONV-TEXT(1:9) = SPACES EXIT SECTION END-IF
045600     MOVE MPC-RECORD(38:9)  TO W-CONV-TEXT
045700     IF  W-CONV-TEXT(1:9) = SPACES EXIT SECTION END-IF
045800     MOVE MPC-RECORD(49:9)  TO W-CONV-TEXT
045900     IF  W-CONV-TEXT(1:9) = SPACES EXIT SECTION END-IF
046000     MOVE MPC-RECORD(60:9)  TO W-CONV-TEXT
046100     IF  W-CONV-TEXT(1:9) = SPACES EXIT SECTION END-IF
046200     MOVE MPC-RECORD(71:9)  TO W-CONV-TEXT
046300     IF  W-CONV-TEXT(1:9) = SPACES EXIT SECTION END-IF
046400     MOVE MPC-RECORD(81:11) TO W-CONV-TEXT
046500     IF  W-CONV-TEXT = SPACES EXIT SECTION END-IF
046600     MOVE MPC-RECORD(93:11) TO W-CONV-TEXT
046700     IF  W-CONV-TEXT = SPACES EXIT SECTION END-IF
046800
046900     MOVE W-DESIG-TXT TO HVL-AST-DESIGNATION OF ASTEROID-REC
047000     MOVE ZERO        TO HVL-AST-NUMBER OF ASTEROID-REC
047100*    HVL-0099: Nummernstelle ist 0-basiert [4,7) = Spalten 5-7,
047200*    nicht [3,7) wie zuvor - ein Zeichen zu weit links und zu breit
047300     IF  W-DESIG-TXT(5:3) IS NUMERIC
047400         MOVE "0" TO W-DESIG-NUM-TXT(1:1)
047500         MOVE W-DESIG-TXT(5:3) TO W-DESIG-NUM-TXT(2:3)
047600         MOVE W-DESIG-NUM-N    TO HVL-AST-NUMBER OF ASTEROID-REC
047700     END-IF
047800
047900     MOVE "N" TO H-VORZEICHEN-SW
048000     MOVE MPC-RECORD(9:5) TO W-CONV-TEXT(1:5)
048100     MOVE SPACES TO W-CONV-TEXT(6:6)
048200     IF  W-CONV-TEXT(1:5) = SPACES
048300         MOVE SPACES TO HVL-AST-H-X OF ASTEROID-REC
048400     ELSE
048500         IF  W-CONV-TEXT(1:1) = "-"
048600             SET H-NEGATIV TO TRUE
048700             MOVE SPACES TO W-CONV-TEXT(1:1)
048800         END-IF
048900         PERFORM U500-TEXT-ZU-DEZIMAL
049000         MOVE W-CONV-ERGEBNIS TO W-H-ERGEBNIS
049100         IF  H-NEGATIV
049200             COMPUTE W-H-ERGEBNIS = W-H-ERGEBNIS * -1
049300         END-IF
049400         MOVE W-H-ERGEBNIS TO HVL-AST-H OF ASTEROID-REC
049500     END-IF
049600
049700     MOVE "N" TO G-VORZEICHEN-SW
049800     MOVE MPC-RECORD(15:5) TO W-CONV-TEXT(1:5)
049900     MOVE SPACES TO W-CONV-TEXT(6:6)
050000     IF  W-CONV-TEXT(1:5) = SPACES
050100         MOVE .15 TO HVL-AST-G OF ASTEROID-REC
050200     ELSE
050300         IF  W-CONV-TEXT(1:1) = "-"
050400             SET G-NEGATIV TO TRUE
050500             MOVE SPACES TO W-CONV-TEXT(1:1)
050600         END-IF
050700         PERFORM U500-TEXT-ZU-DEZIMAL
050800         MOVE W-CONV-ERGEBNIS TO W-G-ERGEBNIS
050900         IF  G-NEGATIV
051000             COMPUTE W-G-ERGEBNIS = W-G-ERGEBNIS * -1
051100         END-IF
051200         MOVE W-G-ERGEBNIS TO HVL-AST-G OF ASTEROID-REC
051300     END-IF
051400
051500     MOVE MPC-RECORD(27:9) TO W-CONV-TEXT
051600     PERFORM U500-TEXT-ZU-DEZIMAL
051700     MOVE W-CONV-ERGEBNIS TO HVL-AST-M OF ASTEROID-REC
051800
051900     MOVE MPC-RECORD(38:9) TO W-CONV-TEXT
052000     PERFORM U500-TEXT-ZU-DEZIMAL
052100     MOVE W-CONV-ERGEBNIS TO HVL-AST-PERI OF ASTEROID-REC
052200
052300     MOVE MPC-RECORD(49:9) TO W-CONV-TEXT
052400     PERFORM U500-TEXT-ZU-DEZIMAL
052500     MOVE W-CONV-ERGEBNIS TO HVL-AST-NODE OF ASTEROID-REC
052600
052700     MOVE MPC-RECORD(60:9) TO W-CONV-TEXT
052800     PERFORM U500-TEXT-ZU-DEZIMAL
052900     MOVE W-CONV-ERGEBNIS TO HVL-AST-INCL OF ASTEROID-REC
053000
053100     MOVE MPC-RECORD(71:9) TO W-CONV-TEXT
053200     PERFORM U500-TEXT-ZU-DEZIMAL
053300     MOVE W-CONV-ERGEBNIS TO HVL-AST-ECC OF ASTEROID-REC
053400
053500     MOVE MPC-RECORD(81:11) TO W-CONV-TEXT
053600     PERFORM U500-TEXT-ZU-DEZIMAL
053700     MOVE W-CONV-ERGEBNIS TO HVL-AST-N OF ASTEROID-REC
053800
053900     MOVE MPC-RECORD(93:11) TO W-CONV-TEXT
054000     PERFORM U500-TEXT-ZU-DEZIMAL
054100     MOVE W-CONV-ERGEBNIS TO HVL-AST-A OF ASTEROID-REC
054200
054300     MOVE MPC-RECORD(21:5) TO HVL-AST-EPOCH-PACKED OF ASTEROID-REC
054400     SET ZEILE-GUELTIG TO TRUE
054500     .
054600 C300-99.
054700     EXIT.
054800
054900******************************************************************
055000* C400-EPOCHE-DEKODIEREN: gepackte MPC-Epoche (5 Zeichen CYYHD,
055100* siehe Kommentar U600/U650) in Julianisches Datum umsetzen
055200******************************************************************
055300 C400-EPOCHE-DEKODIEREN SECTION.
055400 C400-00.
055500     MOVE 2451545.0 TO W-JD-ERGEBNIS
055600     MOVE "N" TO EPOCHE-GUELTIG-SW
055700     MOVE HVL-AST-EPOCH-PACKED OF ASTEROID-REC TO W-EPOCH-TXT
055800     PERFORM U600-EPOCHE-ZERLEGEN
055900     IF  EPOCHE-GUELTIG
056000         PERFORM U650-JULIANISCHES-DATUM
056100     END-IF
056200     MOVE W-JD-ERGEBNIS TO HVL-AST-EPOCH-JD OF ASTEROID-REC
056300     .
056400 C400-99.
056500     EXIT.
056600
056700******************************************************************
056800* U600-EPOCHE-ZERLEGEN: Jahr aus Zeichen 1-2 (Jahrhundertregel
056900* < 50 = 20xx, sonst 19xx); Halbmonatsbuchstabe Zeichen 3 (24er
057000* Alphabet ohne "I"); Tag Zeichen 4 (Ziffer oder Buchstabe A-V
057100* = 10-31); Zehntel-Tag Zeichen 5
057200******************************************************************
057300 U600-EPOCHE-ZERLEGEN SECTION.
057400 U600-00.
057500     MOVE W-EPOCH-TXT(1:2) TO W-EPOCH-YY-TXT
057600     IF  W-EPOCH-YY-TXT NOT NUMERIC
057700         EXIT SECTION
057800     END-IF
057900     MOVE W-EPOCH-YY-N TO C4-YY
058000     IF  C4-YY < 50
058100         COMPUTE C4-JAHR = 2000 + C4-YY
058200     ELSE
058300         COMPUTE C4-JAHR = 1900 + C4-YY
058400     END-IF
058500
058600     MOVE W-EPOCH-TXT(3:1) TO W-EPOCH-HM-CHAR
058700     MOVE "N" TO HM-GEFUNDEN-SW
058800     MOVE ZERO TO C4-HM-IDX
058900     PERFORM U610-HALBMONAT-SUCHEN
059000             VARYING C4-I1 FROM 1 BY 1
059100             UNTIL C4-I1 > 24 OR HM-GEFUNDEN
059200     IF  NOT HM-GEFUNDEN
059300         EXIT SECTION
059400     END-IF
059500     COMPUTE C4-DIV = (C4-HM-IDX - 1) / 2
059600     COMPUTE C4-MONAT = C4-DIV + 1
059700     COMPUTE C4-MOD = (C4-HM-IDX - 1) - (C4-DIV * 2)
059800     COMPUTE C4-TAG-OFFSET = C4-MOD * 15
059900
060000     MOVE W-EPOCH-TXT(4:1) TO W-EPOCH-TAG-CHAR
060100     IF  W-EPOCH-TAG-CHAR >= "0" AND W-EPOCH-TAG-CHAR <= "9"
060200         MOVE W-EPOCH-TAG-N TO C4-TAG-WERT
060300     ELSE
060400         MOVE "N" TO TAG-GEFUNDEN-SW
060500         MOVE ZERO TO C4-A
060600         PERFORM U620-TAGBUCHSTABE-SUCHEN
060700                 VARYING C4-I1 FROM 1 BY 1
060800                 UNTIL C4-I1 > 22 OR TAG-GEFUNDEN
060900         IF  NOT TAG-GEFUNDEN
061000             EXIT SECTION
061100         END-IF
061200         COMPUTE C4-TAG-WERT = C4-A + 9
061300     END-IF
061400
061500     MOVE W-EPOCH-TXT(5:1) TO W-EPOCH-ZTL-CHAR
061600     IF  W-EPOCH-ZTL-CHAR >= "0" AND W-EPOCH-ZTL-CHAR <= "9"
061700         MOVE W-EPOCH-ZTL-N TO C4-TAG-ZEHNTEL
061800     ELSE
061900         MOVE ZERO TO C4-TAG-ZEHNTEL
062000     END-IF
062100
062200     COMPUTE W-JD-TAG = C4-TAG-OFFSET + C4-TAG-WERT
062300                       + (C4-TAG-ZEHNTEL / 10)
062400     MOVE C4-JAHR  TO W-JD-JAHR
062500     MOVE C4-MONAT TO W-JD-MONAT
062600     SET EPOCHE-GUELTIG TO TRUE
062700     .
062800 U600-99.
062900     EXIT.
063000
063100 U610-HALBMONAT-SUCHEN SECTION.
063200 U610-00.
063300     IF  K-HM-ALPHABET(C4-I1:1) = W-EPOCH-HM-CHAR
063400         MOVE C4-I1 TO C4-HM-IDX
063500         SET HM-GEFUNDEN TO TRUE
063600     END-IF
063700     .
063800 U610-99.
063900     EXIT.
064000
064100 U620-TAGBUCHSTABE-SUCHEN SECTION.
064200 U620-00.
064300     IF  K-TAG-ALPHABET(C4-I1:1) = W-EPOCH-TAG-CHAR
064400         MOVE C4-I1 TO C4-A
064500         SET TAG-GEFUNDEN TO TRUE
064600     END-IF
064700     .
064800 U620-99.
064900     EXIT.
065000
065100******************************************************************
065200* U650-JULIANISCHES-DATUM: uebliche Formel fuer den gregorian-
065300* ischen Kalender (Meeus), Datum W-JD-JAHR/W-JD-MONAT/W-JD-TAG
065400* (Tag mit Bruchteil) -> W-JD-ERGEBNIS
065500******************************************************************
065600 U650-JULIANISCHES-DATUM SECTION.
065700 U650-00.
065800     IF  W-JD-MONAT <= 2
065900         SUBTRACT 1 FROM W-JD-JAHR
066000         ADD 12 TO W-JD-MONAT
066100     END-IF
066200     COMPUTE C4-A = W-JD-JAHR / 100
066300     COMPUTE C4-B = 2 - C4-A + (C4-A / 4)
066400     COMPUTE C9-TERM1 = 365.25 * (W-JD-JAHR + 4716)
066500     COMPUTE C9-TERM2 = 30.6001 * (W-JD-MONAT + 1)
066600     COMPUTE W-JD-ERGEBNIS = C9-TERM1 + C9-TERM2 + W-JD-TAG
066700                           + C4-B - 1524.5
066800     .
066900 U650-99.
067000     EXIT.
067100
067200******************************************************************
067300* C500-MASTER-FORTSCHREIBEN: Upsert des ASTEROID-Mastersatzes
067400******************************************************************
067500 C500-MASTER-FORTSCHREIBEN SECTION.
067600 C500-00.
067700     READ ASTF
067800         INVALID KEY
067900             WRITE ASTEROID-REC
068000                 INVALID KEY
068100                     DISPLAY "Fehler beim Schreiben HVLASTF, "
068200                             HVL-AST-DESIGNATION OF ASTEROID-REC
068300             END-WRITE
068400         NOT INVALID KEY
068500             REWRITE ASTEROID-REC
068600                 INVALID KEY
068700                     DISPLAY "Fehler beim Fortschreiben HVLASTF, "
068800                             HVL-AST-DESIGNATION OF ASTEROID-REC
068900             END-REWRITE
069000     END-READ
069100     .
069200 C500-99.
069300     EXIT.
069400
069500******************************************************************
069600* U500-TEXT-ZU-DEZIMAL: wandelt eine im MPC-Klartext gelieferte
069700* vorzeichenlose Dezimalzahl in W-CONV-ERGEBNIS um (Bruchteil auf
069800* 8 Stellen rechtsseitig mit Nullen aufgefuellt, damit Felder mit
069900* weniger Nachkommastellen wie H/G ebenso bedient werden)
070000******************************************************************
070100 U500-TEXT-ZU-DEZIMAL SECTION.
070200 U500-00.
070300     MOVE ZEROS TO W-CONV-GANZ-PAD W-CONV-DEZ-PAD
070400     MOVE ZERO  TO W-CONV-GANZ-LEN W-CONV-DEZ-LEN
070500                   W-CONV-ERGEBNIS C4-PTR
070600
070700     INSPECT W-CONV-TEXT TALLYING C4-PTR
070800             FOR CHARACTERS BEFORE INITIAL "."
070900
071000     IF  C4-PTR > ZERO AND C4-PTR <= 4
071100         MOVE W-CONV-TEXT(1:C4-PTR)
071200             TO W-CONV-GANZ-PAD(5 - C4-PTR:C4-PTR)
071300         COMPUTE C4-I1 = C4-PTR + 2
071400         MOVE ZERO TO C4-LEN
071500         INSPECT W-CONV-TEXT(C4-PTR + 2:10) TALLYING C4-LEN
071600                 FOR CHARACTERS BEFORE INITIAL SPACE
071700         IF  C4-LEN > ZERO AND C4-LEN <= 8
071800             MOVE W-CONV-TEXT(C4-I1:C4-LEN)
071900                 TO W-CONV-DEZ-PAD(1:C4-LEN)
072000         END-IF
072100     END-IF
072200
072300     COMPUTE W-CONV-ERGEBNIS =
072400             W-CONV-GANZ-N + (W-CONV-DEZ-N / 100000000)
072500     .
072600 U500-99.
072700     EXIT.
