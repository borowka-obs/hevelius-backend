000100*****************************************************************
000200* Letzte Aenderung :: 2013-11-19
000300* Letzte Version   :: G.03.01
000400* Kurzbeschreibung :: Datensatzbeschreibung TASK-Mastersatz
000500* Kurzbeschreibung :: (Beobachtungsauftraege der Fernsteuerkuppel)
000600*
000700* Aenderungen (Version und Datum in Variable K-COPY-VERS aendern)
000800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*G.03.01|2013-11-19| mtz | HVL-0083 Feld SCOPE-ID ergaenzt (bisher*
001300*       |          |     | nur im Programmkommentar von HVLFNI0O *
001400*       |          |     | erwaehnt, im Satz aber nie angelegt)  *
001500*-------|----------|-----|---------------------------------------*
001600*G.03.00|2009-11-04| rkl | Felder SOLVED-REFX/Y u. PIXSCALE dazu  *
001700*-------|----------|-----|---------------------------------------*
001800*G.02.01|1999-01-06| hsm | Jahrhundertwechsel: JD jetzt 9(07)V9(6)*
001900*-------|----------|-----|---------------------------------------*
002000*G.02.00|1997-06-19| hsm | Umwelt-Felder (Mond/Sonne) ergaenzt    *
002100*-------|----------|-----|---------------------------------------*
002200*G.01.00|1994-02-14| ebg | Plattenloesungs-Felder (SOLVED-xxx)    *
002300*-------|----------|-----|---------------------------------------*
002400*G.00.00|1992-05-02| ebg | Neuerstellung fuer AUFTRDRV0O          *
002500*----------------------------------------------------------------*
002600*
002700* Der TASK-Mastersatz beschreibt genau einen Belichtungsauftrag
002800* der Kuppelsteuerung.  Schluessel ist HVL-TASK-ID (laufende
002900* Auftragsnummer aus dem Dateinamen "Jnnnnnnn").
003000*
003100******************************************************************
003200 01  HVL-TASK-REC.
003300     05  HVL-TASK-ID             PIC 9(07).
003400     05  HVL-TASK-USER-ID        PIC 9(04).
003500     05  HVL-TASK-STATE          PIC 9(02).
003600         88  HVL-TASK-KOMPLETT           VALUE 6.
003700     05  HVL-TASK-SCOPE-ID       PIC 9(02).
003800         88  HVL-TASK-SCOPE-STANDARD     VALUE 1.
003900     05  HVL-TASK-OBJECT         PIC X(16).
004000     05  HVL-TASK-IMAGENAME      PIC X(64).
004100     05  HVL-TASK-FILTER         PIC X(04).
004200     05  HVL-TASK-BINNING        PIC 9(01).
004300     05  HVL-TASK-EXPOSURE       PIC 9(05).
004400     05  HVL-TASK-KENNZEICHEN.
004500         10  HVL-TASK-GUIDING        PIC X(01).
004600             88  HVL-GUIDING-EIN         VALUE "1".
004700         10  HVL-TASK-SOLVE-REQ      PIC X(01).
004800             88  HVL-SOLVE-REQ-EIN       VALUE "1".
004900         10  HVL-TASK-SOLVED-FLAG    PIC X(01).
005000             88  HVL-SOLVED-NICHT-GES    VALUE SPACE.
005100             88  HVL-SOLVED-FEHLGE       VALUE "0".
005200             88  HVL-SOLVED-OK           VALUE "1".
005300             88  HVL-SOLVED-UNLESBAR     VALUE "2".
005400         10  HVL-TASK-CALIB-REQ      PIC X(01).
005500             88  HVL-CALIB-REQ-EIN       VALUE "1".
005600         10  HVL-TASK-CALIBRATED     PIC X(01).
005700             88  HVL-CALIBRATED-EIN      VALUE "1".
005800     05  HVL-TASK-KOORD.
005900         10  HVL-TASK-RA             PIC S9(03)V9(06).
006000         10  HVL-TASK-DECL           PIC S9(03)V9(06).
006100     05  HVL-TASK-QUALITAET.
006200         10  HVL-TASK-FWHM           PIC S9(03)V9(04).
006300         10  HVL-TASK-FWHM-X REDEFINES HVL-TASK-FWHM
006400                                     PIC X(08).
006500         10  HVL-TASK-ECC            PIC S9(01)V9(04).
006600         10  HVL-TASK-ECC-X REDEFINES HVL-TASK-ECC
006700                                     PIC X(06).
006800         10  HVL-TASK-STARS          PIC 9(05).
006900     05  HVL-TASK-OBS-START       PIC X(19).
007000     05  HVL-TASK-OBS-START-R REDEFINES HVL-TASK-OBS-START.
007100         10  HVL-OBS-JJJJ            PIC 9(04).
007200         10  FILLER                  PIC X(01).
007300         10  HVL-OBS-MM              PIC 9(02).
007400         10  FILLER                  PIC X(01).
007500         10  HVL-OBS-TT              PIC 9(02).
007600         10  FILLER                  PIC X(01).
007700         10  HVL-OBS-HH              PIC 9(02).
007800         10  FILLER                  PIC X(01).
007900         10  HVL-OBS-MI              PIC 9(02).
008000         10  FILLER                  PIC X(01).
008100         10  HVL-OBS-SS              PIC 9(02).
008200     05  HVL-TASK-EXPOSURE-S      PIC S9(05)V9(02).
008300     05  HVL-TASK-RES-X           PIC 9(05).
008400     05  HVL-TASK-RES-Y           PIC 9(05).
008500     05  HVL-TASK-TEMPERATUR.
008600         10  HVL-TASK-SET-TEMP       PIC S9(03)V9(02).
008700         10  HVL-TASK-CCD-TEMP       PIC S9(03)V9(02).
008800     05  HVL-TASK-PIX-W           PIC 9(03)V9(03).
008900     05  HVL-TASK-PIX-H           PIC 9(03)V9(03).
009000     05  HVL-TASK-XYBIN.
009100         10  HVL-TASK-XBIN           PIC 9(01).
009200         10  HVL-TASK-YBIN           PIC 9(01).
009300     05  HVL-TASK-SITE.
009400         10  HVL-TASK-SITE-LAT       PIC S9(03)V9(06).
009500         10  HVL-TASK-SITE-LON       PIC S9(03)V9(06).
009600     05  HVL-TASK-JD              PIC 9(07)V9(06).
009700     05  HVL-TASK-FOCAL           PIC 9(05)V9(01).
009800     05  HVL-TASK-APT-DIAM        PIC 9(06)V9(02).
009900     05  HVL-TASK-APT-AREA        PIC 9(06)V9(02).
010000     05  HVL-TASK-INSTRUMENT.
010100         10  HVL-TASK-SCOPE          PIC X(20).
010200         10  HVL-TASK-CAMERA         PIC X(20).
010300     05  HVL-TASK-UMWELT.
010400         10  HVL-TASK-MOON-ALT       PIC S9(03)V9(02).
010500         10  HVL-TASK-MOON-ANGLE     PIC S9(03)V9(02).
010600         10  HVL-TASK-MOON-PHASE     PIC S9(03)V9(02).
010700         10  HVL-TASK-SUN-ALT        PIC S9(03)V9(02).
010800     05  HVL-TASK-PLATTENLOESUNG.
010900         10  HVL-TASK-SOLVED-RA      PIC S9(03)V9(06).
011000         10  HVL-TASK-SOLVED-DEC     PIC S9(03)V9(06).
011100         10  HVL-TASK-SOLVED-REFX    PIC 9(05).
011200         10  HVL-TASK-SOLVED-REFY    PIC 9(05).
011300         10  HVL-TASK-PIXSCALE-X     PIC S9(03)V9(04).
011400         10  HVL-TASK-PIXSCALE-Y     PIC S9(03)V9(04).
011500     05  FILLER                   PIC X(28).
