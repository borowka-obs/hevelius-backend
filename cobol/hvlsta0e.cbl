000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900* Hevelius-Module
001000?SEARCH  =HVLTSK0
001100
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.     HVLSTA0O.
001400 AUTHOR.         H. SCHMID.
001500 INSTALLATION.   STERNWARTE-RECHENZENTRUM.
001600 DATE-WRITTEN.   1997-10-02.
001700 DATE-COMPILED.
001800 SECURITY.       NUR FUER INTERNEN GEBRAUCH DER STERNWARTE.
001900
002000*****************************************************************
002100* Letzte Aenderung :: 2016-04-11
002200* Letzte Version   :: G.03.00
002300* Kurzbeschreibung :: Statistikbericht ueber den Auftragsbestand
002400* Kurzbeschreibung :: (Gesamtzaehler, Stand je Bearbeitungsstufe,
002500* Kurzbeschreibung :: fertige Auftraege je Beobachter)
002600* Auftrag          :: HVL-0089
002700*
002800* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*G.03.00|2016-04-11| mtz | HVL-0083 Ausgabeformat an Fachvorgabe  *
003400*       |          |     | angepasst: Abschnitt 1 jetzt "Tasks    *
003500*       |          |     | <Beschreibung>: <Anzahl>", Abschnitts- *
003600*       |          |     | ueberschriften "Stats by state:"/      *
003700*       |          |     | "Stats by user:" ergaenzt, Beobachter-/*
003800*       |          |     | Stufenname jetzt rechtsbuendig (18)    *
003900*-------|----------|-----|---------------------------------------*
004000*G.02.00|2016-01-14| dkl | HVL-0089 Sortierung Beobachterliste per*
004100*       |          |     | Tabellen-Sortierung statt Bestandsfolge*
004200*-------|----------|-----|---------------------------------------*
004300*G.01.01|1999-02-16| hsm | Jahrhundertwechsel: keine Aenderung    *
004400*-------|----------|-----|---------------------------------------*
004500*G.01.00|1997-12-08| hsm | Abschnitt 2 (Stand je Stufe) ergaenzt  *
004600*-------|----------|-----|---------------------------------------*
004700*G.00.00|1997-10-02| hsm | Neuerstellung (nur Abschnitt 1)        *
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200* Erstellt in drei Durchlaeufen den Statistikbericht der Fach-
005300* vorgabe Einheit 5:  Durchlauf 1 zaehlt ueber den gesamten
005400* Auftragsbestand sieben feste Kennzahlen; Durchlauf 2 zaehlt je
005500* Bearbeitungsstufe (STATE-Bestand, aufsteigend nach STATE-ID);
005600* Durchlauf 3 zaehlt die fertigen Auftraege (STATE = 6) je
005700* Beobachter, ausgegeben in alphabetischer Reihenfolge des Logins.
005800* Da der Beobachterbestand nach USER-ID und nicht nach Login
005900* geordnet ist, wird die Ausgabetabelle vor dem Druck durch ein
006000* einfaches Austauschverfahren (Tabellensortierung) geordnet.
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200     C01 IS TOP-OF-FORM.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT TASKF         ASSIGN TO HVLTASKF
007700                          ORGANIZATION IS INDEXED
007800                          ACCESS MODE  IS SEQUENTIAL
007900                          RECORD KEY   IS HVL-TASK-ID OF TASK-REC
008000                          FILE STATUS  IS FILE-STATUS.
008100     SELECT STATEF        ASSIGN TO HVLSTATF
008200                          ORGANIZATION IS INDEXED
008300                          ACCESS MODE  IS SEQUENTIAL
008400                          RECORD KEY   IS HVL-STATE-ID OF STATE-REC
008500                          FILE STATUS  IS FILE-STATUS.
008600     SELECT USERF         ASSIGN TO HVLUSERF
008700                          ORGANIZATION IS INDEXED
008800                          ACCESS MODE  IS SEQUENTIAL
008900                          RECORD KEY   IS HVL-USER-ID OF USER-REC
009000                          FILE STATUS  IS FILE-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  TASKF
009500     LABEL RECORDS ARE STANDARD.
009600 01  TASK-REC.
009700     COPY HVLTSK01.
009800
009900 FD  STATEF
010000     LABEL RECORDS ARE STANDARD.
010100 01  STATE-REC.
010200     COPY HVLSTA01.
010300
010400 FD  USERF
010500     LABEL RECORDS ARE STANDARD.
010600 01  USER-REC.
010700     COPY HVLUSR01.
010800
010900 WORKING-STORAGE SECTION.
011000*--------------------------------------------------------------------*
011100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011200*--------------------------------------------------------------------*
011300 01          COMP-FELDER.
011400     05      C4-I1               PIC S9(04) COMP.
011500     05      C4-I2               PIC S9(04) COMP.
011600     05      C9-ALLE             PIC S9(09) COMP VALUE ZERO.
011700     05      C9-MIT-BILD         PIC S9(09) COMP VALUE ZERO.
011800     05      C9-GELOEST          PIC S9(09) COMP VALUE ZERO.
011900     05      C9-NICHT-VERSUCHT   PIC S9(09) COMP VALUE ZERO.
012000     05      C9-FEHLGESCHLAGEN   PIC S9(09) COMP VALUE ZERO.
012100     05      C9-MIT-FWHM         PIC S9(09) COMP VALUE ZERO.
012200     05      C9-MIT-EXZENTR      PIC S9(09) COMP VALUE ZERO.
012300     05      C9-STATE-ZAEHLER    PIC S9(09) COMP VALUE ZERO.
012400     05      C9-USER-ZAEHLER     PIC S9(09) COMP VALUE ZERO.
012500     05      FILLER              PIC X(04).
012600
012700*--------------------------------------------------------------------*
012800* Display-Felder: Praefix D
012900*--------------------------------------------------------------------*
013000 01          DISPLAY-FELDER.
013100     05      D-ID-EDIT            PIC Z9.
013200     05      D-USERID-EDIT        PIC ZZZ9.
013300     05      D-COUNT-EDIT         PIC ZZZ,ZZZ,ZZ9.
013400     05      D-COUNT-EDIT-X REDEFINES D-COUNT-EDIT
013500                                  PIC X(10).
013600     05      D-NAME-EDIT          PIC X(18) JUSTIFIED RIGHT.
013700     05      D-BESCHR-EDIT        PIC X(40) JUSTIFIED RIGHT.
013800     05      FILLER               PIC X(06).
013900
014000*--------------------------------------------------------------------*
014100* Felder mit konstantem Inhalt: Praefix K
014200*--------------------------------------------------------------------*
014300 01          KONSTANTE-FELDER.
014400     05      K-MODUL              PIC X(08) VALUE "HVLSTA0O".
014500     05      K-MODUL-VERS         PIC X(08) VALUE "G.03.00".
014600     05      K-STATE-KOMPLETT     PIC 9(02) VALUE 6.
014700     05      K-USER-TAB-MAX       PIC S9(04) COMP VALUE 200.
014800     05      FILLER               PIC X(10).
014900
015000*----------------------------------------------------------------*
015100* Conditional-Felder
015200*----------------------------------------------------------------*
015300 01          SCHALTER.
015400     05      FILE-STATUS          PIC X(02).
015500         88  FILE-OK                          VALUE "00".
015600         88  FILE-NOK                         VALUE "01" THRU "99".
015700     05      PRG-STATUS           PIC 9.
015800         88  PRG-OK                           VALUE ZERO.
015900         88  PRG-ABBRUCH                      VALUE 2.
016000     05      TASK-EOF-SW          PIC X(01) VALUE "N".
016100         88  TASK-EOF                         VALUE "J".
016200     05      STATE-EOF-SW         PIC X(01) VALUE "N".
016300         88  STATE-EOF                        VALUE "J".
016400     05      USER-EOF-SW          PIC X(01) VALUE "N".
016500         88  USER-EOF                         VALUE "J".
016600     05      VERTAUSCHT-SW        PIC X(01) VALUE "N".
016700         88  VERTAUSCHT                       VALUE "J".
016800     05      FILLER               PIC X(06).
016900
017000*--------------------------------------------------------------------*
017100* Arbeitsfelder: Praefix W
017200*--------------------------------------------------------------------*
017300 01          WORK-FELDER.
017400     05      W-USER-TAB.
017500         10  W-USER-EINTRAG          OCCURS 200 TIMES
017600                                      INDEXED BY W-UX W-UY.
017700             15  W-USER-LOGIN            PIC X(16).
017800             15  W-USER-ID-TAB           PIC 9(04).
017900             15  W-USER-ANZAHL           PIC S9(09) COMP.
018000     05      W-USER-TAB-ANZ       PIC S9(04) COMP.
018100     05      W-TAUSCH-LOGIN       PIC X(16).
018200     05      W-TAUSCH-ID          PIC 9(04).
018300     05      W-TAUSCH-ID-X REDEFINES W-TAUSCH-ID
018400                                  PIC X(04).
018500     05      W-TAUSCH-ANZAHL      PIC S9(09) COMP.
018600     05      W-TAUSCH-ANZAHL-X REDEFINES W-TAUSCH-ANZAHL
018700                                  PIC X(04).
018800     05      FILLER               PIC X(12).
018900
019000 EXTENDED-STORAGE SECTION.
019100
019200 LINKAGE SECTION.
019300
019400 PROCEDURE DIVISION.
019500******************************************************************
019600* Steuerungs-Section
019700******************************************************************
019800 A100-STEUERUNG SECTION.
019900 A100-00.
020000     IF  SHOW-VERSION
020100         DISPLAY K-MODUL " VERS. " K-MODUL-VERS
020200         STOP RUN
020300     END-IF
020400
020500     PERFORM B000-VORLAUF
020600     IF  PRG-ABBRUCH
020700         CONTINUE
020800     ELSE
020900         PERFORM B100-VERARBEITUNG
021000     END-IF
021100     PERFORM B090-ENDE
021200     STOP RUN
021300     .
021400 A100-99.
021500     EXIT.
021600
021700******************************************************************
021800* Vorlauf
021900******************************************************************
022000 B000-VORLAUF SECTION.
022100 B000-00.
022200     INITIALIZE SCHALTER
022300     MOVE ZERO TO W-USER-TAB-ANZ
022400
022500     OPEN INPUT TASKF
022600     IF  FILE-NOK
022700         DISPLAY "Fehler beim Oeffnen HVLTASKF, Status " FILE-STATUS
022800         SET PRG-ABBRUCH TO TRUE
022900         EXIT SECTION
023000     END-IF
023100
023200     OPEN INPUT STATEF
023300     IF  FILE-NOK
023400         DISPLAY "Fehler beim Oeffnen HVLSTATF, Status " FILE-STATUS
023500         SET PRG-ABBRUCH TO TRUE
023600         EXIT SECTION
023700     END-IF
023800
023900     OPEN INPUT USERF
024000     IF  FILE-NOK
024100         DISPLAY "Fehler beim Oeffnen HVLUSERF, Status " FILE-STATUS
024200         SET PRG-ABBRUCH TO TRUE
024300     END-IF
024400     .
024500 B000-99.
024600     EXIT.
024700
024800******************************************************************
024900* Nachlauf
025000******************************************************************
025100 B090-ENDE SECTION.
025200 B090-00.
025300     IF  PRG-ABBRUCH
025400         DISPLAY ">>> ABBRUCH !!! <<< aus > " K-MODUL " <"
025500     END-IF
025600     CLOSE TASKF STATEF USERF
025700     .
025800 B090-99.
025900     EXIT.
026000
026100******************************************************************
026200* Verarbeitung: drei Durchlaeufe (BATCH FLOW U5)
026300******************************************************************
026400 B100-VERARBEITUNG SECTION.
026500 B100-00.
026600     PERFORM C100-DURCHLAUF-1
026700     PERFORM C200-DURCHLAUF-2
026800     PERFORM C300-DURCHLAUF-3
026900     .
027000 B100-99.
027100     EXIT.
027200
027300******************************************************************
027400* C100-DURCHLAUF-1: Gesamtzaehler ueber den Auftragsbestand.  Aus-
027500* gabeformat gemaess Fachvorgabe U5 fest vorgeschrieben ("Tasks
027600* <Beschreibung rechtsbuendig 40>: <Anzahl>"), daher englische
027700* Beschreibungstexte statt der sonst hier ueblichen deutschen.
027800******************************************************************
027900 C100-DURCHLAUF-1 SECTION.
028000 C100-00.
028100     MOVE ZERO TO C9-ALLE C9-MIT-BILD C9-GELOEST C9-NICHT-VERSUCHT
028200                  C9-FEHLGESCHLAGEN C9-MIT-FWHM C9-MIT-EXZENTR
028300
028400     MOVE "N" TO TASK-EOF-SW
028500     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
028600     PERFORM C110-EINE-AUFGABE-ZAEHLEN UNTIL TASK-EOF
028700
028800     MOVE "total"                     TO D-BESCHR-EDIT
028900     MOVE C9-ALLE TO D-COUNT-EDIT
029000     DISPLAY "Tasks " D-BESCHR-EDIT ": " D-COUNT-EDIT
029100     MOVE "with image name"           TO D-BESCHR-EDIT
029200     MOVE C9-MIT-BILD TO D-COUNT-EDIT
029300     DISPLAY "Tasks " D-BESCHR-EDIT ": " D-COUNT-EDIT
029400     MOVE "solved"                    TO D-BESCHR-EDIT
029500     MOVE C9-GELOEST TO D-COUNT-EDIT
029600     DISPLAY "Tasks " D-BESCHR-EDIT ": " D-COUNT-EDIT
029700     MOVE "not attempted"             TO D-BESCHR-EDIT
029800     MOVE C9-NICHT-VERSUCHT TO D-COUNT-EDIT
029900     DISPLAY "Tasks " D-BESCHR-EDIT ": " D-COUNT-EDIT
030000     MOVE "attempted but failed"      TO D-BESCHR-EDIT
030100     MOVE C9-FEHLGESCHLAGEN TO D-COUNT-EDIT
030200     DISPLAY "Tasks " D-BESCHR-EDIT ": " D-COUNT-EDIT
030300     MOVE "with FWHM measured"        TO D-BESCHR-EDIT
030400     MOVE C9-MIT-FWHM TO D-COUNT-EDIT
030500     DISPLAY "Tasks " D-BESCHR-EDIT ": " D-COUNT-EDIT
030600     MOVE "with eccentricity measured" TO D-BESCHR-EDIT
030700     MOVE C9-MIT-EXZENTR TO D-COUNT-EDIT
030800     DISPLAY "Tasks " D-BESCHR-EDIT ": " D-COUNT-EDIT
030900     .
031000 C100-99.
031100     EXIT.
031200
031300 C110-EINE-AUFGABE-ZAEHLEN SECTION.
031400 C110-00.
031500     ADD 1 TO C9-ALLE
031600
031700     IF  HVL-TASK-IMAGENAME OF TASK-REC NOT = SPACES
031800         ADD 1 TO C9-MIT-BILD
031900     END-IF
032000
032100     EVALUATE HVL-TASK-SOLVED-FLAG OF TASK-REC
032200         WHEN "1"
032300             ADD 1 TO C9-GELOEST
032400         WHEN "0"
032500             ADD 1 TO C9-FEHLGESCHLAGEN
032600         WHEN SPACE
032700             ADD 1 TO C9-NICHT-VERSUCHT
032800         WHEN OTHER
032900             CONTINUE
033000     END-EVALUATE
033100
033200     IF  HVL-TASK-FWHM OF TASK-REC NOT = ZERO
033300         ADD 1 TO C9-MIT-FWHM
033400     END-IF
033500     IF  HVL-TASK-ECC OF TASK-REC NOT = ZERO
033600         ADD 1 TO C9-MIT-EXZENTR
033700     END-IF
033800
033900     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
034000     .
034100 C110-99.
034200     EXIT.
034300
034400******************************************************************
034500* C200-DURCHLAUF-2: Anzahl Auftraege je Bearbeitungsstufe, in der
034600* Reihenfolge des STATE-Bestands (aufsteigend nach STATE-ID)
034700******************************************************************
034800 C200-DURCHLAUF-2 SECTION.
034900 C200-00.
035000     DISPLAY "Stats by state:"
035100     MOVE "N" TO STATE-EOF-SW
035200     READ STATEF NEXT RECORD AT END SET STATE-EOF TO TRUE END-READ
035300     PERFORM C210-EINE-STUFE UNTIL STATE-EOF
035400     .
035500 C200-99.
035600     EXIT.
035700
035800 C210-EINE-STUFE SECTION.
035900 C210-00.
036000     MOVE ZERO TO C9-STATE-ZAEHLER
036100     MOVE "N" TO TASK-EOF-SW
036200     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
036300     PERFORM C220-AUFGABE-DER-STUFE UNTIL TASK-EOF
036400
036500     MOVE HVL-STATE-ID OF STATE-REC   TO D-ID-EDIT
036600     MOVE HVL-STATE-NAME OF STATE-REC TO D-NAME-EDIT
036700     MOVE C9-STATE-ZAEHLER            TO D-COUNT-EDIT
036800     DISPLAY D-NAME-EDIT "(" D-ID-EDIT "): " D-COUNT-EDIT
036900
037000     READ STATEF NEXT RECORD AT END SET STATE-EOF TO TRUE END-READ
037100     .
037200 C210-99.
037300     EXIT.
037400
037500 C220-AUFGABE-DER-STUFE SECTION.
037600 C220-00.
037700     IF  HVL-TASK-STATE OF TASK-REC = HVL-STATE-ID OF STATE-REC
037800         ADD 1 TO C9-STATE-ZAEHLER
037900     END-IF
038000     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
038100     .
038200 C220-99.
038300     EXIT.
038400
038500******************************************************************
038600* C300-DURCHLAUF-3: fertige Auftraege (STATE = 6) je Beobachter,
038700* alphabetisch nach Login.  Die Zaehlung erfolgt je Beobachter aus
038800* dem Benutzerbestand (Bestandsfolge nach USER-ID); die Ausgabe-
038900* tabelle wird anschliessend nach Login umsortiert (C320).
039000******************************************************************
039100 C300-DURCHLAUF-3 SECTION.
039200 C300-00.
039300     DISPLAY "Stats by user:"
039400     MOVE ZERO TO W-USER-TAB-ANZ
039500     MOVE "N" TO USER-EOF-SW
039600     READ USERF NEXT RECORD AT END SET USER-EOF TO TRUE END-READ
039700     PERFORM C310-EIN-BEOBACHTER UNTIL USER-EOF
039800
039900     PERFORM C320-TABELLE-SORTIEREN
040000
040100     PERFORM C340-EINE-ZEILE-DRUCKEN
040200             VARYING W-UX FROM 1 BY 1
040300             UNTIL W-UX > W-USER-TAB-ANZ
040400     .
040500 C300-99.
040600     EXIT.
040700
040800 C310-EIN-BEOBACHTER SECTION.
040900 C310-00.
041000     MOVE ZERO TO C9-USER-ZAEHLER
041100     MOVE "N" TO TASK-EOF-SW
041200     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
041300     PERFORM C315-AUFGABE-DES-BEOBACHTERS UNTIL TASK-EOF
041400
041500     IF  C9-USER-ZAEHLER > ZERO
041600     AND W-USER-TAB-ANZ < K-USER-TAB-MAX
041700         ADD 1 TO W-USER-TAB-ANZ
041800         SET W-UX TO W-USER-TAB-ANZ
041900         MOVE HVL-USER-LOGIN OF USER-REC TO W-USER-LOGIN(W-UX)
042000         MOVE HVL-USER-ID OF USER-REC    TO W-USER-ID-TAB(W-UX)
042100         MOVE C9-USER-ZAEHLER            TO W-USER-ANZAHL(W-UX)
042200     END-IF
042300
042400     READ USERF NEXT RECORD AT END SET USER-EOF TO TRUE END-READ
042500     .
042600 C310-99.
042700     EXIT.
042800
042900 C315-AUFGABE-DES-BEOBACHTERS SECTION.
043000 C315-00.
043100     IF  HVL-TASK-STATE OF TASK-REC = K-STATE-KOMPLETT
043200     AND HVL-TASK-USER-ID OF TASK-REC = HVL-USER-ID OF USER-REC
043300         ADD 1 TO C9-USER-ZAEHLER
043400     END-IF
043500     READ TASKF NEXT RECORD AT END SET TASK-EOF TO TRUE END-READ
043600     .
043700 C315-99.
043800     EXIT.
043900
044000******************************************************************
044100* C320-TABELLE-SORTIEREN: einfaches Austauschverfahren (Bubble-
044200* Sort) der Beobachtertabelle nach Login aufsteigend
044300******************************************************************
044400 C320-TABELLE-SORTIEREN SECTION.
044500 C320-00.
044600     IF  W-USER-TAB-ANZ < 2
044700         EXIT SECTION
044800     END-IF
044900
045000     SET VERTAUSCHT TO TRUE
045100     PERFORM C325-EIN-DURCHGANG UNTIL NOT VERTAUSCHT
045200     .
045300 C320-99.
045400     EXIT.
045500
045600 C325-EIN-DURCHGANG SECTION.
045700 C325-00.
045800     SET VERTAUSCHT-SW TO "N"
045900     COMPUTE C4-I2 = W-USER-TAB-ANZ - 1
046000     PERFORM C330-VERGLEICH-TAUSCH
046100             VARYING W-UX FROM 1 BY 1
046200             UNTIL W-UX > C4-I2
046300     .
046400 C325-99.
046500     EXIT.
046600
046700 C330-VERGLEICH-TAUSCH SECTION.
046800 C330-00.
046900     SET W-UY TO W-UX
047000     SET W-UY UP BY 1
047100
047200     IF  W-USER-LOGIN(W-UX) > W-USER-LOGIN(W-UY)
047300         MOVE W-USER-LOGIN(W-UX)   TO W-TAUSCH-LOGIN
047400         MOVE W-USER-ID-TAB(W-UX)  TO W-TAUSCH-ID
047500         MOVE W-USER-ANZAHL(W-UX)  TO W-TAUSCH-ANZAHL
047600         MOVE W-USER-LOGIN(W-UY)   TO W-USER-LOGIN(W-UX)
047700         MOVE W-USER-ID-TAB(W-UY)  TO W-USER-ID-TAB(W-UX)
047800         MOVE W-USER-ANZAHL(W-UY)  TO W-USER-ANZAHL(W-UX)
047900         MOVE W-TAUSCH-LOGIN       TO W-USER-LOGIN(W-UY)
048000         MOVE W-TAUSCH-ID          TO W-USER-ID-TAB(W-UY)
048100         MOVE W-TAUSCH-ANZAHL      TO W-USER-ANZAHL(W-UY)
048200         SET VERTAUSCHT TO TRUE
048300     END-IF
048400     .
048500 C330-99.
048600     EXIT.
048700
048800******************************************************************
048900* C340-EINE-ZEILE-DRUCKEN: sortierte Beobachtertabelle ausgeben
049000* (Ausgabeformat Login: Anzahl)
049100******************************************************************
049200 C340-EINE-ZEILE-DRUCKEN SECTION.
049300 C340-00.
049400     MOVE W-USER-LOGIN(W-UX)  TO D-NAME-EDIT
049500     MOVE W-USER-ID-TAB(W-UX) TO D-USERID-EDIT
049600     MOVE W-USER-ANZAHL(W-UX) TO D-COUNT-EDIT
049700     DISPLAY D-NAME-EDIT "(" D-USERID-EDIT "): " D-COUNT-EDIT
049800     .
049900 C340-99.
050000     EXIT.
